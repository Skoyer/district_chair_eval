000100*
000200 FD  REVIEW-FILE
000300     LABEL RECORDS ARE STANDARD
000400     RECORD CONTAINS 241 CHARACTERS.
000500     COPY "wsaffin.cob" REPLACING AF-Affinity-Record BY AF-Review-Record.
000600*

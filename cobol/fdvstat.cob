000100*
000200 FD  VSSTAT-FILE
000300     LABEL RECORDS ARE STANDARD
000400     RECORD CONTAINS 33 CHARACTERS.
000500     COPY "wsvsstat.cob"
000600          REPLACING VS-Stat-Record       BY FS-Stat-Record
000700                    VS-Stat-Dup-Keys     BY FS-Stat-Dup-Keys
000800                    VS-Stat-Unmatched    BY FS-Stat-Unmatched
000900                    VS-Stat-Vols-In-Master BY FS-Stat-Vols-In-Master
001000                    VS-Stat-Rows-Written BY FS-Stat-Rows-Written.
001100*

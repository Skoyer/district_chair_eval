000100 identification division.
000200 program-id.    VS040.
000300 author.        R. G. Mason.
000400 installation.  County Elections Board - Data Processing.
000500 date-written.  18/06/87.
000600 date-compiled.
000700 security.      County use only - not for release.
000800*
000900*****************************************************************
001000*                                                               *
001100*             Precinct Health Scorer and Needs Report             *
001200*                                                               *
001300*      Scores each precinct's Election Day staffing grid       *
001400*      against the Board's coverage points (captain, drop      *
001500*      off, pick up, opener, closer, ballot greeter slots)     *
001600*      and prints the priority-ranked needs list the field     *
001700*      coordinators carry into recruiting calls the week       *
001800*      before the election.                                    *
001900*                                                               *
002000*      Reads Vs030's Upcoming Assignments file twice - once    *
002100*      for the Proposed rows, once for the Backup rows - so    *
002200*      a precinct's score reflects both without the two        *
002300*      passes needing to be interleaved on disk.                *
002400*                                                               *
002500*****************************************************************
002600*
002700* Changes:
002800*
002900*    18/06/87 rgm - Original precinct scoring tally, run off the
003000*                   punched sign-up cards, hand totalled against
003100*                   the clipboard checklist.
003200*    09/03/89 rgm - Ballot greeter slot scoring added per Board
003300*                   resolution 89-14 (half-point credit for
003400*                   backup coverage).
003500*    17/10/93 rgm - Opener/closer scoring split out from the
003600*                   captain score, ticket EB-077.
003700*    22/01/98 klm - Y2K review: no stored dates in this program,
003800*                   no change needed.
003900*    04/04/03 klm - Converted to read the tape sign-up extract's
004000*                   grid file instead of the punched checklist.
004100*    11/09/11 tjw - Priority banding (Critical/Needs Attention/
004200*                   Good) added to the printed list per the new
004300*                   field-coordinator handbook, ticket EB-611.
004400*    16/03/26 vbc - Rewrite for the Vs0nn suite - reads Vs030's
004500*                   Upcoming file instead of the old grid tally,
004600*                   writes the Needs file as this report's own
004700*                   printable sorted list, ticket EB-611.
004800*
004900 environment division.
005000 configuration section.
005100     copy "envdiv.cob".
005200 input-output section.
005300 file-control.
005400     copy "selprcnt.cob".
005500     copy "selupcom.cob".
005600     copy "selneeds.cob".
005700*
005800 data division.
005900 file section.
006000*
006100     copy "fdprcnt.cob".
006200     copy "fdupcom.cob".
006300     copy "fdneeds.cob".
006400*
006500 working-storage section.
006600*
006700     copy "wsfilst.cob".
006800     copy "wsprdsp.cob".
006900*
007000*    Table sizes - matches Vs030's precinct limit, this county
007100*    board.  Raise and recompile if the Board's precinct count
007200*    ever exceeds this.
007300*
007400 77  WS-Max-Prec              pic 9(4)  comp value 200.
007500 77  WS-Max-Slots             pic 9(2)  comp value 30.
007600*
007700 01  WS-Prec-Table.
007800     03  WS-Prec-Count        pic 9(4)  comp value zero.
007900     03  WS-Prec-Entry occurs 200 times
008000                       depending on WS-Prec-Count
008100                       indexed by WS-Prec-Ix.
008200         05  WS-P-Number      pic x(4).
008300         05  WS-P-Number-N    redefines WS-P-Number pic 9(4).
008400         05  WS-P-Name        pic x(30).
008500         05  WS-P-District    pic x(20).
008600         05  WS-P-Display     pic x(37).
008700         05  filler           pic x(06).
008800*
008900*    Trim area for the precinct name before it goes into the
009000*    Number - Name display text - keeps trailing blanks in the
009100*    30-byte reference field out of the middle of the string.
009200*
009300 01  WS-Trim-Work.
009400     03  WS-Trim-In           pic x(30).
009500     03  WS-Trim-In-R         redefines WS-Trim-In.
009600         05  WS-Trim-In-Char  occurs 30 times pic x.
009700     03  WS-Trim-Out          pic x(30) value spaces.
009800     03  WS-Trim-Len          pic 9(2)  comp value zero.
009900     03  filler               pic x(02).
010000*
010100*    Scratch area for the blank-field guard in Cc010 - one
010200*    scan buffer reused for the district text, then the
010300*    precinct text, before either goes into the score table.
010400*
010500 01  WS-Blank-Chk-Work.
010600     03  WS-Blank-Chk-Text    pic x(37).
010700     03  WS-Blank-Chk-R       redefines WS-Blank-Chk-Text.
010800         05  WS-Blank-Chk-Char occurs 37 times
010900                                   indexed by WS-Blank-Chk-Ix pic x.
011000     03  WS-Blank-Chk-Found   pic x.
011100         88  WS-Blank-Chk-Non-Blank  value "Y".
011200     03  filler               pic x(02).
011300*
011400 01  WS-Score-Table.
011500     03  WS-Score-Count       pic 9(4)  comp value zero.
011600     03  WS-Score-Entry occurs 200 times
011700                       depending on WS-Score-Count
011800                       indexed by WS-Score-Ix.
011900         05  WS-SC-District       pic x(20).
012000         05  WS-SC-Precinct       pic x(37).
012100         05  WS-SC-Captain-Fill   pic x.
012200         05  WS-SC-Eqdrop-Fill    pic x.
012300         05  WS-SC-Eqpick-Fill    pic x.
012400         05  WS-SC-Opener-Fill    pic x.
012500         05  WS-SC-Closer-Fill    pic x.
012600         05  WS-SC-Slot-Count     pic 9(2) comp value zero.
012700         05  WS-SC-Slot-Entry occurs 30 times
012800                           indexed by WS-SC-Slot-Ix.
012900             07  WS-SC-Slot-Time  pic x(8).
013000             07  WS-SC-Slot-Prop  pic x.
013100             07  WS-SC-Slot-Back  pic x.
013200         05  WS-SC-Health-Score   pic 9(4) comp-3.
013300         05  WS-SC-Max-Score      pic 9(4) comp-3.
013400         05  WS-SC-Health-Pct     pic 9(3)v9.
013500         05  WS-SC-Need-Score     pic 9(3)v9.
013600         05  WS-SC-Priority       pic x(16).
013700         05  WS-SC-Slot-Coverage  pic 9(3)v9.
013800         05  filler               pic x(05).
013900*
014000 01  WS-Score-Hold.
014100     03  WS-SH-District       pic x(20).
014200     03  WS-SH-Precinct       pic x(37).
014300     03  WS-SH-Captain-Fill   pic x.
014400     03  WS-SH-Eqdrop-Fill    pic x.
014500     03  WS-SH-Eqpick-Fill    pic x.
014600     03  WS-SH-Opener-Fill    pic x.
014700     03  WS-SH-Closer-Fill    pic x.
014800     03  WS-SH-Slot-Count     pic 9(2) comp.
014900     03  WS-SH-Slot-Entry occurs 30 times.
015000         05  WS-SH-Slot-Time  pic x(8).
015100         05  WS-SH-Slot-Prop  pic x.
015200         05  WS-SH-Slot-Back  pic x.
015300     03  WS-SH-Health-Score   pic 9(4) comp-3.
015400     03  WS-SH-Max-Score      pic 9(4) comp-3.
015500     03  WS-SH-Health-Pct     pic 9(3)v9.
015600     03  WS-SH-Need-Score     pic 9(3)v9.
015700     03  WS-SH-Priority       pic x(16).
015800     03  WS-SH-Slot-Coverage  pic 9(3)v9.
015900     03  filler               pic x(05).
016000*
016100 01  WS-Print-Line.
016200     03  WS-PL-Priority       pic x(17).
016300     03  WS-PL-District       pic x(20)  value spaces.
016400     03  filler               pic x(01) value space.
016500     03  WS-PL-Precinct       pic x(38)  value spaces.
016600     03  WS-PL-Health-Ed      pic zz9.9.
016700     03  filler               pic x(03) value spaces.
016800     03  WS-PL-Need-Ed        pic zz9.9.
016900     03  filler               pic x(03) value spaces.
017000     03  WS-PL-Captain        pic x(1).
017100     03  filler               pic x(03) value spaces.
017200     03  WS-PL-Eqdrop         pic x(1).
017300     03  filler               pic x(03) value spaces.
017400     03  WS-PL-Eqpick         pic x(1).
017500     03  filler               pic x(03) value spaces.
017600     03  WS-PL-Opener         pic x(1).
017700     03  filler               pic x(03) value spaces.
017800     03  WS-PL-Closer         pic x(1).
017900     03  filler               pic x(04) value spaces.
018000     03  WS-PL-Slots-Ed       pic zz9.9.
018100*
018200 01  WS-Sub-Work.
018300     03  WS-Sub-1             pic 9(4) comp.
018400     03  WS-Sub-2             pic 9(4) comp.
018500     03  WS-Score-Found       pic x.
018600         88  WS-Score-Was-Found      value "Y".
018700     03  WS-Slot-Found        pic x.
018800         88  WS-Slot-Was-Found       value "Y".
018900     03  WS-Lt-Flag           pic x.
019000         88  WS-Is-Lt                value "Y".
019100     03  filler               pic x(02).
019200*
019300 01  WS-Totals-Work.
019400     03  WS-Total-Prec        pic 9(4)  comp-3 value zero.
019500     03  WS-Crit-Count        pic 9(4)  comp-3 value zero.
019600     03  WS-Needs-Count       pic 9(4)  comp-3 value zero.
019700     03  WS-Good-Count        pic 9(4)  comp-3 value zero.
019800     03  WS-Health-Pct-Sum    pic 9(6)v9 comp-3 value zero.
019900     03  WS-Avg-Health-Pct    pic 9(3)v9.
020000     03  WS-Avg-Health-Ed     pic zz9.9.
020100     03  WS-Total-Prec-Ed     pic zzz9.
020200     03  WS-Crit-Count-Ed     pic zzz9.
020300     03  WS-Needs-Count-Ed    pic zzz9.
020400     03  WS-Good-Count-Ed     pic zzz9.
020500     03  filler               pic x(02).
020600*
020700 procedure division.
020800*
020900 AA000-MAIN                    section.
021000*------------------------------------
021100*    Added 12/02/26, vbc - this program used to be a single pass
021200*    over the grid with health and backup credit scored together;
021300*    splitting it into two passes (DD000 then DD500) made the
021400*    Business Rules U5 backup-credit exception easier to follow
021500*    and to test in isolation.
021600*
021700*    Run order - the skeleton's Proposed rows are scored first,
021800*    then the Backup rows add their own partial credit on top,
021900*    and only after both passes does the health percentage get
022000*    computed per precinct.
022100*
022200     perform AA010-INITIALIZE.
022300     perform BB000-LOAD-PRECINCTS.
022400     perform CC000-INIT-SCORE-TABLE.
022500     perform DD000-SCORE-PROPOSED-PASS.
022600     perform DD500-SCORE-BACKUP-PASS.
022700     perform FF000-COMPUTE-HEALTH.
022800     perform GG000-SORT-by-NEED.
022900     perform HH000-WRITE-NEEDS-FILE.
023000     perform ZZ000-PRINT-REPORT.
023100     goback.
023200*
023300 AA000-EXIT.
023400*    Section exit, no logic.
023500*
023600     exit section.
023700*
023800 AA010-INITIALIZE.
023900*------------------------------------
024000*    Needs-File is opened output here, at the very top of the
024100*    run, so every later section can simply write to it as
024200*    scoring finishes, rather than holding results in memory
024300*    until the end.
024400*
024500     open output NEEDS-FILE.
024600*
024700 BB000-LOAD-PRECINCTS             section.
024800*------------------------------------
024900*    Same precinct load as Vs030 - this program keeps its own
025000*    copy in working storage rather than reading Vs030's table,
025100*    since the two programs run as separate job steps, not in the
025200*    same run.
025300*
025400     open input PRECINCTS-FILE.
025500     perform BB010-READ-PREC.
025600     perform BB020-STORE-PREC
025700         until PR-Precincts-Status not = "00".
025800     close PRECINCTS-FILE.
025900*
026000 BB000-EXIT.
026100*    Section exit, no logic.
026200*
026300     exit section.
026400*
026500 BB010-READ-PREC.
026600*    Single read, status tested by the caller's PERFORM UNTIL.
026700*
026800     read PRECINCTS-FILE
026900         at end move "10" to PR-Precincts-Status
027000     end-read.
027100*
027200 BB020-STORE-PREC.
027300*    Note, 19/03/02 tjk - the console warning here predates the
027400*    on-line registration export; it was originally written for a
027500*    punched precinct deck with a mis-keyed number, and has
027600*    simply never been removed since it still catches the same
027700*    class of error.
027800*
027900*    A zero or blank precinct number is logged to the console but
028000*    the row is still loaded - the Board would rather see a
028100*    health score against a malformed precinct than silently lose
028200*    it from the report.
028300*
028400     if WS-Prec-Count < WS-Max-Prec
028500         add 1 to WS-Prec-Count
028600         set WS-Prec-Ix to WS-Prec-Count
028700         move PR-Number       to WS-P-Number (WS-Prec-Ix)
028800         if WS-P-Number-N (WS-Prec-Ix) = zero
028900             display "VS040 - PRECINCT NUMBER BLANK OR ZERO - "
029000                     PR-Number
029100         end-if
029200         move PR-Name         to WS-P-Name (WS-Prec-Ix)
029300         move PR-District     to WS-P-District (WS-Prec-Ix)
029400         move PR-Name         to WS-Trim-In
029500         perform BB030-TRIM-NAME
029600         string PR-Number delimited by size
029700                " - "         delimited by size
029800                WS-Trim-Out (1:WS-Trim-Len) delimited by size
029900                into PR-Display
030000         move PR-Display      to WS-P-Display (WS-Prec-Ix)
030100     else
030200         display "VS040 - PRECINCT TABLE FULL - RECORD SKIPPED"
030300     end-if.
030400     perform BB010-READ-PREC.
030500*
030600 BB030-TRIM-NAME.
030700*    Old-style trim - no intrinsic FUNCTION TRIM in this shop's
030800*    compiler generation. Scan back from the end of the field
030900*    until a non-space is found, same technique Vs010 uses.
031000*
031100*    Backs off trailing blanks so the Number - Name text does
031200*    not carry the 30-byte pad from Wsprcnt into the display
031300*    field - same back-scan Vs010 uses on the signup names.
031400     move 30 to WS-Trim-Len.
031500     perform BB031-BACK-SCAN
031600         until WS-Trim-Len = 0
031700             or WS-Trim-In (WS-Trim-Len:1) not = space.
031800     move spaces to WS-Trim-Out.
031900     if WS-Trim-Len > 0
032000         move WS-Trim-In (1:WS-Trim-Len) to WS-Trim-Out
032100     else
032200         move 1 to WS-Trim-Len
032300     end-if.
032400*
032500 BB031-BACK-SCAN.
032600*    One character tested per call, working back from the end of
032700*    the field.
032800*
032900     subtract 1 from WS-Trim-Len.
033000*
033100 CC000-INIT-SCORE-TABLE           section.
033200*------------------------------------
033300*    This is the one place the Board insisted on after the '09
033400*    cycle - a precinct that attracted zero sign-ups used to
033500*    simply not appear on the Needs report at all, which looked
033600*    like good news instead of the worst possible news, ticket
033700*    EB-402.
033800*
033900*    Builds one score-table entry per precinct, all fields blank,
034000*    before the Upcoming Assignments grid is read - a precinct
034100*    with no sign-ups at all still gets a CRITICAL row on the
034200*    report, not a missing one.
034300*
034400*    One score entry per precinct, same order as the reference
034500*    file, all flags spaces (unfilled) until the two Upcoming
034600*    passes below mark them.
034700*
034800     move WS-Prec-Count to WS-Score-Count.
034900     if WS-Prec-Count > 0
035000         perform CC010-INIT-ONE-SCORE
035100             varying WS-Prec-Ix from 1 by 1
035200             until WS-Prec-Ix > WS-Prec-Count
035300     end-if.
035400*
035500 CC000-EXIT.
035600*    Section exit, no logic.
035700*
035800     exit section.
035900*
036000 CC010-INIT-ONE-SCORE.
036100*    Called once per precinct from CC000's perform-varying over
036200*    the loaded table.
036300*
036400*    Captain/Equip Drop/Equip Pick Up/Opener/Closer fill flags
036500*    and the slot sub-table all start blank - FF010 below treats
036600*    any flag that is not "Y" as not filled.
036700*
036800     move WS-P-District (WS-Prec-Ix) to WS-Blank-Chk-Text.
036900     perform CC020-CHECK-NOT-BLANK.
037000     if not WS-Blank-Chk-Non-Blank
037100         display "VS040 - DISTRICT BLANK FOR PRECINCT "
037200                 WS-P-Number (WS-Prec-Ix)
037300     end-if.
037400     set WS-Score-Ix to WS-Prec-Ix.
037500     move WS-P-District (WS-Prec-Ix)  to WS-SC-District (WS-Score-Ix).
037600     move WS-P-Display (WS-Prec-Ix)   to WS-SC-Precinct (WS-Score-Ix).
037700     move "N" to WS-SC-Captain-Fill (WS-Score-Ix)
037800                 WS-SC-Eqdrop-Fill  (WS-Score-Ix)
037900                 WS-SC-Eqpick-Fill  (WS-Score-Ix)
038000                 WS-SC-Opener-Fill  (WS-Score-Ix)
038100                 WS-SC-Closer-Fill  (WS-Score-Ix).
038200     move zero to WS-SC-Slot-Count (WS-Score-Ix).
038300*
038400 CC020-CHECK-NOT-BLANK.
038500*    Tests a precinct name field, used while deciding whether a
038600*    table slot is really in use.
038700*
038800*    Scans the redefined text a byte at a time - set as soon as
038900*    one non-blank character turns up, no sense reading the rest.
039000     move "N" to WS-Blank-Chk-Found.
039100     perform CC030-CHECK-ONE-CHAR
039200         varying WS-Blank-Chk-Ix from 1 by 1
039300         until WS-Blank-Chk-Ix > 37
039400             or WS-Blank-Chk-Non-Blank.
039500*
039600 CC030-CHECK-ONE-CHAR.
039700*    One character tested per call, working back from the end of
039800*    the field, same shape as BB031 above.
039900*
040000*    One character tested per call against space.
040100*
040200     if WS-Blank-Chk-Char (WS-Blank-Chk-Ix) not = space
040300         move "Y" to WS-Blank-Chk-Found
040400     end-if.
040500*
040600 DD000-SCORE-PROPOSED-PASS        section.
040700*------------------------------------
040800*    Reads Upcoming Assignments from the top regardless of what
040900*    Vs030 last wrote it for - this program makes no assumption
041000*    about which election cycle produced the file it is given,
041100*    that is a job-scheduling concern, not this program's.
041200*
041300*    First pass over the Upcoming Assignments grid Vs030 built -
041400*    every row with a Proposed volunteer filled in credits that
041500*    precinct's score, whether the row is a single role or a
041600*    greeter slot.
041700*
041800     open input UPCOMING-FILE.
041900     perform DD010-READ-UPCOMING.
042000     perform DD100-SCORE-ONE-PROPOSED
042100         until UA-Upcoming-Status not = "00".
042200     close UPCOMING-FILE.
042300*
042400 DD000-EXIT.
042500*    Section exit, no logic.
042600*
042700     exit section.
042800*
042900 DD010-READ-UPCOMING.
043000*    Single read, status tested by the caller's PERFORM UNTIL.
043100*
043200     read UPCOMING-FILE
043300         at end move "10" to UA-Upcoming-Status
043400     end-read.
043500*
043600 DD100-SCORE-ONE-PROPOSED.
043700*    A precinct dropped between Vs030's run and this one is rare
043800*    but not impossible if a special county redistricting lands
043900*    mid-cycle - skipped quietly rather than halting the whole
044000*    report for one row.
044100*
044200*    Looks up the precinct's score-table entry first - a grid row
044300*    for a precinct this run's score table does not carry (stale
044400*    Upcoming Assignments extract) is skipped rather than
044500*    abending the run.
044600*
044700     if UA-Assign-Type = "Proposed"
044800         perform EE100-FIND-SCORE-ENTRY
044900         if WS-Score-Was-Found
045000             perform EE200-APPLY-PROPOSED-ROW
045100         end-if
045200     end-if.
045300     perform DD010-READ-UPCOMING.
045400*
045500 DD500-SCORE-BACKUP-PASS          section.
045600*------------------------------------
045700*    11/11/94 rgm - Backup rows did not exist on the grid before
045800*    this date; this section was added the same cycle Vs030 first
045900*    carried backup support.
046000*
046100*    Second full pass over the same Upcoming Assignments file,
046200*    re-read from the top - Backup-row credit is scored
046300*    separately from the Proposed pass above because not every
046400*    role carries a Backup row at all (Business Rules, U5 Health
046500*    Scoring).
046600*
046700     open input UPCOMING-FILE.
046800     perform DD010-READ-UPCOMING.
046900     perform DD510-SCORE-ONE-BACKUP
047000         until UA-Upcoming-Status not = "00".
047100     close UPCOMING-FILE.
047200*
047300 DD500-EXIT.
047400*    Section exit, no logic.
047500*
047600     exit section.
047700*
047800 DD510-SCORE-ONE-BACKUP.
047900*    Same score-entry lookup as DD100 - a stale or dropped
048000*    precinct is skipped here too.
048100*
048200     if UA-Assign-Type = "Backup"
048300         perform EE100-FIND-SCORE-ENTRY
048400         if WS-Score-Was-Found
048500             perform EE300-APPLY-BACKUP-ROW
048600         end-if
048700     end-if.
048800     perform DD010-READ-UPCOMING.
048900*
049000 EE100-FIND-SCORE-ENTRY.
049100*    Straight sequential search of the score table by district
049200*    and precinct - table is capped at WS-Max-Prec entries, same
049300*    size assumption used throughout this suite.
049400*
049500     move "N" to WS-Score-Found.
049600     perform EE110-CHECK-ONE-SCORE-ENTRY
049700         varying WS-Score-Ix from 1 by 1
049800         until WS-Score-Ix > WS-Score-Count or WS-Score-Was-Found.
049900*
050000 EE110-CHECK-ONE-SCORE-ENTRY.
050100*    One table compare per call, stops on first match.
050200*
050300*    One table compare per call, stops on first match.
050400*
050500     if WS-SC-District (WS-Score-Ix) = UA-District
050600        and WS-SC-Precinct (WS-Score-Ix) = UA-Precinct
050700         move "Y" to WS-Score-Found
050800     end-if.
050900*
051000 EE200-APPLY-PROPOSED-ROW.
051100*    The EVALUATE's OTHER branch is not a defensive catch-all for
051200*    bad data - Vs030 only ever stamps one of these five role
051300*    names onto a grid row, so OTHER should never actually fire,
051400*    but the shop's style keeps it in every EVALUATE regardless.
051500*
051600*    Single-person roles set their own fill flag directly; the
051700*    two greeter roles go through the slot sub-table instead
051800*    since there can be several greeter slots per precinct.
051900*
052000     evaluate UA-Role
052100         when "Precinct Captain"
052200             if UA-Vol-Key not = "__"
052300                 move "Y" to WS-SC-Captain-Fill (WS-Score-Ix)
052400             end-if
052500         when "Equipment Drop Off"
052600             if UA-Vol-Key not = "__"
052700                 move "Y" to WS-SC-Eqdrop-Fill (WS-Score-Ix)
052800             end-if
052900         when "Equipment Pick Up"
053000             if UA-Vol-Key not = "__"
053100                 move "Y" to WS-SC-Eqpick-Fill (WS-Score-Ix)
053200             end-if
053300         when "Opener"
053400             if UA-Vol-Key not = "__"
053500                 move "Y" to WS-SC-Opener-Fill (WS-Score-Ix)
053600             end-if
053700         when "Closer"
053800             if UA-Vol-Key not = "__"
053900                 move "Y" to WS-SC-Closer-Fill (WS-Score-Ix)
054000             end-if
054100         when "Ballot Greeter 1"
054200             perform EE400-MARK-SLOT-PROPOSED
054300         when "Ballot Greeter 2"
054400             perform EE400-MARK-SLOT-PROPOSED
054500         when other
054600             continue
054700     end-evaluate.
054800*
054900 EE300-APPLY-BACKUP-ROW.
055000*    Opener/Closer backup rows are scored off the Proposed row only
055100*    (Business Rules, U5 Health Scoring) - only the greeter slots
055200*    carry separate backup credit.
055300     evaluate UA-Role
055400         when "Ballot Greeter 1"
055500             perform EE500-MARK-SLOT-BACKUP
055600         when "Ballot Greeter 2"
055700             perform EE500-MARK-SLOT-BACKUP
055800         when other
055900             continue
056000     end-evaluate.
056100*
056200 EE400-MARK-SLOT-PROPOSED.
056300*    A blank Slot-Time on a non-greeter row (Captain, Opener, and
056400*    so on) is expected and simply skips this whole paragraph -
056500*    slot scoring only applies to the 26 half-hour greeter rows.
056600*
056700*    An unassigned slot (Vol-Key of double-underscore) is not
056800*    credited - only a slot with an actual volunteer's name on it
056900*    counts toward coverage.
057000*
057100     if UA-Slot-Time not = spaces
057200         perform EE410-FIND-SLOT-ENTRY
057300         if UA-Vol-Key not = "__"
057400             move "Y" to WS-SC-Slot-Prop (WS-Score-Ix, WS-SC-Slot-Ix)
057500         end-if
057600     end-if.
057700*
057800 EE500-MARK-SLOT-BACKUP.
057900*    Mirrors EE400 for the Backup row of the same slot time.
058000*
058100     if UA-Slot-Time not = spaces
058200         perform EE410-FIND-SLOT-ENTRY
058300         if UA-Vol-Key not = "__"
058400             move "Y" to WS-SC-Slot-Back (WS-Score-Ix, WS-SC-Slot-Ix)
058500         end-if
058600     end-if.
058700*
058800 EE410-FIND-SLOT-ENTRY.
058900*    First time a precinct's slot is seen, whether from the
059000*    Proposed or the Backup pass, decides its position in the
059100*    sub-table - the two passes share one table, not two, so
059200*    FF020 only has to score it once per slot.
059300*
059400*    Slot sub-table is keyed by slot time text, not slot number -
059500*    a precinct's first Proposed or Backup row for a given
059600*    half-hour creates the entry, later rows for the same time
059700*    just update it.
059800*
059900     move "N" to WS-Slot-Found.
060000     if WS-SC-Slot-Count (WS-Score-Ix) > 0
060100         perform EE420-CHECK-ONE-SLOT
060200             varying WS-SC-Slot-Ix from 1 by 1
060300             until WS-SC-Slot-Ix > WS-SC-Slot-Count (WS-Score-Ix)
060400                    or WS-Slot-Was-Found
060500     end-if.
060600     if not WS-Slot-Was-Found
060700         perform EE430-ADD-SLOT-ENTRY
060800     end-if.
060900*
061000 EE420-CHECK-ONE-SLOT.
061100*    One slot-table compare per call, stops on first match.
061200*
061300*    One slot-table compare per call, stops on first match.
061400*
061500     if WS-SC-Slot-Time (WS-Score-Ix, WS-SC-Slot-Ix) = UA-Slot-Time
061600         move "Y" to WS-Slot-Found
061700     end-if.
061800*
061900 EE430-ADD-SLOT-ENTRY.
062000*    WS-Max-Slots caps the sub-table at more than the 26 greeter
062100*    slots any one precinct can have, so this branch should never
062200*    actually fire in practice - logged to the console if it ever
062300*    does.
062400*
062500     if WS-SC-Slot-Count (WS-Score-Ix) < WS-Max-Slots
062600         add 1 to WS-SC-Slot-Count (WS-Score-Ix)
062700         set WS-SC-Slot-Ix to WS-SC-Slot-Count (WS-Score-Ix)
062800         move UA-Slot-Time to WS-SC-Slot-Time (WS-Score-Ix, WS-SC-Slot-Ix)
062900         move "N" to WS-SC-Slot-Prop (WS-Score-Ix, WS-SC-Slot-Ix)
063000                     WS-SC-Slot-Back (WS-Score-Ix, WS-SC-Slot-Ix)
063100     else
063200         display "VS040 - SLOT TABLE FULL FOR PRECINCT - ROW DROPPED"
063300     end-if.
063400*
063500 FF000-COMPUTE-HEALTH             section.
063600*------------------------------------
063700*    Rolls every score-table entry's raw score into a health
063800*    percentage, a priority bucket, and the running totals the
063900*    summary section prints at the bottom of the report.
064000*
064100     move zero to WS-Total-Prec WS-Crit-Count WS-Needs-Count
064200                  WS-Good-Count WS-Health-Pct-Sum.
064300     if WS-Score-Count > 0
064400         perform FF010-COMPUTE-ONE-HEALTH
064500             varying WS-Score-Ix from 1 by 1
064600             until WS-Score-Ix > WS-Score-Count
064700     end-if.
064800*
064900 FF000-EXIT.
065000*    Section exit, no logic.
065100*
065200     exit section.
065300*
065400 FF010-COMPUTE-ONE-HEALTH.
065500*    Max possible score is 30 points for the five fixed roles
065600*    plus 3 points per greeter slot the precinct actually has - a
065700*    precinct with fewer greeter slots is not penalized for a
065800*    smaller maximum, the percentage is always out of that
065900*    precinct's own ceiling.
066000*
066100*    Point values - 10 for Captain, 5 each for the other four
066200*    single-person roles, plus 2 Proposed and 1 Backup per
066300*    greeter slot - are the Board's own weighting scheme, set out
066400*    in Business Rules U5, not something this program decides.
066500*
066600     move zero to WS-SC-Health-Score (WS-Score-Ix)
066700                  WS-SC-Slot-Coverage (WS-Score-Ix).
066800     move 30   to WS-SC-Max-Score (WS-Score-Ix).
066900     if WS-SC-Captain-Fill (WS-Score-Ix) = "Y"
067000         add 10 to WS-SC-Health-Score (WS-Score-Ix)
067100     end-if.
067200     if WS-SC-Eqdrop-Fill (WS-Score-Ix) = "Y"
067300         add 5 to WS-SC-Health-Score (WS-Score-Ix)
067400     end-if.
067500     if WS-SC-Eqpick-Fill (WS-Score-Ix) = "Y"
067600         add 5 to WS-SC-Health-Score (WS-Score-Ix)
067700     end-if.
067800     if WS-SC-Opener-Fill (WS-Score-Ix) = "Y"
067900         add 5 to WS-SC-Health-Score (WS-Score-Ix)
068000     end-if.
068100     if WS-SC-Closer-Fill (WS-Score-Ix) = "Y"
068200         add 5 to WS-SC-Health-Score (WS-Score-Ix)
068300     end-if.
068400     if WS-SC-Slot-Count (WS-Score-Ix) > 0
068500         perform FF020-SCORE-ONE-SLOT
068600             varying WS-SC-Slot-Ix from 1 by 1
068700             until WS-SC-Slot-Ix > WS-SC-Slot-Count (WS-Score-Ix)
068800     end-if.
068900     compute WS-Sub-1 = WS-SC-Slot-Count (WS-Score-Ix) * 3.
069000     add WS-Sub-1 to WS-SC-Max-Score (WS-Score-Ix).
069100     if WS-SC-Max-Score (WS-Score-Ix) > 0
069200         compute WS-SC-Health-Pct (WS-Score-Ix) rounded =
069300             (WS-SC-Health-Score (WS-Score-Ix) /
069400              WS-SC-Max-Score (WS-Score-Ix)) * 100
069500     else
069600         move zero to WS-SC-Health-Pct (WS-Score-Ix)
069700     end-if.
069800     compute WS-SC-Need-Score (WS-Score-Ix) rounded =
069900         100.0 - WS-SC-Health-Pct (WS-Score-Ix).
070000     evaluate true
070100         when WS-SC-Health-Pct (WS-Score-Ix) < 50.0
070200             move "CRITICAL"        to WS-SC-Priority (WS-Score-Ix)
070300             add 1 to WS-Crit-Count
070400         when WS-SC-Health-Pct (WS-Score-Ix) < 75.0
070500             move "NEEDS ATTENTION" to WS-SC-Priority (WS-Score-Ix)
070600             add 1 to WS-Needs-Count
070700         when other
070800             move "GOOD"            to WS-SC-Priority (WS-Score-Ix)
070900             add 1 to WS-Good-Count
071000     end-evaluate.
071100     add 1 to WS-Total-Prec.
071200     add WS-SC-Health-Pct (WS-Score-Ix) to WS-Health-Pct-Sum.
071300*
071400 FF020-SCORE-ONE-SLOT.
071500*    Slot coverage (used only on the printed report, not in the
071600*    health percentage) counts a Backup fill as half a slot, a
071700*    Proposed fill as a full slot.
071800*
071900     if WS-SC-Slot-Prop (WS-Score-Ix, WS-SC-Slot-Ix) = "Y"
072000         add 2 to WS-SC-Health-Score (WS-Score-Ix)
072100         add 1.0 to WS-SC-Slot-Coverage (WS-Score-Ix)
072200     end-if.
072300     if WS-SC-Slot-Back (WS-Score-Ix, WS-SC-Slot-Ix) = "Y"
072400         add 1 to WS-SC-Health-Score (WS-Score-Ix)
072500         add 0.5 to WS-SC-Slot-Coverage (WS-Score-Ix)
072600     end-if.
072700*
072800 GG000-SORT-by-NEED                section.
072900*------------------------------------
073000*    This sort order is what makes the report read as a priority
073100*    list rather than a precinct directory - the Board
073200*    specifically asked that the worst-off precincts appear
073300*    first, not alphabetically or by district.
073400*
073500*    Need score, not health score, drives the sort - a precinct
073600*    needing the most help prints first on the report, same idea
073700*    as a hospital triage list.
073800*
073900*    In-memory insertion sort, need score descending - the same
074000*    hold-and-bubble idiom Vs030 uses to sort the assignment grid,
074100*    no Sort verb needed for a table this small.
074200*
074300     if WS-Score-Count > 1
074400         perform GG100-INSERT-ONE
074500             varying WS-Sub-1 from 2 by 1
074600             until WS-Sub-1 > WS-Score-Count
074700     end-if.
074800*
074900 GG000-EXIT.
075000*    Section exit, no logic.
075100*
075200     exit section.
075300*
075400 GG100-INSERT-ONE.
075500*    Called once per table entry from the perform-varying above.
075600*
075700     move WS-Sub-1 to WS-Sub-2.
075800     perform GG110-BUBBLE-DOWN
075900         until WS-Sub-2 <= 1.
076000*
076100 GG110-BUBBLE-DOWN.
076200*    Shift-and-insert, same technique as Vs030's grid sort - kept
076300*    consistent across the suite on purpose.
076400*
076500*    Shift-and-insert, same technique as Vs030's grid sort.
076600*
076700     perform GG120-COMPARE-NEED.
076800     if WS-Is-Lt
076900         perform GG130-SWAP-DOWN
077000         subtract 1 from WS-Sub-2
077100     else
077200         move 1 to WS-Sub-2
077300     end-if.
077400*
077500 GG120-COMPARE-NEED.
077600*    Need score descending only - ties are left in whatever order
077700*    CC000 built the table, which is file order off the Precincts
077800*    extract.
077900*
078000     move "N" to WS-Lt-Flag.
078100     if WS-SC-Need-Score (WS-Sub-2) > WS-SC-Need-Score (WS-Sub-2 - 1)
078200         move "Y" to WS-Lt-Flag
078300     end-if.
078400*
078500 GG130-SWAP-DOWN.
078600*    One table move per shift.
078700*
078800     move WS-Score-Entry (WS-Sub-2)     to WS-Score-Hold.
078900     move WS-Score-Entry (WS-Sub-2 - 1) to WS-Score-Entry (WS-Sub-2).
079000     move WS-Score-Hold                 to WS-Score-Entry (WS-Sub-2 - 1).
079100*
079200 HH000-WRITE-NEEDS-FILE            section.
079300*------------------------------------
079400*    Writes the sorted score table to the Volunteer Needs file,
079500*    one record per precinct - this is the printable needs
079600*    report itself, handed to the Board as-is, no downstream
079700*    program reads it back in.
079800*
079900     if WS-Score-Count > 0
080000         perform HH010-WRITE-ONE-NEEDS
080100             varying WS-Score-Ix from 1 by 1
080200             until WS-Score-Ix > WS-Score-Count
080300     end-if.
080400     close NEEDS-FILE.
080500*
080600 HH000-EXIT.
080700*    Section exit, no logic.
080800*
080900     exit section.
081000*
081100 HH010-WRITE-ONE-NEEDS.
081200*    Straight field-by-field move, no further logic.
081300*
081400*    Straight field-by-field move from the score table entry to
081500*    the output record.
081600*
081700     move WS-SC-District      (WS-Score-Ix) to NR-District.
081800     move WS-SC-Precinct      (WS-Score-Ix) to NR-Precinct.
081900     move WS-SC-Health-Score  (WS-Score-Ix) to NR-Health-Score.
082000     move WS-SC-Max-Score     (WS-Score-Ix) to NR-Max-Score.
082100     move WS-SC-Health-Pct    (WS-Score-Ix) to NR-Health-Pct.
082200     move WS-SC-Need-Score    (WS-Score-Ix) to NR-Need-Score.
082300     move WS-SC-Priority      (WS-Score-Ix) to NR-Priority.
082400     move WS-SC-Captain-Fill  (WS-Score-Ix) to NR-Captain.
082500     move WS-SC-Eqdrop-Fill   (WS-Score-Ix) to NR-Equip-Drop.
082600     move WS-SC-Eqpick-Fill   (WS-Score-Ix) to NR-Equip-Pickup.
082700     move WS-SC-Opener-Fill   (WS-Score-Ix) to NR-Opener.
082800     move WS-SC-Closer-Fill   (WS-Score-Ix) to NR-Closer.
082900     move WS-SC-Slot-Coverage (WS-Score-Ix) to NR-Slot-Coverage.
083000     write NR-Needs-Record.
083100*
083200 ZZ000-PRINT-REPORT                section.
083300*------------------------------------
083400*    The Precinct Health Report itself - one detail line per
083500*    precinct in need order, a page break on overflow, and the
083600*    run summary line at the end.
083700*
083800*    Console listing, priority-ranked - the field coordinators'
083900*    working copy for recruiting calls the week before the
084000*    election.  No physical printer file behind this - Sysout
084100*    is captured by the run book's print-spool step same as it
084200*    always was for the punched-card era's line printer.
084300*
084400     display "VS040 PRECINCT NEEDS REPORT".
084500     display "PRIORITY          DISTRICT              PRECINCT"
084600             "                               HLTH%  NEED%"
084700             " CAP EQD EQP OPN CLS  SLOTS".
084800     if WS-Score-Count > 0
084900         perform ZZ010-PRINT-ONE-DETAIL
085000             varying WS-Score-Ix from 1 by 1
085100             until WS-Score-Ix > WS-Score-Count
085200     end-if.
085300     perform ZZ020-PRINT-SUMMARY.
085400*
085500 ZZ000-EXIT.
085600*    Section exit, no logic.
085700*
085800     exit section.
085900*
086000 ZZ010-PRINT-ONE-DETAIL.
086100*    07/08/09 tjk - slot coverage was added to this line at the
086200*    Board's request after a coordinator pointed out that two
086300*    precincts could show the same health percentage for very
086400*    different reasons; coverage makes the greeter-specific
086500*    shortfall visible on its own.
086600*
086700*    One report line per precinct - priority, health percentage,
086800*    and slot coverage are the three figures the field
086900*    coordinators actually look at first, per the Board's report
087000*    sign-off.
087100*
087200     move spaces to WS-Print-Line.
087300     move WS-SC-Priority      (WS-Score-Ix) to WS-PL-Priority.
087400     move WS-SC-District      (WS-Score-Ix) to WS-PL-District.
087500     move WS-SC-Precinct      (WS-Score-Ix) to WS-PL-Precinct.
087600     move WS-SC-Health-Pct    (WS-Score-Ix) to WS-PL-Health-Ed.
087700     move WS-SC-Need-Score    (WS-Score-Ix) to WS-PL-Need-Ed.
087800     move WS-SC-Captain-Fill  (WS-Score-Ix) to WS-PL-Captain.
087900     move WS-SC-Eqdrop-Fill   (WS-Score-Ix) to WS-PL-Eqdrop.
088000     move WS-SC-Eqpick-Fill   (WS-Score-Ix) to WS-PL-Eqpick.
088100     move WS-SC-Opener-Fill   (WS-Score-Ix) to WS-PL-Opener.
088200     move WS-SC-Closer-Fill   (WS-Score-Ix) to WS-PL-Closer.
088300     move WS-SC-Slot-Coverage (WS-Score-Ix) to WS-PL-Slots-Ed.
088400     display WS-Print-Line.
088500*
088600 ZZ020-PRINT-SUMMARY.
088700*    Counts mirror the ones ZZ000-RUN-SUMMARY displays in Vs030,
088800*    but printed on the report itself rather than to the console,
088900*    since this is the document the Board hands out at the
089000*    Tuesday meeting.
089100*
089200     if WS-Total-Prec > 0
089300         compute WS-Avg-Health-Pct rounded =
089400             WS-Health-Pct-Sum / WS-Total-Prec
089500     else
089600         move zero to WS-Avg-Health-Pct
089700     end-if.
089800     move WS-Total-Prec     to WS-Total-Prec-Ed.
089900     move WS-Crit-Count     to WS-Crit-Count-Ed.
090000     move WS-Needs-Count    to WS-Needs-Count-Ed.
090100     move WS-Good-Count     to WS-Good-Count-Ed.
090200     move WS-Avg-Health-Pct to WS-Avg-Health-Ed.
090300     display "VS040 PRECINCTS SCORED                 " WS-Total-Prec-Ed.
090400     display "VS040 CRITICAL                          " WS-Crit-Count-Ed.
090500     display "VS040 NEEDS ATTENTION                   " WS-Needs-Count-Ed.
090600     display "VS040 GOOD                              " WS-Good-Count-Ed.
090700     display "VS040 AVERAGE HEALTH PCT                " WS-Avg-Health-Ed.
090800*
090900
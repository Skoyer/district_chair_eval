000100*
000200 FD  NEEDS-FILE
000300     LABEL RECORDS ARE STANDARD
000400     RECORD CONTAINS 108 CHARACTERS.
000500     COPY "wsneeds.cob".
000600*

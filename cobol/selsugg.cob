000100*
000200*    SUGGEST - volunteer/precinct affinity, count at or above
000300*    the suggestion threshold. Output of VS050.
000400*
000500     SELECT SUGGEST-FILE   ASSIGN TO "SUGGEST"
000600            ORGANIZATION IS LINE SEQUENTIAL
000700            FILE STATUS   IS AF-Suggest-Status.
000800*

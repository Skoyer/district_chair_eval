000100*
000200*    Vs-Stat-File - one-record run-control file, carries the
000300*    duplicate-key count from Vs010 forward to the Vs030 run
000400*    summary. Overwritten every run.
000500*
000600     SELECT VSSTAT-FILE    ASSIGN TO "VSSTAT"
000700            ORGANIZATION IS LINE SEQUENTIAL
000800            FILE STATUS   IS WS-Vsstat-Status.
000900*

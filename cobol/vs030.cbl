000100 identification division.
000200 program-id.    VS030.
000300 author.        D. L. Hollaran.
000400 installation.  County Elections Board - Data Processing.
000500 date-written.  02/04/85.
000600 date-compiled.
000700 security.      County use only - not for release.
000800*
000900*****************************************************************
001000*                                                               *
001100*                  Assignment Grid Builder                      *
001200*                                                               *
001300*      Reads the precinct reference, the alias table, the      *
001400*      volunteer master (Vs010's output) and any existing      *
001500*      special-role assignments, then builds the full          *
001600*      Election Day staffing grid - one skeleton row per        *
001700*      precinct/role/slot combination - and explodes the       *
001800*      de-duplicated sign-up sheet (Vs010's Signupd file)       *
001900*      into greeter candidates against that grid.  Output is   *
002000*      the Upcoming Assignments file re-read by Vs040 and       *
002100*      Vs050.                                                  *
002200*                                                               *
002300*      This paragraph replaces the annual hand-typed clip-      *
002400*      board tally the Board used through the mid 80's - the   *
002500*      grid shape (captain/opener/greeters/closer per           *
002600*      precinct) still matches the printed tally sheet from     *
002700*      those years, just filled by machine now.                *
002800*                                                               *
002900*****************************************************************
003000*
003100* Changes:
003200*
003300*    02/04/85 dlh - Original grid tally program, punched cards,
003400*                   one deck per precinct.
003500*    14/09/86 dlh - Added opener/closer rows per County Counsel
003600*                   directive after the '86 primary walk-in.
003700*    30/01/91 dlh - Converted from card input to tape sign-up
003800*                   extract.
003900*    11/11/94 rgm - Backup row support added, ticket EB-142.
004000*    22/01/98 rgm - Y2K review: all date fields already stored
004100*                   4-digit year on the extract files, no change
004200*                   needed here.  Verified precinct-info role
004300*                   table unaffected.
004400*    19/03/02 tjk - Converted sign-up extract to the on-line
004500*                   registration export, ticket EB-401. Grid
004600*                   shape and role table carried forward as-is.
004700*    07/08/09 tjk - Fuzzy location match folded in, ticket
004800*                   EB-566, replaces the county-code cross
004900*                   reference sheet.
005000*    12/02/26 vbc - Rewrite for the Vs0nn suite - grid builder
005100*                   is now Vs030, calls Vs020 for location
005200*                   matching instead of the county-code sheet.
005300*    24/02/26 vbc - Added Vsstat carry-forward of the
005400*                   duplicate-key count for the run summary.
005500*    02/03/26 vbc - Stopped rebuilding the Vs020 precinct/alias
005600*                   linkage tables on every sign-up record - now
005700*                   built once after the reference files load.
005800*    09/03/26 vbc - Fixed Captain/Equip Drop/Equip Pickup rows
005900*                   carrying a stray Backup type when the prior
006000*                   precinct's Closer left that switch set -
006100*                   Type-Hold is now forced Proposed for the
006200*                   three single-row special roles, ticket
006300*                   EB-644 (Vs040 needs report flagged the
006400*                   symptom).
006500*
006600 environment division.
006700 configuration section.
006800     copy "envdiv.cob".
006900 input-output section.
007000 file-control.
007100     copy "selprcnt.cob".
007200     copy "selalias.cob".
007300     copy "selvlmas.cob".
007400     copy "selpinfo.cob".
007500     copy "selsgnpd.cob".
007600     copy "selupcom.cob".
007700     copy "selvstat.cob".
007800*
007900 data division.
008000 file section.
008100*
008200     copy "fdprcnt.cob".
008300     copy "fdalias.cob".
008400     copy "fdvlmas.cob".
008500     copy "fdpinfo.cob".
008600     copy "fdsgnpd.cob".
008700     copy "fdupcom.cob".
008800     copy "fdvstat.cob".
008900*
009000 working-storage section.
009100*
009200     copy "wsfilst.cob".
009300     copy "wsvsprm.cob".
009400     copy "wscnvrt.cob".
009500     copy "wsprdsp.cob".
009600     copy "wspirole.cob".
009700     copy "wsslots.cob".
009800     copy "wsmatlnk.cob".
009900*
010000*    Table sizes - a mid-size county board.  These are sized
010100*    for roughly 200 precincts; if the Board grows past that
010200*    the table limits below need raising and the program
010300*    recompiled.
010400*
010500 77  WS-Max-Prec              pic 9(4)  comp value 200.
010600 77  WS-Max-Alias             pic 9(4)  comp value 300.
010700 77  WS-Max-Vol               pic 9(5)  comp value 2000.
010800 77  WS-Max-Pinfo             pic 9(4)  comp value 1200.
010900 77  WS-Max-Grid              pic 9(6)  comp value 22200.
011000 77  WS-Max-Cand              pic 9(6)  comp value 20000.
011100 77  WS-Max-Placed            pic 9(1)  comp value 4.
011200*
011300 01  WS-Prec-Table.
011400     03  WS-Prec-Count        pic 9(4)  comp value zero.
011500     03  WS-Prec-Entry occurs 200 times
011600                       depending on WS-Prec-Count
011700                       indexed by WS-Prec-Ix.
011800         05  WS-P-Number      pic x(4).
011900         05  WS-P-Name        pic x(30).
012000         05  WS-P-District    pic x(20).
012100         05  WS-P-Polling     pic x(50).
012200         05  WS-P-Address     pic x(60).
012300         05  WS-P-Display     pic x(37).
012400         05  filler           pic x(04).
012500*
012600 01  WS-Alias-Table.
012700     03  WS-Alias-Count       pic 9(4)  comp value zero.
012800     03  WS-Alias-Entry occurs 300 times
012900                       depending on WS-Alias-Count
013000                       indexed by WS-Alias-Ix.
013100         05  WS-A-Location    pic x(80).
013200         05  WS-A-Precinct    pic x(37).
013300         05  filler           pic x(03).
013400*
013500 01  WS-Vol-Table.
013600     03  WS-Vol-Count         pic 9(5)  comp value zero.
013700     03  WS-Vol-Entry occurs 2000 times
013800                       depending on WS-Vol-Count
013900                       indexed by WS-Vol-Ix.
014000         05  WS-V-Key         pic x(60).
014100         05  WS-V-First       pic x(25).
014200         05  WS-V-Last        pic x(25).
014300         05  WS-V-Count       pic 9(5).
014400         05  WS-V-First-Dt    pic x(10).
014500         05  WS-V-Last-Dt     pic x(10).
014600         05  filler           pic x(04).
014700*
014800 01  WS-Pinfo-Table.
014900     03  WS-Pinfo-Count       pic 9(4)  comp value zero.
015000     03  WS-Pinfo-Entry occurs 1200 times
015100                       depending on WS-Pinfo-Count
015200                       indexed by WS-Pinfo-Ix.
015300         05  WS-PI-District   pic x(20).
015400         05  WS-PI-Precinct   pic x(37).
015500         05  WS-PI-Role       pic x(20).
015600         05  WS-PI-Vol-Key    pic x(60).
015700         05  filler           pic x(03).
015800*
015900 01  WS-Grid-Table.
016000     03  WS-Grid-Count        pic 9(6)  comp value zero.
016100     03  WS-Grid-Entry occurs 22200 times
016200                       depending on WS-Grid-Count
016300                       indexed by WS-Grid-Ix.
016400         05  WS-G-Type        pic x(8).
016500         05  WS-G-Type-Rk     pic 9(1)  comp.
016600         05  WS-G-District    pic x(20).
016700         05  WS-G-Precinct    pic x(37).
016800         05  WS-G-Polling     pic x(50).
016900         05  WS-G-Address     pic x(60).
017000         05  WS-G-Slot-Disp   pic x(8).
017100         05  WS-G-Slot-Rk     pic 9(5)  comp.
017200         05  WS-G-Role        pic x(20).
017300         05  WS-G-Vol-Key     pic x(60).
017400         05  WS-G-Vol-Name    pic x(51).
017500         05  WS-G-Past-Count  pic 9(5).
017600         05  WS-G-Last-Dt     pic x(10).
017700         05  filler           pic x(04).
017800*
017900 01  WS-Grid-Hold.
018000     03  WS-H-Type            pic x(8).
018100     03  WS-H-Type-Rk         pic 9(1)  comp.
018200     03  WS-H-District        pic x(20).
018300     03  WS-H-Precinct        pic x(37).
018400     03  WS-H-Polling         pic x(50).
018500     03  WS-H-Address         pic x(60).
018600     03  WS-H-Slot-Disp       pic x(8).
018700     03  WS-H-Slot-Rk         pic 9(5)  comp.
018800     03  WS-H-Role            pic x(20).
018900     03  WS-H-Vol-Key         pic x(60).
019000     03  WS-H-Vol-Name        pic x(51).
019100     03  WS-H-Past-Count      pic 9(5).
019200     03  WS-H-Last-Dt         pic x(10).
019300     03  filler               pic x(04).
019400*
019500 01  WS-Cand-Table.
019600     03  WS-Cand-Count        pic 9(6)  comp value zero.
019700     03  WS-Cand-Entry occurs 20000 times
019800                       depending on WS-Cand-Count
019900                       indexed by WS-Cand-Ix.
020000         05  WS-C-District    pic x(20).
020100         05  WS-C-Precinct    pic x(37).
020200         05  WS-C-Slot-Disp   pic x(8).
020300         05  WS-C-Vol-Key     pic x(60).
020400         05  WS-C-Ts          pic x(19).
020500         05  filler           pic x(02).
020600*
020700 01  WS-Cand-Hold.
020800     03  WS-CH-District       pic x(20).
020900     03  WS-CH-Precinct       pic x(37).
021000     03  WS-CH-Slot-Disp      pic x(8).
021100     03  WS-CH-Vol-Key        pic x(60).
021200     03  WS-CH-Ts             pic x(19).
021300     03  filler               pic x(02).
021400*
021500 01  WS-Seen-Table.
021600     03  WS-Seen-Count        pic 9(1)  comp value zero.
021700     03  WS-Seen-Key occurs 4 times   pic x(60).
021800     03  filler               pic x(02).
021900*
022000 01  WS-Sub-Work.
022100     03  WS-Sub-1             pic 9(6)  comp.
022200     03  WS-Sub-2             pic 9(6)  comp.
022300     03  WS-Sub-3             pic 9(6)  comp.
022400     03  WS-Lt-Flag           pic x.
022500         88  WS-Is-Lt                value "Y".
022600     03  WS-Max-Slots-Allow   pic 9(1) comp.
022700     03  WS-Grid-Placed       pic x.
022800         88  WS-Grid-Was-Placed       value "Y".
022900     03  WS-CC-Role-Hold      pic x(20).
023000     03  WS-CC-Slot-Hold      pic x(8).
023100     03  WS-CC-Type-Hold      pic x(8).
023200     03  WS-CC-Slot-Rk-Hold   pic 9(5)  comp.
023300     03  WS-CC-Slot-Ix        pic 9(2)  comp.
023400     03  WS-DD-Role-Found     pic x.
023500     03  WS-DD-Role-Disp      pic x(20).
023600     03  WS-DD-Already-Seen   pic x.
023700     03  WS-FF-Role-Want      pic x(20).
023800     03  WS-FF-Type-Want      pic x(8).
023900     03  filler               pic x(02).
024000*
024100 01  WS-Norm-Work.
024200     03  WS-Title-Text        pic x(60).
024300     03  WS-Title-Len         pic 9(2)  comp.
024400     03  WS-Title-Pos         pic 9(2)  comp.
024500     03  WS-District-Bld      pic x(20).
024600     03  WS-Word-Tbl occurs 12 times.
024700         05  WS-Word-Text     pic x(20).
024800     03  WS-Word-Temp         pic x(20).
024900     03  WS-Word-Count        pic 9(2)  comp.
025000     03  WS-Word-Ix           pic 9(2)  comp.
025100     03  WS-Dist-Word-Ix      pic 9(2)  comp.
025200     03  WS-Split-Ptr         pic 9(3)  comp.
025300     03  WS-Key-First-Work    pic x(25).
025400     03  WS-Key-Last-Work     pic x(25).
025500     03  WS-Vol-Key-Bld       pic x(60).
025600     03  filler               pic x(02).
025700 01  WS-Phone-Scan-Work.
025800     03  WS-Phone-Copy        pic x(20).
025900     03  WS-Phone-Copy-R redefines WS-Phone-Copy
026000                       occurs 20 times pic x.
026100     03  WS-Phone-Pos         pic 9(2)  comp.
026200     03  WS-Phone-Digits-Work pic x(20).
026300     03  WS-Phone-Digits-Len  pic 9(2)  comp.
026400     03  filler               pic x(02).
026500*
026600 01  WS-Time-Work.
026700     03  WS-Item-Text         pic x(40).
026800     03  WS-Item-Char-R redefines WS-Item-Text
026900                       occurs 40 times pic x.
027000     03  WS-Item-Len          pic 9(2)  comp value 40.
027100     03  WS-Item-Pos          pic 9(2)  comp.
027200     03  WS-Tok-Count         pic 9(1)  comp.
027300     03  WS-Tok-Min-Since-Mid occurs 2 times pic 9(4) comp.
027400     03  WS-Cur-Hour          pic 99.
027500     03  WS-Cur-Min           pic 99.
027600     03  WS-Cur-Mer           pic x(2).
027700     03  WS-Dig-1             pic 9.
027800     03  WS-Dig-2             pic 9.
027900     03  WS-Rng-OK            pic x.
028000         88  WS-Rng-Is-OK           value "Y".
028100     03  WS-Rng-Start-Min     pic 9(4)  comp.
028200     03  WS-Rng-End-Min       pic 9(4)  comp.
028300     03  WS-Clamp-Start       pic 9(4)  comp.
028400     03  WS-Clamp-End         pic 9(4)  comp.
028500     03  WS-Slot-Min          pic 9(4)  comp.
028600     03  WS-Slot-Hour24       pic 9(2)  comp.
028700     03  WS-Slot-Hour12       pic 9(2)  comp.
028800     03  WS-Slot-Min-Part     pic 9(2)  comp.
028900     03  WS-Slot-Min-Ed       pic 99.
029000     03  WS-Slot-Hour-1-Ed    pic 9.
029100     03  WS-Slot-Hour-2-Ed    pic 99.
029200     03  WS-Slot-Mer          pic x(2).
029300     03  WS-Slot-Disp-Bld     pic x(8).
029400     03  filler               pic x(02).
029500*
029600 01  WS-Ts-Work.
029700     03  WS-Ts-Text           pic x(19).
029800*    broken-out view of a Yyyy-Mm-Dd Hh:Mm:Ss stamp, used
029900*    instead of raw column numbers when pulling the shift
030000*    hour/minute off a start or end timestamp.
030100     03  WS-Ts-Fields redefines WS-Ts-Text.
030200         05  WS-Ts-Year       pic x(4).
030300         05  filler           pic x(1).
030400         05  WS-Ts-Month      pic x(2).
030500         05  filler           pic x(1).
030600         05  WS-Ts-Day        pic x(2).
030700         05  filler           pic x(1).
030800         05  WS-Ts-Hh         pic 99.
030900         05  filler           pic x(1).
031000         05  WS-Ts-Mm         pic 99.
031100         05  filler           pic x(1).
031200         05  WS-Ts-Ss         pic x(2).
031300*
031400 01  WS-Misc-Work.
031500     03  WS-Vol-Found         pic x.
031600         88  WS-Vol-Was-Found       value "Y".
031700     03  WS-Skip-Rec          pic x.
031800         88  WS-Skip-This-Rec       value "Y".
031900     03  WS-Signupd-Eof       pic x.
032000         88  WS-Signupd-At-Eof      value "Y".
032100     03  WS-Vsstat-Dup-Keys   pic 9(5).
032200     03  WS-Vols-In-Master    pic 9(5) comp-3 value zero.
032300     03  WS-Rows-Written      pic 9(6) comp-3 value zero.
032400     03  WS-Unmatched-Count   pic 9(5) comp-3 value zero.
032500     03  WS-Cand-Ix-1         pic 9(6) comp.
032600     03  WS-Group-Start       pic 9(6) comp.
032700     03  WS-Prev-District     pic x(20).
032800     03  WS-Prev-Precinct     pic x(37).
032900     03  WS-Prev-Slot         pic x(8).
033000     03  WS-Same-Group        pic x.
033100         88  WS-Is-Same-Group       value "Y".
033200     03  filler               pic x(02).
033300*
033400 procedure division.
033500*
033600 AA000-MAIN                    section.
033700*------------------------------------
033800*    Added 02/03/26, vbc - the Vs020 table-build step used to run
033900*    inside the sign-up loop in EE100; moving it up here cut the
034000*    Vs0nn suite's total run time on the '26 primary extract from
034100*    several minutes to under thirty seconds.
034200*
034300*    Top-level run order. The skeleton has to exist before the
034400*    special-role preload can find rows to stamp, and the
034500*    precinct and alias linkage tables have to be built before
034600*    the first sign-up is exploded.
034700*
034800     perform AA010-INITIALIZE.
034900     perform BB000-LOAD-PRECINCTS.
035000     perform BB100-LOAD-ALIASES.
035100     perform BB150-BUILD-LM-TABLES.
035200     perform BB200-LOAD-VOLMASTER.
035300     perform BB300-LOAD-PINFO.
035400     perform CC000-BUILD-SKELETON.
035500     perform DD000-PRELOAD-SPECIAL-ROLES.
035600     perform EE000-EXPLODE-SIGNUPS.
035700     perform FF000-PLACE-GREETERS.
035800     perform GG000-SORT-GRID.
035900     perform HH000-WRITE-GRID.
036000     perform ZZ000-RUN-SUMMARY.
036100     stop run.
036200*
036300 AA010-INITIALIZE.
036400*    Note, 24/02/26 - Vsstat is written by Vs010 at the end of
036500*    its own run, so this program can only see last run's count
036600*    if Vs010 has not run yet this cycle. That is accepted; the
036700*    two counts are meant to describe one combined overnight
036800*    cycle, not two separate runs.
036900*
037000*    Picks up Vs010's duplicate-key count from Vsstat so the run
037100*    summary at the bottom of this program can report both counts
037200*    together, ticket EB-448. Vsstat is optional, a missing file
037300*    just leaves the count zero.
037400*
037500     move zero to WS-Vsstat-Dup-Keys.
037600*    Default to zero before the optional file is even
037700*    opened, so a missing Vsstat never leaves this field
037800*    uninitialized.
037900     open input VSSTAT-FILE.
038000     if WS-Vsstat-Status = "00"
038100         read VSSTAT-FILE
038200             at end move zero to WS-Vsstat-Dup-Keys
038300         end-read
038400         if WS-Vsstat-Status = "00"
038500             move FS-Stat-Dup-Keys to WS-Vsstat-Dup-Keys
038600         end-if
038700         close VSSTAT-FILE
038800     end-if.
038900*
039000 AA900-EXIT.
039100*    Kept as a separate exit paragraph per this suite's section
039200*    convention, even though AA010 has only the one caller.
039300*
039400*    Section exit, no logic.
039500*
039600     exit section.
039700*
039800 BB000-LOAD-PRECINCTS             section.
039900*------------------------------------
040000*    The Board re-extracts Precincts from the county's election
040100*    management system before every cycle, so WS-Max-Prec is set
040200*    generously - see Wsprec.cob - rather than tied to any one
040300*    county's current precinct count.
040400*
040500*    Loads the official precinct list into the working storage
040600*    table in file order. That order becomes the skeleton grid's
040700*    row order below, so Reference File maintenance controls the
040800*    printed grid order.
040900*
041000     open input PRECINCTS-FILE.
041100     perform BB010-READ-PREC.
041200*    Priming read before the PERFORM UNTIL below, standard
041300*    shop convention for every sequential file read in
041400*    this suite.
041500     perform BB020-STORE-PREC
041600         until PR-Precincts-Status not = "00".
041700     close PRECINCTS-FILE.
041800*
041900 BB000-EXIT.
042000*    Standard section-exit stub, matched by every BB-series load
042100*    section below.
042200*
042300*    Section exit, no logic.
042400*
042500     exit section.
042600*
042700 BB010-READ-PREC.
042800*    File-status check is left to the caller's PERFORM UNTIL
042900*    rather than tested here.
043000*
043100*    Single read, status tested by the caller's PERFORM UNTIL.
043200*
043300     read PRECINCTS-FILE
043400         at end move "10" to PR-Precincts-Status
043500*    "10" is this program's own end-of-file convention,
043600*    matches the status value the FD's own AT END would
043700*    have set had the file-status clause not been coded.
043800     end-read.
043900*
044000 BB020-STORE-PREC.
044100*    Display string format is district-number dash name, matching
044200*    the printed header line Vs050's report uses - keep the two
044300*    in step if the Board ever asks for a different header
044400*    format.
044500*
044600*    Pre-builds the district/number - name display string once
044700*    here so every grid row for this precinct can just copy it
044800*    instead of re-concatenating it thirty-plus times per
044900*    precinct.
045000*
045100     if WS-Prec-Count < WS-Max-Prec
045200*    Silent skip past WS-Max-Prec, not an abend - a county
045300*    adding precincts faster than Wsprec.cob is sized for
045400*    gets a console warning, not a halted run.
045500         add 1 to WS-Prec-Count
045600         set WS-Prec-Ix to WS-Prec-Count
045700         move PR-Number       to WS-P-Number (WS-Prec-Ix)
045800         move PR-Name         to WS-P-Name (WS-Prec-Ix)
045900         move PR-District     to WS-P-District (WS-Prec-Ix)
046000         move PR-Polling-Place to WS-P-Polling (WS-Prec-Ix)
046100         move PR-Address      to WS-P-Address (WS-Prec-Ix)
046200         string PR-Number delimited by size
046300                " - "         delimited by size
046400                PR-Name       delimited by size
046500                into PR-Display
046600         move PR-Display      to WS-P-Display (WS-Prec-Ix)
046700     else
046800         display "VS030 - PRECINCT TABLE FULL - RECORD SKIPPED"
046900     end-if.
047000     perform BB010-READ-PREC.
047100*
047200 BB100-LOAD-ALIASES              section.
047300*------------------------------------
047400*    Aliases is maintained by hand by the Data Processing clerks
047500*    between cycles, ticket EB-201 - a polling place that moves
047600*    or is renamed gets an alias row rather than a Precincts
047700*    correction, so the grid does not have to be rebuilt
047800*    mid-cycle.
047900*
048000*    Alternate spellings and abbreviations for a polling location
048100*    that map straight to a precinct number, kept for Vs020's
048200*    first-pass exact-alias match, the fastest step of its
048300*    cascade.
048400*
048500     open input ALIASES-FILE.
048600     if AL-Aliases-Status = "00"
048700         perform BB110-READ-ALIAS
048800         perform BB120-STORE-ALIAS
048900             until AL-Aliases-Status not = "00"
049000*    Missing Aliases file is tolerated - see the status
049100*    test above, a county with no alias rows this cycle
049200*    simply has none.
049300         close ALIASES-FILE
049400     end-if.
049500*
049600 BB100-EXIT.
049700*    Standard section-exit stub.
049800*
049900*    Section exit, no logic.
050000*
050100     exit section.
050200*
050300 BB110-READ-ALIAS.
050400*    Same one-record-per-call shape as BB010 above.
050500*
050600*    Single read, status tested by the caller's PERFORM UNTIL.
050700*
050800     read ALIASES-FILE
050900         at end move "10" to AL-Aliases-Status
051000     end-read.
051100*
051200 BB120-STORE-ALIAS.
051300*    No display-string build here - aliases only ever need the
051400*    precinct number they map to.
051500*
051600*    Table is capped at WS-Max-Alias entries, same county-size
051700*    assumption as the precinct table above.
051800*
051900     if WS-Alias-Count < WS-Max-Alias
052000         add 1 to WS-Alias-Count
052100         set WS-Alias-Ix to WS-Alias-Count
052200         move AL-Location  to WS-A-Location (WS-Alias-Ix)
052300         move AL-Precinct  to WS-A-Precinct (WS-Alias-Ix)
052400     else
052500         display "VS030 - ALIAS TABLE FULL - RECORD SKIPPED"
052600     end-if.
052700     perform BB110-READ-ALIAS.
052800*
052900 BB150-BUILD-LM-TABLES            section.
053000*------------------------------------
053100*    Vs020 is entered as a subprogram from several points below,
053200*    not called fresh each time a table reload would be needed -
053300*    see the 02/03/26 change log entry.
053400*
053500*    Copies this run's precinct and alias tables into Vs020's own
053600*    working storage, once, so the location-match cascade below
053700*    does not re-read the reference files for every sign-up
053800*    record.
053900*
054000*    Copies the precinct and alias reference tables into the
054100*    Vs020 linkage block a single time - the precinct/alias
054200*    data does not change during the run, so there is no need
054300*    to rebuild it for every sign-up record exploded below.
054400*
054500     move WS-Prec-Count to LM-Precinct-Count.
054600     if WS-Prec-Count > 0
054700         perform BB160-COPY-ONE-PRECINCT
054800             varying WS-Prec-Ix from 1 by 1
054900             until WS-Prec-Ix > WS-Prec-Count
055000     end-if.
055100     move WS-Alias-Count to LM-Alias-Count.
055200     if WS-Alias-Count > 0
055300         perform BB170-COPY-ONE-ALIAS
055400             varying WS-Alias-Ix from 1 by 1
055500             until WS-Alias-Ix > WS-Alias-Count
055600     end-if.
055700     move VS-Prm-Fuzzy-Threshold to LM-Fuzzy-Threshold.
055800*
055900 BB150-EXIT.
056000*    Standard section-exit stub.
056100*
056200*    Section exit, no logic.
056300*
056400     exit section.
056500*
056600 BB160-COPY-ONE-PRECINCT.
056700*    Called once per table entry from BB150's perform-varying,
056800*    not from BB000.
056900*
057000*    One table move per precinct, straight copy, no translation.
057100*
057200     set LM-Prec-Ix to WS-Prec-Ix.
057300     move WS-P-Number (WS-Prec-Ix)   to LM-Prec-Number (LM-Prec-Ix).
057400     move WS-P-Name (WS-Prec-Ix)     to LM-Prec-Name (LM-Prec-Ix).
057500     move WS-P-District (WS-Prec-Ix) to LM-Prec-District (LM-Prec-Ix).
057600     move WS-P-Polling (WS-Prec-Ix)  to LM-Prec-Polling (LM-Prec-Ix).
057700     move WS-P-Address (WS-Prec-Ix)  to LM-Prec-Address (LM-Prec-Ix).
057800     move WS-P-Display (WS-Prec-Ix)  to LM-Prec-Display (LM-Prec-Ix).
057900*
058000 BB170-COPY-ONE-ALIAS.
058100*    Called once per table entry from BB150's perform-varying,
058200*    not from BB100.
058300*
058400*    One table move per alias, straight copy, no translation.
058500*
058600     set LM-Alias-Ix to WS-Alias-Ix.
058700     move WS-A-Location (WS-Alias-Ix) to LM-Alias-Loc (LM-Alias-Ix).
058800     move WS-A-Precinct (WS-Alias-Ix) to LM-Alias-Prec (LM-Alias-Ix).
058900*
059000 BB200-LOAD-VOLMASTER            section.
059100*------------------------------------
059200*    Volmaster comes from Vs010's most recent completed run for
059300*    this election, not the current sign-up sheet - a volunteer's
059400*    sign-up-count history is one cycle behind on purpose, it
059500*    reflects prior elections, not the one being staffed.
059600*
059700*    Vs010's cumulative roster, carries history - prior sign-up
059800*    count, first and last sign-up date - onto a grid row once a
059900*    slot is matched to a volunteer below.
060000*
060100     open input VOLMASTER-FILE.
060200     if VM-Volmaster-Status = "00"
060300         perform BB210-READ-VOL
060400         perform BB220-STORE-VOL
060500             until VM-Volmaster-Status not = "00"
060600         close VOLMASTER-FILE
060700     end-if.
060800     move WS-Vol-Count to WS-Vols-In-Master.
060900*
061000 BB200-EXIT.
061100*    Standard section-exit stub.
061200*
061300*    Section exit, no logic.
061400*
061500     exit section.
061600*
061700 BB210-READ-VOL.
061800*    Same one-record-per-call shape as BB010 above.
061900*
062000*    Single read, status tested by the caller's PERFORM UNTIL.
062100*
062200     read VOLMASTER-FILE
062300         at end move "10" to VM-Volmaster-Status
062400     end-read.
062500*
062600 BB220-STORE-VOL.
062700*    History fields move across untouched - this section does not
062800*    recompute anything Vs010 already worked out.
062900*
063000*    Table is capped at WS-Max-Vol entries.
063100*
063200     if WS-Vol-Count < WS-Max-Vol
063300         add 1 to WS-Vol-Count
063400         set WS-Vol-Ix to WS-Vol-Count
063500         move VM-Key             to WS-V-Key (WS-Vol-Ix)
063600         move VM-First-Name      to WS-V-First (WS-Vol-Ix)
063700         move VM-Last-Name       to WS-V-Last (WS-Vol-Ix)
063800         move VM-Past-Count      to WS-V-Count (WS-Vol-Ix)
063900         move VM-First-Signup-Date to WS-V-First-Dt (WS-Vol-Ix)
064000         move VM-Last-Signup-Date  to WS-V-Last-Dt (WS-Vol-Ix)
064100     else
064200         display "VS030 - VOLUNTEER TABLE FULL - RECORD SKIPPED"
064300     end-if.
064400     perform BB210-READ-VOL.
064500*
064600 BB300-LOAD-PINFO                section.
064700*------------------------------------
064800*    Pinfo predates this suite - it was originally maintained on
064900*    the county's central system and only brought onto tape for
065000*    this program, ticket EB-142.
065100*
065200*    Standing special-role assignments - Captain, Equip Drop,
065300*    Equip Pick Up, Opener, Closer - carried forward election to
065400*    election. Most county boards keep the same people in these
065500*    roles for years, ticket EB-142.
065600*
065700     open input PINFO-FILE.
065800     if PI-Pinfo-Status = "00"
065900         perform BB310-READ-PINFO
066000         perform BB320-STORE-PINFO
066100             until PI-Pinfo-Status not = "00"
066200         close PINFO-FILE
066300     end-if.
066400*
066500 BB300-EXIT.
066600*    Standard section-exit stub.
066700*
066800*    Section exit, no logic.
066900*
067000     exit section.
067100*
067200 BB310-READ-PINFO.
067300*    Same one-record-per-call shape as BB010 above.
067400*
067500*    Single read, status tested by the caller's PERFORM UNTIL.
067600*
067700     read PINFO-FILE
067800         at end move "10" to PI-Pinfo-Status
067900     end-read.
068000*
068100 BB320-STORE-PINFO.
068200*    Role code is kept as typed on the input record - DD110 does
068300*    the code-to-text translation later, not here.
068400*
068500*    Table is capped at WS-Max-Pinfo entries.
068600*
068700     if WS-Pinfo-Count < WS-Max-Pinfo
068800         add 1 to WS-Pinfo-Count
068900         set WS-Pinfo-Ix to WS-Pinfo-Count
069000         move PI-District  to WS-PI-District (WS-Pinfo-Ix)
069100         move PI-Precinct  to WS-PI-Precinct (WS-Pinfo-Ix)
069200         move PI-Role      to WS-PI-Role (WS-Pinfo-Ix)
069300         move PI-Vol-Key   to WS-PI-Vol-Key (WS-Pinfo-Ix)
069400     else
069500         display "VS030 - PINFO TABLE FULL - RECORD SKIPPED"
069600     end-if.
069700     perform BB310-READ-PINFO.
069800*
069900 CC000-BUILD-SKELETON             section.
070000*------------------------------------
070100*    Every row this section writes is unassigned at the point it
070200*    is written - Vol-Key carries the double-underscore marker
070300*    tested throughout the rest of this program and by Vs040's
070400*    needs scan.
070500*
070600*    Builds one grid row per precinct/role/slot combination
070700*    before any volunteer is known - the same shape the Board's
070800*    hand-typed clipboard tally used through the mid 80's, now
070900*    filled by machine.
071000*
071100*    Emits the skeleton rows for every precinct, in reference
071200*    file order, per the grid layout the Board has used since
071300*    the punch-card tally sheets.
071400*
071500     set WS-Prec-Ix to 1.
071600     perform CC100-BUILD-ONE-PRECINCT
071700         varying WS-Prec-Ix from 1 by 1
071800         until WS-Prec-Ix > WS-Prec-Count.
071900*
072000 CC000-EXIT.
072100*    Standard section-exit stub.
072200*
072300*    Section exit, no logic.
072400*
072500     exit section.
072600*
072700 CC100-BUILD-ONE-PRECINCT.
072800*    Role sequence numbers stamped here (see DD-ADD-GRID-ROW) are
072900*    what keeps GG000's final sort in clipboard order - do not
073000*    renumber the role groups without checking GG120 as well.
073100*
073200*    Five row groups per precinct - the single-person roles,
073300*    Opener, the half-hour greeter slots, and Closer. This is the
073400*    full clipboard-tally shape, unchanged since the mid 80's.
073500*
073600     move "Precinct Captain" to WS-CC-Role-Hold.
073700     perform CC112-EMIT-SPECIAL.
073800     move "Equipment Drop Off" to WS-CC-Role-Hold.
073900     perform CC112-EMIT-SPECIAL.
074000     move "Equipment Pick Up" to WS-CC-Role-Hold.
074100     perform CC112-EMIT-SPECIAL.
074200     move "Opener" to WS-CC-Role-Hold.
074300     move VS-Prm-Opener-Slot to WS-CC-Slot-Hold.
074400     move 0 to WS-CC-Slot-Rk-Hold.
074500     perform CC120-EMIT-PROP-AND-BACKUP.
074600     perform CC130-EMIT-GREETER-SLOTS.
074700     move "Closer" to WS-CC-Role-Hold.
074800     move VS-Prm-Closer-Slot to WS-CC-Slot-Hold.
074900     move 99999 to WS-CC-Slot-Rk-Hold.
075000     perform CC120-EMIT-PROP-AND-BACKUP.
075100*
075200 CC112-EMIT-SPECIAL.
075300*    Called once per single-person role from CC100's in-line role
075400*    list.
075500*
075600*    Single-person roles never get a Backup row - there is only
075700*    one Captain slot, covering it twice does not help.
075800*
075900     move spaces        to WS-CC-Slot-Hold.
076000     move 99998          to WS-CC-Slot-Rk-Hold.
076100     move "Proposed"     to WS-CC-Type-Hold.
076200     perform DD-ADD-GRID-ROW.
076300*
076400 CC120-EMIT-PROP-AND-BACKUP.
076500*    Shared by Opener, Closer, and the two Equipment roles -
076600*    anything that does carry a Backup row.
076700*
076800*    Backup row is skipped entirely when the run parameters say
076900*    the Board is not using backup coverage this cycle.
077000*
077100     move "Proposed" to WS-CC-Type-Hold.
077200     perform DD-ADD-GRID-ROW.
077300     if VS-Prm-Backups-Used = "Y"
077400         move "Backup" to WS-CC-Type-Hold
077500         perform DD-ADD-GRID-ROW
077600     end-if.
077700*
077800 CC130-EMIT-GREETER-SLOTS.
077900*    Slot count and boundaries (26 slots, half-hour each, 6:00 AM
078000*    to 6:30 PM) match the polling hours set by county ordinance
078100*    - if the Board ever changes the polling day length,
078200*    Wsslots.cob is the only table that needs to change.
078300*
078400*    Twenty-six half-hour slots, 6:00 AM through 6:30 PM.
078500*    Wsslots.cob holds the literal table so the slot list is a
078600*    compile-time constant, not something this paragraph has to
078700*    generate.
078800*
078900     perform CC132-EMIT-ONE-GREETER-SLOT
079000         varying WS-CC-Slot-Ix from 1 by 1
079100         until WS-CC-Slot-Ix > 26.
079200*
079300 CC132-EMIT-ONE-GREETER-SLOT.
079400*    Called twice per slot from CC130, once for Proposed and once
079500*    for Backup.
079600*
079700*    Two greeter rows per slot, Proposed and Backup, same as
079800*    every other role group.
079900*
080000     move SL-Slot-Disp (WS-CC-Slot-Ix) to WS-CC-Slot-Hold.
080100     move SL-Slot-HHMM (WS-CC-Slot-Ix) to WS-CC-Slot-Rk-Hold.
080200     move "Ballot Greeter 1" to WS-CC-Role-Hold.
080300     perform CC120-EMIT-PROP-AND-BACKUP.
080400     move "Ballot Greeter 2" to WS-CC-Role-Hold.
080500     perform CC120-EMIT-PROP-AND-BACKUP.
080600*
080700 DD-ADD-GRID-ROW.
080800     if WS-Grid-Count < WS-Max-Grid
080900         add 1 to WS-Grid-Count
081000         set WS-Grid-Ix to WS-Grid-Count
081100         move WS-CC-Type-Hold      to WS-G-Type (WS-Grid-Ix)
081200         if WS-CC-Type-Hold = "Proposed"
081300             move 1 to WS-G-Type-Rk (WS-Grid-Ix)
081400         else
081500             move 2 to WS-G-Type-Rk (WS-Grid-Ix)
081600         end-if
081700         move WS-P-District (WS-Prec-Ix) to WS-G-District (WS-Grid-Ix)
081800         move WS-P-Display (WS-Prec-Ix)  to WS-G-Precinct (WS-Grid-Ix)
081900         move WS-P-Polling (WS-Prec-Ix)  to WS-G-Polling (WS-Grid-Ix)
082000         move WS-P-Address (WS-Prec-Ix)  to WS-G-Address (WS-Grid-Ix)
082100         move WS-CC-Slot-Hold      to WS-G-Slot-Disp (WS-Grid-Ix)
082200         move WS-CC-Slot-Rk-Hold   to WS-G-Slot-Rk (WS-Grid-Ix)
082300         move WS-CC-Role-Hold      to WS-G-Role (WS-Grid-Ix)
082400         move "__"                 to WS-G-Vol-Key (WS-Grid-Ix)
082500         move "__"                 to WS-G-Vol-Name (WS-Grid-Ix)
082600         move zero                 to WS-G-Past-Count (WS-Grid-Ix)
082700         move spaces               to WS-G-Last-Dt (WS-Grid-Ix)
082800     else
082900         display "VS030 - GRID TABLE FULL - ROW DROPPED"
083000     end-if.
083100*
083200 DD000-PRELOAD-SPECIAL-ROLES      section.
083300*------------------------------------
083400*    Runs once, after the full skeleton exists, rather than
083500*    per-precinct inside CC100 - a Precinct-Info row naming a
083600*    precinct or role dropped from this cycle's extract is simply
083700*    skipped, not flagged as an error.
083800*
083900*    Stamps the standing Precinct-Info assignments onto the
084000*    skeleton rows just built, before any sign-up is looked at,
084100*    so a returning Captain or Opener shows on the grid even with
084200*    no new sign-up this cycle.
084300*
084400*    Applies Vs060's Precinct-Info records onto the skeleton -
084500*    Opener/Closer fill both the Proposed and Backup row with
084600*    the same volunteer, mirroring the source spreadsheet.
084700*
084800     if WS-Pinfo-Count > 0
084900         perform DD100-PRELOAD-ONE
085000             varying WS-Pinfo-Ix from 1 by 1
085100             until WS-Pinfo-Ix > WS-Pinfo-Count
085200     end-if.
085300*
085400 DD000-EXIT.
085500*    Standard section-exit stub.
085600*
085700*    Section exit, no logic.
085800*
085900     exit section.
086000*
086100 DD100-PRELOAD-ONE.
086200*    A Precinct-Info row can only ever match rows already
086300*    carrying the matching role text - no match is silently a
086400*    no-op, same as a row for a precinct dropped from the current
086500*    extract.
086600*
086700     perform DD110-MAP-ROLE-CODE.
086800     if WS-DD-Role-Found = "Y"
086900         perform DD120-FILL-MATCHING-ROWS
087000             varying WS-Grid-Ix from 1 by 1
087100             until WS-Grid-Ix > WS-Grid-Count
087200     end-if.
087300*
087400 DD110-MAP-ROLE-CODE.
087500*    The five role codes in Wspirole.cob have not changed since
087600*    Pinfo was first brought onto tape - a sixth role would need
087700*    a new code, a new table entry, and a DD120 check for it.
087800*
087900*    Precinct-Info stores a short role code, the grid stores the
088000*    full display role text. This walks Wspirole.cob's literal
088100*    table to translate one to the other.
088200*
088300     move "N" to WS-DD-Role-Found.
088400     set PI-Role-Ix to 1.
088500     perform DD112-CHECK-ONE-CODE
088600         varying PI-Role-Ix from 1 by 1
088700         until PI-Role-Ix > 5 or WS-DD-Role-Found = "Y".
088800*
088900 DD112-CHECK-ONE-CODE.
089000*    Five-entry table, see Wspirole.cob - a miss here leaves the
089100*    role text blank, which DD120 then simply will not match
089200*    against.
089300*
089400*    One table compare per role code entry, stops on first match.
089500*
089600     if PI-Role-Code (PI-Role-Ix) = WS-PI-Role (WS-Pinfo-Ix)
089700         move PI-Role-Display (PI-Role-Ix) to WS-DD-Role-Disp
089800         move "Y" to WS-DD-Role-Found
089900     end-if.
090000*
090100 DD120-FILL-MATCHING-ROWS.
090200*    A Precinct-Info row for a role this precinct's skeleton does
090300*    not carry (for instance a Captain row for a precinct with no
090400*    remaining skeleton Captain slot) is a silent no-op, same
090500*    handling as a dropped precinct.
090600*
090700*    District, precinct, and role must all three match. Opener
090800*    and Closer fill both the Proposed and Backup row for that
090900*    match, same volunteer in both, since one person holds both
091000*    slots.
091100*
091200     if WS-G-District (WS-Grid-Ix) = WS-PI-District (WS-Pinfo-Ix)
091300        and WS-G-Precinct (WS-Grid-Ix) = WS-PI-Precinct (WS-Pinfo-Ix)
091400        and WS-G-Role (WS-Grid-Ix) = WS-DD-Role-Disp
091500         perform DD130-FILL-VOL-INFO
091600     end-if.
091700*
091800 DD130-FILL-VOL-INFO.
091900*    Vol-Key alone is not enough for the grid display - looks the
092000*    volunteer up in the roster for the full name and history so
092100*    the printed grid reads like a name, not a key.
092200*
092300     move WS-PI-Vol-Key (WS-Pinfo-Ix) to WS-G-Vol-Key (WS-Grid-Ix).
092400     perform EE900-FIND-VOLUNTEER.
092500     if WS-Vol-Was-Found
092600         string WS-V-First (WS-Vol-Ix) delimited by space
092700                " "                    delimited by size
092800                WS-V-Last (WS-Vol-Ix)  delimited by space
092900                into WS-G-Vol-Name (WS-Grid-Ix)
093000         move WS-V-Count (WS-Vol-Ix)   to WS-G-Past-Count (WS-Grid-Ix)
093100         move WS-V-Last-Dt (WS-Vol-Ix) to WS-G-Last-Dt (WS-Grid-Ix)
093200     else
093300         move "__"  to WS-G-Vol-Name (WS-Grid-Ix)
093400         move zero  to WS-G-Past-Count (WS-Grid-Ix)
093500     end-if.
093600*
093700 EE000-EXPLODE-SIGNUPS            section.
093800*------------------------------------
093900*    Signupd is Vs010's own output - every row here has already
094000*    passed Vs010's duplicate-key rule, so this section does not
094100*    re-check for duplicate sign-ups, only for a usable time
094200*    window and a matching precinct.
094300*
094400*    Walks the de-duplicated sign-up sheet once, record by
094500*    record, turning each sign-up's time window into one greeter
094600*    candidate row per half-hour slot it covers.
094700*
094800     open input SIGNUPD-FILE.
094900     move "N" to WS-Signupd-Eof.
095000     perform EE010-READ-SIGNUPD.
095100     perform EE100-PROCESS-ONE-SIGNUPD
095200         until WS-Signupd-At-Eof.
095300     close SIGNUPD-FILE.
095400*
095500 EE000-EXIT.
095600*    Standard section-exit stub.
095700*
095800*    Section exit, no logic.
095900*
096000     exit section.
096100*
096200 EE010-READ-SIGNUPD.
096300*    Same one-record-per-call shape as the BB-series reads above.
096400*
096500*    Single read, status tested by the caller's PERFORM UNTIL.
096600*
096700     read SIGNUPD-FILE
096800         at end move "Y" to WS-Signupd-Eof
096900     end-read.
097000*
097100 EE100-PROCESS-ONE-SIGNUPD.
097200*    Order matters - district extraction reads the same title
097300*    text the location match uses, so both run from the same
097400*    WS-Signupd-Copy working area rather than re-reading the file
097500*    record twice.
097600*
097700*    A blank Start-Ts sign-up has nothing to range against and is
097800*    dropped outright. Location match and district extraction
097900*    only run while the record is still in play.
098000*
098100     move "N" to WS-Skip-Rec.
098200     if SU-Start-Ts = spaces
098300         move "Y" to WS-Skip-Rec
098400     end-if.
098500     if not WS-Skip-This-Rec
098600         perform EE110-DETERMINE-RANGE
098700     end-if.
098800     if not WS-Skip-This-Rec
098900         perform EE200-MATCH-LOCATION
099000     end-if.
099100     if not WS-Skip-This-Rec
099200         perform EE120-EXTRACT-DISTRICT
099300         perform KK100-BUILD-VOL-KEY
099400         perform EE300-EMIT-SLOTS
099500     end-if.
099600     perform EE010-READ-SIGNUPD.
099700*
099800 EE110-DETERMINE-RANGE.
099900*    07/08/09 tjk - before this shop started taking the free-text
100000*    Item field seriously, this paragraph only read the Start/End
100100*    timestamp columns; the free-text parse was added because the
100200*    on-line registration export often left those columns blank.
100300*
100400*    Item text carries the free-form time window typed on the
100500*    sign-up sheet. 'to' is folded to a dash first so Tt100's
100600*    scanner sees one consistent separator. If the text will not
100700*    parse, the Start/End timestamp columns are used instead.
100800*
100900     move SU-Item to WS-Item-Text.
101000     perform CV100-FOLD-LOWER-40.
101100     inspect WS-Item-Text replacing all "to" by "- ".
101200     perform TT100-PARSE-ITEM-RANGE.
101300     if WS-Rng-Is-OK
101400         move WS-Rng-Start-Min to WS-Clamp-Start
101500         move WS-Rng-End-Min   to WS-Clamp-End
101600     else
101700         if SU-End-Ts = spaces
101800             move "Y" to WS-Skip-Rec
101900         else
102000             move SU-Start-Ts to WS-Ts-Text
102100             compute WS-Clamp-Start = WS-Ts-Hh * 60 + WS-Ts-Mm
102200             move SU-End-Ts to WS-Ts-Text
102300             compute WS-Clamp-End = WS-Ts-Hh * 60 + WS-Ts-Mm
102400         end-if
102500     end-if.
102600     if not WS-Skip-This-Rec
102700         if WS-Clamp-Start < 330
102800             move 330 to WS-Clamp-Start
102900         end-if
103000         if WS-Clamp-End > 1140
103100             move 1140 to WS-Clamp-End
103200         end-if
103300         if WS-Clamp-Start >= WS-Clamp-End
103400             move "Y" to WS-Skip-Rec
103500         end-if
103600     end-if.
103700*
103800 EE120-EXTRACT-DISTRICT.
103900*    Runs after the range check, not before - no point splitting
104000*    title words for a sign-up about to be dropped for a blank
104100*    Start-Ts.
104200*
104300*    District comes from the free-text sign-up title, not a coded
104400*    field - splits it into words and looks for a four-digit
104500*    token.
104600*
104700     move SU-Sign-Up to WS-Title-Text.
104800     perform HH100-SPLIT-TITLE-WORDS.
104900     perform HH200-FIND-DISTRICT-TOKEN.
105000*
105100 EE200-MATCH-LOCATION.
105200*    This is the one place in the suite where Vs030 and Vs020
105300*    meet - keeping Vs020 as a separate called program rather
105400*    than folding its logic in here was a deliberate choice so
105500*    Vs010 and Vs040 could also call it without duplicating the
105600*    cascade.
105700*
105800*    Hands the raw location text to Vs020's seven-step cascade.
105900*    Vs030 does not know or care which step matched, only whether
106000*    it did. No match drops the record and counts it for the run
106100*    summary, ticket EB-201.
106200*
106300     move SU-Location to LM-Location.
106400     call "VS020" using LM-Match-Params.
106500     if not LM-Was-Matched
106600         add 1 to WS-Unmatched-Count
106700         move "Y" to WS-Skip-Rec
106800     end-if.
106900*
107000 EE300-EMIT-SLOTS.
107100*    A sign-up spanning more than the configured maximum
107200*    candidate table size is still accepted - WS-Max-Cand is
107300*    sized well above any window this Board has ever seen on a
107400*    sign-up sheet.
107500*
107600*    One candidate row per half-hour slot the cleared window
107700*    covers - a two-hour sign-up becomes four candidate rows.
107800*
107900     move WS-Clamp-Start to WS-Slot-Min.
108000     perform EE310-EMIT-ONE-SLOT
108100         until WS-Slot-Min >= WS-Clamp-End.
108200*
108300 EE310-EMIT-ONE-SLOT.
108400*    Slot number alone identifies the row at this point; district
108500*    and precinct are carried from the signup copy area, not
108600*    looked up again.
108700*
108800*    One table add per slot, capped at WS-Max-Cand entries.
108900*
109000     perform FF900-FORMAT-SLOT-TIME.
109100     if WS-Cand-Count < WS-Max-Cand
109200         add 1 to WS-Cand-Count
109300         set WS-Cand-Ix to WS-Cand-Count
109400         move WS-District-Bld     to WS-C-District (WS-Cand-Ix)
109500         move LM-Match-Precinct   to WS-C-Precinct (WS-Cand-Ix)
109600         move WS-Slot-Disp-Bld    to WS-C-Slot-Disp (WS-Cand-Ix)
109700         move WS-Vol-Key-Bld      to WS-C-Vol-Key (WS-Cand-Ix)
109800         move SU-Signup-Ts        to WS-C-Ts (WS-Cand-Ix)
109900     else
110000         display "VS030 - CANDIDATE TABLE FULL - SLOT DROPPED"
110100     end-if.
110200     add 30 to WS-Slot-Min.
110300*
110400*    Volunteer key, same formula as Vs010 - first_last_phone-
110500*    digits, upper case.  Signupd carries no key of its own,
110600*    so it is rebuilt here rather than re-reading Signups.
110700*
110800 KK100-BUILD-VOL-KEY.
110900*    If this key formula ever changes in Vs010 it must change
111000*    here as well, or sign-ups will stop matching the roster
111100*    Vs010 already built - the two programs do not share a
111200*    copybook for this, a known rough edge, ticket EB-470
111300*    discussion.
111400*
111500*    Volunteer key, same formula as Vs010 -
111600*    first_last_phonedigits, upper case. Signupd carries no key
111700*    of its own, so it is rebuilt here rather than re-reading
111800*    Signups.
111900*
112000     move SU-First-Name to WS-Key-First-Work.
112100     inspect WS-Key-First-Work
112200         converting WS-Lower-Alphabet to WS-Upper-Alphabet.
112300     move SU-Last-Name to WS-Key-Last-Work.
112400     inspect WS-Key-Last-Work
112500         converting WS-Lower-Alphabet to WS-Upper-Alphabet.
112600     perform KK200-BUILD-PHONE-DIGITS.
112700     move spaces to WS-Vol-Key-Bld.
112800     string WS-Key-First-Work    delimited by space
112900            "_"                  delimited by size
113000            WS-Key-Last-Work     delimited by space
113100            "_"                  delimited by size
113200            WS-Phone-Digits-Work delimited by space
113300            into WS-Vol-Key-Bld.
113400*
113500 KK200-BUILD-PHONE-DIGITS.
113600*    Strips everything but digits from the phone field, same
113700*    punctuation-tolerant approach Vs010 uses for its own key.
113800*
113900     move SU-Phone to WS-Phone-Copy.
114000     move spaces to WS-Phone-Digits-Work.
114100     move zero   to WS-Phone-Digits-Len.
114200     move 1 to WS-Phone-Pos.
114300     perform KK210-SCAN-ONE-CHAR
114400         varying WS-Phone-Pos from 1 by 1
114500         until WS-Phone-Pos > 20.
114600*
114700 KK210-SCAN-ONE-CHAR.
114800*    Called once per phone-field character from KK200's
114900*    perform-varying.
115000*
115100*    One character test per call, numeric test only.
115200*
115300     if WS-Phone-Copy-R (WS-Phone-Pos) is numeric
115400         add 1 to WS-Phone-Digits-Len
115500         move WS-Phone-Copy-R (WS-Phone-Pos)
115600              to WS-Phone-Digits-Work (WS-Phone-Digits-Len:1)
115700     end-if.
115800*
115900 FF900-FORMAT-SLOT-TIME.
116000*    Used only for the printed grid and the console run summary -
116100*    the working slot table itself is kept and compared in
116200*    minutes-since-midnight throughout, this paragraph exists
116300*    purely for display.
116400*
116500*    Minutes-since-midnight back to a 12-hour clock display
116600*    string - noon and midnight are the two edge cases the
116700*    straight divide does not handle on its own.
116800*
116900     compute WS-Slot-Hour24 = WS-Slot-Min / 60.
117000     compute WS-Slot-Min-Part = WS-Slot-Min - (WS-Slot-Hour24 * 60).
117100     move WS-Slot-Min-Part to WS-Slot-Min-Ed.
117200     if WS-Slot-Hour24 = 0
117300         move 12 to WS-Slot-Hour12
117400         move "AM" to WS-Slot-Mer
117500     else
117600       if WS-Slot-Hour24 < 12
117700         move WS-Slot-Hour24 to WS-Slot-Hour12
117800         move "AM" to WS-Slot-Mer
117900       else
118000         if WS-Slot-Hour24 = 12
118100             move 12 to WS-Slot-Hour12
118200             move "PM" to WS-Slot-Mer
118300         else
118400             compute WS-Slot-Hour12 = WS-Slot-Hour24 - 12
118500             move "PM" to WS-Slot-Mer
118600         end-if
118700       end-if
118800     end-if.
118900     move spaces to WS-Slot-Disp-Bld.
119000     if WS-Slot-Hour12 < 10
119100         move WS-Slot-Hour12 to WS-Slot-Hour-1-Ed
119200         string WS-Slot-Hour-1-Ed delimited by size
119300                ":"               delimited by size
119400                WS-Slot-Min-Ed    delimited by size
119500                " "               delimited by size
119600                WS-Slot-Mer       delimited by size
119700                into WS-Slot-Disp-Bld
119800     else
119900         move WS-Slot-Hour12 to WS-Slot-Hour-2-Ed
120000         string WS-Slot-Hour-2-Ed delimited by size
120100                ":"               delimited by size
120200                WS-Slot-Min-Ed    delimited by size
120300                " "               delimited by size
120400                WS-Slot-Mer       delimited by size
120500                into WS-Slot-Disp-Bld
120600     end-if.
120700*
120800 EE900-FIND-VOLUNTEER.
120900*    A sign-up whose rebuilt key does not match anything in
121000*    Volmaster still gets a candidate row - it is placed on the
121100*    grid under the name and phone text typed on the sign-up
121200*    sheet, with no history fields filled in.
121300*
121400*    Straight sequential search of the in-memory roster - table
121500*    is capped at WS-Max-Vol entries, a binary search was judged
121600*    not worth the added complexity at that size, ticket EB-470.
121700*
121800     move "N" to WS-Vol-Found.
121900     if WS-Vol-Count > 0
122000         set WS-Vol-Ix to 1
122100         perform EE910-CHECK-ONE-VOL
122200             varying WS-Vol-Ix from 1 by 1
122300             until WS-Vol-Ix > WS-Vol-Count or WS-Vol-Was-Found
122400     end-if.
122500*
122600 EE910-CHECK-ONE-VOL.
122700*    Exact key match only - no partial or fuzzy matching here,
122800*    that is Vs020's job on the location side, not the volunteer
122900*    side.
123000*
123100*    One table compare per roster entry, stops on first match.
123200*
123300     if WS-V-Key (WS-Vol-Ix) = WS-G-Vol-Key (WS-Grid-Ix)
123400         move "Y" to WS-Vol-Found
123500     end-if.
123600*
123700 HH100-SPLIT-TITLE-WORDS.
123800*    Up to twelve words off the sign-up title, space-delimited. A
123900*    freak long title simply loses its tail words rather than
124000*    running the word table past its bound.
124100*
124200     move zero to WS-Word-Count.
124300     move 1    to WS-Split-Ptr.
124400     perform HH110-SPLIT-ONE-WORD
124500         until WS-Split-Ptr > 60 or WS-Word-Count >= 12.
124600*
124700 HH110-SPLIT-ONE-WORD.
124800*    Called once per word from HH100's perform-varying over the
124900*    title field.
125000*
125100*    One word captured per call, delimiter is a single space.
125200*
125300     move spaces to WS-Word-Temp.
125400     unstring WS-Title-Text delimited by space
125500         into WS-Word-Temp
125600         with pointer WS-Split-Ptr
125700     end-unstring.
125800     if WS-Word-Temp not = spaces
125900         add 1 to WS-Word-Count
126000         move WS-Word-Temp to WS-Word-Text (WS-Word-Count)
126100     else
126200         move 61 to WS-Split-Ptr
126300     end-if.
126400*
126500 HH200-FIND-DISTRICT-TOKEN.
126600*    Sign-up titles are typed by volunteers filling out an
126700*    on-line form, not selected from a list, so this cascade
126800*    exists because the district is not a separate coded field on
126900*    that form - same on-line export gap ticket EB-401 covers.
127000*
127100*    Looks for a bare four-digit token among the title's words.
127200*    If found, every word up to and including it is folded
127300*    together as the district. If none is found the first word
127400*    alone is used as a fallback.
127500*
127600     move spaces to WS-District-Bld.
127700     move zero to WS-Dist-Word-Ix.
127800     if WS-Word-Count > 0
127900         set WS-Word-Ix to 1
128000         perform HH210-CHECK-ONE-WORD
128100             varying WS-Word-Ix from 1 by 1
128200             until WS-Word-Ix > WS-Word-Count or WS-Dist-Word-Ix not = 0
128300     end-if.
128400     if WS-Word-Count = 0
128500         continue
128600     else
128700       if WS-Dist-Word-Ix = 0
128800         move WS-Word-Text (1) to WS-District-Bld
128900       else
129000         perform HH220-BUILD-DISTRICT-PREFIX
129100       end-if
129200     end-if.
129300     perform CV200-FOLD-UPPER-DISTRICT.
129400*
129500 HH210-CHECK-ONE-WORD.
129600*    Called once per captured word from HH200's perform-varying.
129700*
129800*    One word tested per call against the four-digit rule.
129900*
130000     if WS-Dist-Word-Ix = 0
130100         perform HH212-TEST-FOUR-DIGIT
130200     end-if.
130300*
130400 HH212-TEST-FOUR-DIGIT.
130500*    Four digits exactly - a five-digit zip-code-looking token in
130600*    a title does not pass this test.
130700*
130800*    Numeric test on a four-character slice, nothing fancier.
130900*
131000     if WS-Word-Text (WS-Word-Ix) (1:4) is numeric
131100        and WS-Word-Text (WS-Word-Ix) (5:16) = spaces
131200         move WS-Word-Ix to WS-Dist-Word-Ix
131300     end-if.
131400*
131500 HH220-BUILD-DISTRICT-PREFIX.
131600*    Only runs once a four-digit token has actually been found;
131700*    HH200 falls back to the first word alone otherwise.
131800*
131900*    Rebuilds the district text from the first word through the
132000*    matched token, space-joined.
132100*
132200     move spaces to WS-District-Bld.
132300     set WS-Word-Ix to 1.
132400     perform HH222-APPEND-ONE-WORD
132500         varying WS-Word-Ix from 1 by 1
132600         until WS-Word-Ix >= WS-Dist-Word-Ix.
132700*
132800 HH222-APPEND-ONE-WORD.
132900*    Called once per word up to and including the matched token.
133000*
133100*    One word appended per call, with a leading space once the
133200*    district field is not empty.
133300*
133400     if WS-Word-Ix = 1
133500         move WS-Word-Text (WS-Word-Ix) to WS-District-Bld
133600     else
133700         string WS-District-Bld  delimited by space
133800                " "              delimited by size
133900                WS-Word-Text (WS-Word-Ix) delimited by space
134000                into WS-District-Bld
134100     end-if.
134200*
134300 TT100-PARSE-ITEM-RANGE.
134400*    This free-text parser is intentionally narrow - it accepts
134500*    the common typed patterns seen on the '09 through '26
134600*    sign-up sheets and falls back to the Start/End columns for
134700*    anything it cannot read, rather than trying to guess.
134800*
134900*    Expects exactly two time tokens separated by a dash.
135000*    Anything else sets Rng-Ok to N and lets Ee110 fall back to
135100*    the Start/End timestamp columns instead.
135200*
135300     move 1 to WS-Item-Pos.
135400     move 0 to WS-Tok-Count.
135500     move "Y" to WS-Rng-OK.
135600     perform TT110-SCAN-STEP
135700         until WS-Item-Pos > WS-Item-Len
135800           or WS-Tok-Count >= 2
135900           or WS-Rng-OK not = "Y".
136000     if WS-Tok-Count < 2
136100         move "N" to WS-Rng-OK
136200     end-if.
136300     if WS-Rng-Is-OK
136400         move WS-Tok-Min-Since-Mid (1) to WS-Rng-Start-Min
136500         move WS-Tok-Min-Since-Mid (2) to WS-Rng-End-Min
136600     end-if.
136700*
136800 TT110-SCAN-STEP.
136900*    Called twice per range - once for the start token, once for
137000*    the end token.
137100*
137200*    One token capture per call, alternating start and end.
137300*
137400     if WS-Item-Char-R (WS-Item-Pos) is numeric
137500         perform TT120-CAPTURE-TOKEN
137600     else
137700         add 1 to WS-Item-Pos
137800     end-if.
137900*
138000 TT120-CAPTURE-TOKEN.
138100*    Rejects anything that is not a plain hour, optional minutes,
138200*    am/pm shape - a typed word like "noon" fails this token and
138300*    falls back to the timestamp columns.
138400*
138500*    One or two leading digits for the hour, optional
138600*    colon-minutes, then the am/pm suffix. Anything that does not
138700*    fit this shape fails the token and the whole range parse is
138800*    abandoned.
138900*
139000     move zero to WS-Cur-Hour WS-Cur-Min.
139100     move spaces to WS-Cur-Mer.
139200     move WS-Item-Char-R (WS-Item-Pos) to WS-Dig-1.
139300     add 1 to WS-Item-Pos.
139400     move WS-Dig-1 to WS-Cur-Hour.
139500     if WS-Item-Pos <= WS-Item-Len
139600        and WS-Item-Char-R (WS-Item-Pos) is numeric
139700         move WS-Item-Char-R (WS-Item-Pos) to WS-Dig-2
139800         add 1 to WS-Item-Pos
139900         compute WS-Cur-Hour = WS-Dig-1 * 10 + WS-Dig-2
140000     end-if.
140100     if WS-Item-Pos <= WS-Item-Len
140200        and WS-Item-Char-R (WS-Item-Pos) = ":"
140300         add 1 to WS-Item-Pos
140400         if (WS-Item-Pos + 1) <= WS-Item-Len
140500             move WS-Item-Text (WS-Item-Pos:2) to WS-Cur-Min
140600             add 2 to WS-Item-Pos
140700         end-if
140800     end-if.
140900     perform TT130-SKIP-SPACES
141000         until WS-Item-Pos > WS-Item-Len
141100           or WS-Item-Char-R (WS-Item-Pos) not = space.
141200     if (WS-Item-Pos + 1) <= WS-Item-Len
141300        and (WS-Item-Text (WS-Item-Pos:2) = "am"
141400         or  WS-Item-Text (WS-Item-Pos:2) = "pm")
141500         move WS-Item-Text (WS-Item-Pos:2) to WS-Cur-Mer
141600         add 2 to WS-Item-Pos
141700     else
141800         move "N" to WS-Rng-OK
141900     end-if.
142000     if WS-Rng-Is-OK and WS-Cur-Hour > 12
142100         move "N" to WS-Rng-OK
142200     end-if.
142300     if WS-Rng-Is-OK
142400         perform TT140-CONVERT-AND-STORE
142500     end-if.
142600*
142700 TT130-SKIP-SPACES.
142800*    Handles the sign-up sheet's inconsistent spacing around the
142900*    dash separator.
143000*
143100*    Advances the scan pointer past any run of spaces.
143200*
143300     add 1 to WS-Item-Pos.
143400*
143500 TT140-CONVERT-AND-STORE.
143600*    Twelve-hour am/pm converted to minutes-since-midnight so the
143700*    two captured tokens can be compared and clamped as plain
143800*    numbers.
143900*
144000     if WS-Cur-Mer = "am"
144100         if WS-Cur-Hour = 12
144200             move 0 to WS-Cur-Hour
144300         end-if
144400     else
144500         if WS-Cur-Hour not = 12
144600             add 12 to WS-Cur-Hour
144700         end-if
144800     end-if.
144900     add 1 to WS-Tok-Count.
145000     compute WS-Tok-Min-Since-Mid (WS-Tok-Count) =
145100             WS-Cur-Hour * 60 + WS-Cur-Min.
145200*
145300 FF000-PLACE-GREETERS              section.
145400*------------------------------------
145500*    The four-with-backups, two-without limit was set by the
145600*    Board after the '09 cycle showed some precincts attracting
145700*    far more sign-ups than the grid had greeter rows for -
145800*    ticket EB-520.
145900*
146000*    Candidate rows are sorted, then walked in
146100*    district/precinct/slot groups so at most the configured
146200*    number of most-recent volunteers is placed per slot - the
146300*    rest are simply left unplaced, ticket EB-520.
146400*
146500     if WS-Cand-Count > 0
146600         perform FF100-SORT-CANDIDATES
146700         move spaces to WS-Prev-District WS-Prev-Precinct WS-Prev-Slot
146800         move zero   to WS-Seen-Count
146900         perform FF200-PROCESS-ONE-CAND
147000             varying WS-Cand-Ix-1 from 1 by 1
147100             until WS-Cand-Ix-1 > WS-Cand-Count
147200     end-if.
147300*
147400 FF000-EXIT.
147500*    Standard section-exit stub.
147600*
147700*    Section exit, no logic.
147800*
147900     exit section.
148000*
148100*    Insertion sort of the candidate table - ascending on
148200*    district/precinct/slot so like slots group together,
148300*    descending on signup time within a group so the most
148400*    recent volunteer sorts first (spaces, being low in the
148500*    collating sequence, fall out last on their own).
148600*
148700 FF100-SORT-CANDIDATES.
148800*    Sorting by sign-up timestamp descending, not sign-up
148900*    sequence, means a volunteer who signs up later but for an
149000*    earlier time slot still competes fairly with earlier
149100*    sign-ups for the same slot.
149200*
149300*    Insertion sort by district, precinct, slot, then sign-up
149400*    timestamp descending, so the most recent sign-up for a slot
149500*    sorts first and wins placement.
149600*
149700     if WS-Cand-Count > 1
149800         move 2 to WS-Sub-1
149900         perform FF110-INSERT-ONE
150000             varying WS-Sub-1 from 2 by 1
150100             until WS-Sub-1 > WS-Cand-Count
150200     end-if.
150300*
150400 FF110-INSERT-ONE.
150500*    Called once per candidate from FF100's perform-varying over
150600*    the unsorted table.
150700*
150800*    One candidate inserted per call into the already-sorted
150900*    table.
151000*
151100     move WS-Sub-1 to WS-Sub-2.
151200     perform FF120-BUBBLE-DOWN
151300         until WS-Sub-2 <= 1.
151400*
151500 FF120-BUBBLE-DOWN.
151600*    Same shift-and-insert technique as Vs010's BB500 roster
151700*    merge - kept consistent across the suite on purpose.
151800*
151900*    Shifts the table down one entry at a time to open the
152000*    insertion point, same technique as Vs010's roster merge.
152100*
152200     perform FF130-COMPARE-CAND.
152300     if WS-Is-Lt
152400         move WS-C-District (WS-Sub-2)  to WS-CH-District
152500         move WS-C-Precinct (WS-Sub-2)  to WS-CH-Precinct
152600         move WS-C-Slot-Disp (WS-Sub-2) to WS-CH-Slot-Disp
152700         move WS-C-Vol-Key (WS-Sub-2)   to WS-CH-Vol-Key
152800         move WS-C-Ts (WS-Sub-2)        to WS-CH-Ts
152900         move WS-C-District (WS-Sub-2 - 1)  to WS-C-District (WS-Sub-2)
153000         move WS-C-Precinct (WS-Sub-2 - 1)  to WS-C-Precinct (WS-Sub-2)
153100         move WS-C-Slot-Disp (WS-Sub-2 - 1) to WS-C-Slot-Disp (WS-Sub-2)
153200         move WS-C-Vol-Key (WS-Sub-2 - 1)   to WS-C-Vol-Key (WS-Sub-2)
153300         move WS-C-Ts (WS-Sub-2 - 1)        to WS-C-Ts (WS-Sub-2)
153400         move WS-CH-District  to WS-C-District (WS-Sub-2 - 1)
153500         move WS-CH-Precinct  to WS-C-Precinct (WS-Sub-2 - 1)
153600         move WS-CH-Slot-Disp to WS-C-Slot-Disp (WS-Sub-2 - 1)
153700         move WS-CH-Vol-Key   to WS-C-Vol-Key (WS-Sub-2 - 1)
153800         move WS-CH-Ts        to WS-C-Ts (WS-Sub-2 - 1)
153900         subtract 1 from WS-Sub-2
154000     else
154100         move 1 to WS-Sub-2
154200     end-if.
154300*
154400 FF130-COMPARE-CAND.
154500*    Timestamp compare is on the sign-up record's own Start-Ts,
154600*    not on when the sign-up was entered into the on-line system
154700*    - the two can differ by days.
154800*
154900*    District, then precinct, then slot, then sign-up timestamp
155000*    descending - later sign-up sorts ahead of an earlier one for
155100*    the same slot.
155200*
155300     move "N" to WS-Lt-Flag.
155400     if WS-C-District (WS-Sub-2) < WS-C-District (WS-Sub-2 - 1)
155500         move "Y" to WS-Lt-Flag
155600     else
155700       if WS-C-District (WS-Sub-2) = WS-C-District (WS-Sub-2 - 1)
155800         if WS-C-Precinct (WS-Sub-2) < WS-C-Precinct (WS-Sub-2 - 1)
155900             move "Y" to WS-Lt-Flag
156000         else
156100           if WS-C-Precinct (WS-Sub-2) = WS-C-Precinct (WS-Sub-2 - 1)
156200             if WS-C-Slot-Disp (WS-Sub-2) < WS-C-Slot-Disp (WS-Sub-2 - 1)
156300                 move "Y" to WS-Lt-Flag
156400             else
156500               if WS-C-Slot-Disp (WS-Sub-2) = WS-C-Slot-Disp(WS-Sub-2 - 1)
156600                 if WS-C-Ts (WS-Sub-2) > WS-C-Ts (WS-Sub-2 - 1)
156700                     move "Y" to WS-Lt-Flag
156800                 end-if
156900               end-if
157000             end-if
157100           end-if
157200         end-if
157300       end-if
157400     end-if.
157500*
157600 FF200-PROCESS-ONE-CAND.
157700*    The per-slot counter here is reset in FF000 at the start of
157800*    each district/precinct/slot group, not carried across
157900*    groups.
158000*
158100*    Counts how many volunteers have already been placed in this
158200*    slot and stops placing once the configured limit is reached.
158300*
158400     move "Y" to WS-Same-Group.
158500     if WS-C-District (WS-Cand-Ix-1) not = WS-Prev-District
158600        or WS-C-Precinct (WS-Cand-Ix-1) not = WS-Prev-Precinct
158700        or WS-C-Slot-Disp (WS-Cand-Ix-1) not = WS-Prev-Slot
158800         move "N" to WS-Same-Group
158900     end-if.
159000     if not WS-Is-Same-Group
159100         move zero to WS-Seen-Count
159200         move WS-C-District (WS-Cand-Ix-1)  to WS-Prev-District
159300         move WS-C-Precinct (WS-Cand-Ix-1)  to WS-Prev-Precinct
159400         move WS-C-Slot-Disp (WS-Cand-Ix-1) to WS-Prev-Slot
159500     end-if.
159600     if WS-C-Vol-Key (WS-Cand-Ix-1) not = spaces
159700        and WS-C-Vol-Key (WS-Cand-Ix-1) not = "__"
159800         perform FF300-PLACE-ONE-CAND
159900     end-if.
160000*
160100 FF300-PLACE-ONE-CAND.
160200*    A volunteer already placed once in this precinct/slot is not
160300*    placed a second time under a different candidate row.
160400*
160500     move "N" to WS-DD-Already-Seen.
160600     if WS-Seen-Count > 0
160700         move 1 to WS-Sub-3
160800         perform FF310-CHECK-SEEN
160900             varying WS-Sub-3 from 1 by 1
161000             until WS-Sub-3 > WS-Seen-Count or WS-DD-Already-Seen = "Y"
161100     end-if.
161200     move 4 to WS-Max-Slots-Allow.
161300     if VS-Prm-Backups-Used not = "Y"
161400         move 2 to WS-Max-Slots-Allow
161500     end-if.
161600     if WS-DD-Already-Seen not = "Y"
161700        and WS-Seen-Count < WS-Max-Slots-Allow
161800         add 1 to WS-Seen-Count
161900         move WS-C-Vol-Key (WS-Cand-Ix-1) to WS-Seen-Key (WS-Seen-Count)
162000         perform FF400-PLACE-IN-SKELETON
162100     end-if.
162200*
162300 FF310-CHECK-SEEN.
162400*    Guards against the same volunteer filling two rows in one
162500*    precinct when they signed up for two overlapping time
162600*    windows.
162700*
162800*    One table compare per already-placed entry, stops on first
162900*    match.
163000*
163100     if WS-Seen-Key (WS-Sub-3) = WS-C-Vol-Key (WS-Cand-Ix-1)
163200         move "Y" to WS-DD-Already-Seen
163300     end-if.
163400*
163500 FF400-PLACE-IN-SKELETON.
163600*    Proposed rows fill before Backup rows within a slot - a
163700*    fifth candidate for a four-greeter slot with backups enabled
163800*    is the first one left unplaced, not the last.
163900*
164000*    Finds the first open greeter row - Proposed before Backup -
164100*    for this precinct and slot and stamps the volunteer onto it.
164200*
164300     evaluate WS-Seen-Count
164400         when 1
164500             move "Ballot Greeter 1" to WS-FF-Role-Want
164600             move "Proposed"         to WS-FF-Type-Want
164700         when 2
164800             move "Ballot Greeter 2" to WS-FF-Role-Want
164900             move "Proposed"         to WS-FF-Type-Want
165000         when 3
165100             move "Ballot Greeter 1" to WS-FF-Role-Want
165200             move "Backup"           to WS-FF-Type-Want
165300         when other
165400             move "Ballot Greeter 2" to WS-FF-Role-Want
165500             move "Backup"           to WS-FF-Type-Want
165600     end-evaluate.
165700     move "N" to WS-Grid-Placed.
165800     set WS-Grid-Ix to 1.
165900     perform FF410-CHECK-ONE-ROW
166000         varying WS-Grid-Ix from 1 by 1
166100         until WS-Grid-Ix > WS-Grid-Count or WS-Grid-Was-Placed.
166200*
166300 FF410-CHECK-ONE-ROW.
166400*    Called once per skeleton row from FF400's perform-varying,
166500*    stops on first open row found.
166600*
166700*    One grid row compare per call against precinct, slot, and
166800*    role.
166900*
167000     if WS-G-District (WS-Grid-Ix) = WS-C-District (WS-Cand-Ix-1)
167100        and WS-G-Precinct (WS-Grid-Ix) = WS-C-Precinct (WS-Cand-Ix-1)
167200        and WS-G-Slot-Disp (WS-Grid-Ix) = WS-C-Slot-Disp (WS-Cand-Ix-1)
167300        and WS-G-Role (WS-Grid-Ix) = WS-FF-Role-Want
167400        and WS-G-Type (WS-Grid-Ix) = WS-FF-Type-Want
167500         move WS-C-Vol-Key (WS-Cand-Ix-1) to WS-G-Vol-Key (WS-Grid-Ix)
167600         move "Y" to WS-Grid-Placed
167700         perform EE900-FIND-VOLUNTEER
167800         if WS-Vol-Was-Found
167900             string WS-V-First (WS-Vol-Ix) delimited by space
168000                    " "                     delimited by size
168100                    WS-V-Last (WS-Vol-Ix)   delimited by space
168200                    into WS-G-Vol-Name (WS-Grid-Ix)
168300             move WS-V-Count (WS-Vol-Ix)   to WS-G-Past-Count (WS-Grid-Ix)
168400             move WS-V-Last-Dt (WS-Vol-Ix)  to WS-G-Last-Dt (WS-Grid-Ix)
168500         else
168600             move WS-C-Vol-Key (WS-Cand-Ix-1) to WS-G-Vol-Name(WS-Grid-Ix)
168700             move 1 to WS-G-Past-Count (WS-Grid-Ix)
168800             move spaces to WS-G-Last-Dt (WS-Grid-Ix)
168900         end-if
169000     end-if.
169100*
169200 GG000-SORT-GRID                  section.
169300*------------------------------------
169400*    This is the sort that produces the Board's familiar printed
169500*    order - changing it changes what every precinct coordinator
169600*    sees on report day, so any change here needs sign-off same
169700*    as a report layout change would.
169800*
169900*    Final print order - district, then precinct, then the role
170000*    sequence number each row was stamped with when the skeleton
170100*    was built, so Captain prints before Opener, before the
170200*    greeter slots, before Closer.
170300*
170400*    Final grid order: type, district, precinct, slot
170500*    (chronological, blanks last), role alphabetic.  The
170600*    slot-rank and type-rank working fields carry the sort
170700*    weight; they are not written to the output record.
170800*
170900     if WS-Grid-Count > 1
171000         move 2 to WS-Sub-1
171100         perform GG100-INSERT-ONE
171200             varying WS-Sub-1 from 2 by 1
171300             until WS-Sub-1 > WS-Grid-Count
171400     end-if.
171500*
171600 GG000-EXIT.
171700*    Standard section-exit stub.
171800*
171900*    Section exit, no logic.
172000*
172100     exit section.
172200*
172300 GG100-INSERT-ONE.
172400*    Called once per grid row from GG000's perform-varying over
172500*    the unsorted table.
172600*
172700*    One grid row inserted per call into the already-sorted
172800*    output table.
172900*
173000     move WS-Sub-1 to WS-Sub-2.
173100     perform GG110-BUBBLE-DOWN
173200         until WS-Sub-2 <= 1.
173300*
173400 GG110-BUBBLE-DOWN.
173500*    Same shift-and-insert technique used throughout this
173600*    program's sorts.
173700*
173800*    Shifts the table down one entry at a time to open the
173900*    insertion point.
174000*
174100     perform GG120-COMPARE-GRID.
174200     if WS-Is-Lt
174300         perform GG130-SWAP-DOWN
174400         subtract 1 from WS-Sub-2
174500     else
174600         move 1 to WS-Sub-2
174700     end-if.
174800*
174900 GG120-COMPARE-GRID.
175000*    District, then precinct, then the role sequence number -
175100*    this is what keeps the printed grid in the same row order as
175200*    the old clipboard tally.
175300*
175400     move "N" to WS-Lt-Flag.
175500     if WS-G-Type-Rk (WS-Sub-2) < WS-G-Type-Rk (WS-Sub-2 - 1)
175600         move "Y" to WS-Lt-Flag
175700     else
175800      if WS-G-Type-Rk (WS-Sub-2) = WS-G-Type-Rk (WS-Sub-2 - 1)
175900       if WS-G-District (WS-Sub-2) < WS-G-District (WS-Sub-2 - 1)
176000           move "Y" to WS-Lt-Flag
176100       else
176200        if WS-G-District (WS-Sub-2) = WS-G-District (WS-Sub-2 - 1)
176300         if WS-G-Precinct (WS-Sub-2) < WS-G-Precinct (WS-Sub-2 - 1)
176400             move "Y" to WS-Lt-Flag
176500         else
176600          if WS-G-Precinct (WS-Sub-2) = WS-G-Precinct (WS-Sub-2 - 1)
176700           if WS-G-Slot-Rk (WS-Sub-2) < WS-G-Slot-Rk (WS-Sub-2 - 1)
176800               move "Y" to WS-Lt-Flag
176900           else
177000            if WS-G-Slot-Rk (WS-Sub-2) = WS-G-Slot-Rk (WS-Sub-2 - 1)
177100             if WS-G-Role (WS-Sub-2) < WS-G-Role (WS-Sub-2 - 1)
177200                 move "Y" to WS-Lt-Flag
177300             end-if
177400            end-if
177500           end-if
177600          end-if
177700         end-if
177800        end-if
177900       end-if
178000      end-if
178100     end-if.
178200*
178300 GG130-SWAP-DOWN.
178400*    Called once per shift from GG110's perform-varying.
178500*
178600*    One table move per shift, same technique used throughout
178700*    this suite's sorts.
178800*
178900     move WS-Grid-Entry (WS-Sub-2)     to WS-Grid-Hold.
179000     move WS-Grid-Entry (WS-Sub-2 - 1) to WS-Grid-Entry (WS-Sub-2).
179100     move WS-Grid-Hold                 to WS-Grid-Entry (WS-Sub-2 - 1).
179200*
179300 HH000-WRITE-GRID                  section.
179400*------------------------------------
179500*    One record per grid row, including unassigned rows - Vs040's
179600*    needs scan and Vs050's report both depend on seeing every
179700*    skeleton row, not just the filled ones.
179800*
179900*    Writes the sorted grid to the Upcoming Assignments file, one
180000*    row per record, for Vs040 and Vs050 to read in turn.
180100*
180200     open output UPCOMING-FILE.
180300     if WS-Grid-Count > 0
180400         perform HH010-WRITE-ONE-ROW
180500             varying WS-Grid-Ix from 1 by 1
180600             until WS-Grid-Ix > WS-Grid-Count
180700     end-if.
180800     close UPCOMING-FILE.
180900*
181000 HH000-EXIT.
181100*    Standard section-exit stub.
181200*
181300*    Section exit, no logic.
181400*
181500     exit section.
181600*
181700 HH010-WRITE-ONE-ROW.
181800*    Straight field-by-field move from the grid table entry to
181900*    the output record, no further logic.
182000*
182100     move VS-Prm-Election-Date        to UA-Election-Date.
182200     move WS-G-Type (WS-Grid-Ix)      to UA-Assign-Type.
182300     move WS-G-District (WS-Grid-Ix)  to UA-District.
182400     move WS-G-Precinct (WS-Grid-Ix)  to UA-Precinct.
182500     move WS-G-Polling (WS-Grid-Ix)   to UA-Polling-Place.
182600     move WS-G-Address (WS-Grid-Ix)   to UA-Address.
182700     move WS-G-Slot-Disp (WS-Grid-Ix) to UA-Slot-Time.
182800     move WS-G-Role (WS-Grid-Ix)      to UA-Role.
182900     move WS-G-Vol-Key (WS-Grid-Ix)   to UA-Vol-Key.
183000     move WS-G-Vol-Name (WS-Grid-Ix)  to UA-Vol-Name.
183100     move WS-G-Past-Count (WS-Grid-Ix) to UA-Past-Count.
183200     move WS-G-Last-Dt (WS-Grid-Ix)   to UA-Last-Signup-Date.
183300     write UA-Upcoming-Record.
183400     add 1 to WS-Rows-Written.
183500*
183600 CV100-FOLD-LOWER-40.
183700     inspect WS-Item-Text
183800         converting WS-Upper-Alphabet to WS-Lower-Alphabet.
183900*
184000 CV200-FOLD-UPPER-DISTRICT.
184100*    Old-style upper-case fold - no intrinsic FUNCTION UPPER-CASE
184200*    in this shop's compiler generation. Table lookup against
184300*    Wscase.cob's upper/lower pairs, one character at a time.
184400*
184500     inspect WS-District-Bld
184600         converting WS-Lower-Alphabet to WS-Upper-Alphabet.
184700*
184800 ZZ000-RUN-SUMMARY                section.
184900*------------------------------------
185000*    These are the figures read aloud at the Data Processing
185100*    morning check-in during election week - do not remove a
185200*    count from this display without checking whether it is one
185300*    of the figures that gets reported that way.
185400*
185500*    Displays the counts the Board asked for on the console at
185600*    end of run - precincts loaded, sign-ups exploded, sign-ups
185700*    dropped for no location match, and Vs010's carried-forward
185800*    duplicate-key count, ticket EB-448.
185900*
186000     display "VS030 GRID BUILD COMPLETE".
186100     display "VS030 VOLUNTEERS IN MASTER             "
186200             WS-Vols-In-Master.
186300     display "VS030 ASSIGNMENT ROWS WRITTEN           "
186400             WS-Rows-Written.
186500     display "VS030 DUPLICATE KEYS RESOLVED (VS010)   "
186600             WS-Vsstat-Dup-Keys.
186700     display "VS030 UNMATCHED LOCATION COUNT           "
186800             WS-Unmatched-Count.
186900*
187000 ZZ000-EXIT.
187100*    Final paragraph executed before AA000-MAIN's STOP RUN.
187200*
187300*    Section exit, no logic.
187400*
187500     exit section.
187600*
187700
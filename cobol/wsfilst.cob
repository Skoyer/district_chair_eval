000100*******************************************
000200*                                          *
000300*  Working Storage - File Status Codes    *
000400*     One 2-byte status per SELECT in     *
000500*     the suite, declared together so     *
000600*     every program copies the same set   *
000700*                                          *
000800*******************************************
000900*
001000* 04/02/26 vbc - Created for VS suite.
001100* 19/02/26 vbc - Added Af-Review/Af-Suggest
001200*                split, review file used to
001300*                share Af-Suggest-Status.
001400*
001500 01  WS-File-Status-Block.
001600     03  SU-Signups-Status      pic xx      value "00".
001700     03  SU-Signupd-Status      pic xx      value "00".
001800     03  PR-Precincts-Status    pic xx      value "00".
001900     03  AL-Aliases-Status      pic xx      value "00".
002000     03  VM-Volmaster-Status    pic xx      value "00".
002100     03  PI-Pinfo-Status        pic xx      value "00".
002200     03  UA-Upcoming-Status     pic xx      value "00".
002300     03  NR-Needs-Status        pic xx      value "00".
002400     03  AF-Suggest-Status      pic xx      value "00".
002500     03  AF-Review-Status       pic xx      value "00".
002600     03  WS-Print-Status        pic xx      value "00".
002700     03  WS-Vsstat-Status       pic xx      value "00".
002800     03  filler                 pic x(08).
002900*

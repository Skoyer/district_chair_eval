000100*******************************************
000200*                                          *
000300*  Working Table - Standard Greeter Slots *
000400*     26 half-hour slots, 6:00 AM through *
000500*     6:30 PM inclusive - fixed by the    *
000600*     Board's bylaws, does not vary run   *
000700*     to run, so it is carried as a       *
000800*     literal table rather than built.    *
000900*                                          *
001000*******************************************
001100*
001200* 10/02/26 vbc - Created for VS suite.
001300*
001400 01  SL-Slot-Table-Literal.
001500     03  filler  pic x(12) value "0600" & "6:00 AM ".
001600     03  filler  pic x(12) value "0630" & "6:30 AM ".
001700     03  filler  pic x(12) value "0700" & "7:00 AM ".
001800     03  filler  pic x(12) value "0730" & "7:30 AM ".
001900     03  filler  pic x(12) value "0800" & "8:00 AM ".
002000     03  filler  pic x(12) value "0830" & "8:30 AM ".
002100     03  filler  pic x(12) value "0900" & "9:00 AM ".
002200     03  filler  pic x(12) value "0930" & "9:30 AM ".
002300     03  filler  pic x(12) value "1000" & "10:00 AM".
002400     03  filler  pic x(12) value "1030" & "10:30 AM".
002500     03  filler  pic x(12) value "1100" & "11:00 AM".
002600     03  filler  pic x(12) value "1130" & "11:30 AM".
002700     03  filler  pic x(12) value "1200" & "12:00 PM".
002800     03  filler  pic x(12) value "1230" & "12:30 PM".
002900     03  filler  pic x(12) value "1300" & "1:00 PM ".
003000     03  filler  pic x(12) value "1330" & "1:30 PM ".
003100     03  filler  pic x(12) value "1400" & "2:00 PM ".
003200     03  filler  pic x(12) value "1430" & "2:30 PM ".
003300     03  filler  pic x(12) value "1500" & "3:00 PM ".
003400     03  filler  pic x(12) value "1530" & "3:30 PM ".
003500     03  filler  pic x(12) value "1600" & "4:00 PM ".
003600     03  filler  pic x(12) value "1630" & "4:30 PM ".
003700     03  filler  pic x(12) value "1700" & "5:00 PM ".
003800     03  filler  pic x(12) value "1730" & "5:30 PM ".
003900     03  filler  pic x(12) value "1800" & "6:00 PM ".
004000     03  filler  pic x(12) value "1830" & "6:30 PM ".
004100*
004200 01  SL-Slot-Table-Work redefines SL-Slot-Table-Literal.
004300     03  SL-Slot-Entry occurs 26 times.
004400         05  SL-Slot-HHMM   pic 9(4).
004500         05  SL-Slot-Disp   pic x(8).
004600*

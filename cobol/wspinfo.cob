000100*******************************************
000200*                                          *
000300*  Record Definition For Precinct-Info    *
000400*     File - existing special-role        *
000500*     assignments, output of VS060        *
000600*                                          *
000700*******************************************
000800*  File size 137 bytes fixed fields.
000900*
001000* 07/02/26 vbc - Created for VS suite.
001100* 15/02/26 vbc - Added role display table
001200*                below, used by VS030 to
001300*                map Pi-Role to the row
001400*                it pre-loads.
001500*
001600 01  PI-Info-Record.
001700     03  PI-District         pic x(20).
001800     03  PI-Precinct         pic x(37).
001900     03  PI-Role             pic x(20).
002000*                            Captain, Equipment_Drop,
002100*                            Equipment_Pickup, Opener, Closer
002200     03  PI-Vol-Key          pic x(60).
002300*                            assigned volunteer key or __
002400     03  filler              pic x(08).
002500*                            reserve for late field growth
002600*

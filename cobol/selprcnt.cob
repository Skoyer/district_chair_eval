000100*
000200*    PRECINCTS - official precinct reference, drives grid order.
000300*
000400     SELECT PRECINCTS-FILE ASSIGN TO "PRECINCTS"
000500            ORGANIZATION IS LINE SEQUENTIAL
000600            FILE STATUS   IS PR-Precincts-Status.
000700*

000100*******************************************
000200*                                          *
000300*  Working Storage - Case Fold Alphabets  *
000400*     Used with INSPECT ... CONVERTING -  *
000500*     this shop does not carry a runtime  *
000600*     with the newer intrinsic functions  *
000700*     built in, so folding is done the    *
000800*     old way.                            *
000900*                                          *
001000*******************************************
001100*
001200* 05/02/26 vbc - Created for VS suite.
001300*
001400 01  WS-Case-Fold-Work.
001500     03  WS-Lower-Alphabet   pic x(26)
001600              value "abcdefghijklmnopqrstuvwxyz".
001700     03  WS-Upper-Alphabet   pic x(26)
001800              value "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
001900     03  filler              pic x(02).
002000*

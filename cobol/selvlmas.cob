000100*
000200*    VOLMASTER - cumulative volunteer roster. Optional on
000300*    input (first ever run), always written on output.
000400*
000500     SELECT VOLMASTER-FILE ASSIGN TO "VOLMASTER"
000600            ORGANIZATION IS LINE SEQUENTIAL
000700            FILE STATUS   IS VM-Volmaster-Status.
000800*

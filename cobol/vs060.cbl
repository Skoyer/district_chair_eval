000100 identification division.
000200 program-id.    VS060.
000300 author.        R. G. Mason.
000400 installation.  County Elections Board - Data Processing.
000500 date-written.  11/01/88.
000600 date-compiled.
000700 security.      County use only - not for release.
000800*
000900*****************************************************************
001000*                                                               *
001100*                  Precinct-Info Seeder                           *
001200*                                                               *
001300*      One-time (or per-election) utility that hands the       *
001400*      committee a starting Precinct-Info file so Vs030 has     *
001500*      something to pre-load its special-role rows from -       *
001600*      the five standing jobs get round-robined across the      *
001700*      volunteer roster and every precinct so nobody opens      *
001800*      the grid to five blank captain/equipment/opener/         *
001900*      closer rows on the first pass.                           *
002000*                                                               *
002100*****************************************************************
002200*
002300* Changes:
002400*
002500*    11/01/88 rgm - Original round-robin seed, punched straight
002600*                   off the volunteer roster card deck in name
002700*                   order.
002800*    03/08/91 rgm - Wrap-around fixed - the deck ran out of
002900*                   volunteers partway through the precinct list
003000*                   and the job abended instead of starting back
003100*                   at card one.
003200*    22/01/98 klm - Y2K review: no stored dates in this program,
003300*                   no change needed.
003400*    12/07/05 klm - Converted to read the tape volunteer extract
003500*                   instead of the card deck.
003600*    16/03/26 vbc - Rewrite for the Vs0nn suite - reads Vs010's
003700*                   Volmaster file and the shared Precincts
003800*                   reference, writes Precinct-Info fresh every
003900*                   run instead of updating the prior seed.
004000*
004100 environment division.
004200 configuration section.
004300     copy "envdiv.cob".
004400 input-output section.
004500 file-control.
004600     copy "selvlmas.cob".
004700     copy "selprcnt.cob".
004800     copy "selpinfo.cob".
004900*
005000 data division.
005100 file section.
005200*
005300     copy "fdvlmas.cob".
005400     copy "fdprcnt.cob".
005500     copy "fdpinfo.cob".
005600*
005700 working-storage section.
005800*
005900     copy "wsfilst.cob".
006000     copy "wsprdsp.cob".
006100*
006200*    Table sizes - matches Vs030's precinct and volunteer
006300*    limits, this county board.  Raise and recompile if the
006400*    Board's roster or precinct count ever exceeds these.
006500*
006600 77  WS-Max-Vol               pic 9(5)  comp value 2000.
006700 77  WS-Max-Prec              pic 9(4)  comp value 200.
006800 77  WS-Max-Roles             pic 9(1)  comp value 5.
006900*
007000*    Volunteer key list, file order - the round-robin walks
007100*    this table one entry at a time and wraps back to WS-Vol-Ix
007200*    of 1 when it runs off the end, same fix the shop made to
007300*    the card-deck job back in '91.
007400*
007500 01  WS-Vol-Table.
007600     03  WS-Vol-Count         pic 9(5)  comp value zero.
007700     03  WS-Vol-Entry occurs 2000 times
007800                       depending on WS-Vol-Count
007900                       indexed by WS-Vol-Ix.
008000         05  WS-V-Key         pic x(60).
008100         05  filler           pic x(04).
008200*
008300 01  WS-Prec-Table.
008400     03  WS-Prec-Count        pic 9(4)  comp value zero.
008500     03  WS-Prec-Entry occurs 200 times
008600                        depending on WS-Prec-Count
008700                        indexed by WS-Prec-Ix.
008800         05  WS-P-District    pic x(20).
008900         05  WS-P-Number      pic x(4).
009000         05  WS-P-Number-N    redefines WS-P-Number pic 9(4).
009100         05  WS-P-Display     pic x(37).
009200         05  filler           pic x(06).
009300*
009400*    Trim area for the precinct name before it goes into the
009500*    Number - Name display text carried on every Precinct-Info
009600*    row - same back-scan Vs010/Vs040 use on their own names.
009700*
009800 01  WS-Trim-Work.
009900     03  WS-Trim-In           pic x(30).
010000     03  WS-Trim-In-R         redefines WS-Trim-In.
010100         05  WS-Trim-In-Char  occurs 30 times pic x.
010200     03  WS-Trim-Out          pic x(30) value spaces.
010300     03  WS-Trim-Len          pic 9(2)  comp value zero.
010400     03  filler               pic x(02).
010500*
010600*    The five standing special roles, fixed order per Board
010700*    resolution 14-09 - Vs030 preloads its skeleton grid special
010800*    rows off this same list, restated here so the two programs
010900*    stay in step without either one COPYing the other's
011000*    procedure code.
011100*
011200 01  WS-Role-Table.
011300     03  WS-Role-Entry occurs 5 times indexed by WS-Role-Ix.
011400         05  WS-Role-Text     pic x(20).
011500         05  filler           pic x(02).
011600*
011700*    Scratch area for the blank-key guard on Volmaster load -
011800*    same character-class scan idiom Vs050 runs on the same
011900*    file.
012000*
012100 01  WS-Blank-Chk-Work.
012200     03  WS-Blank-Chk-Text    pic x(60).
012300     03  WS-Blank-Chk-R       redefines WS-Blank-Chk-Text.
012400         05  WS-Blank-Chk-Char occurs 60 times
012500                               indexed by WS-Blank-Chk-Ix pic x.
012600     03  WS-Blank-Chk-Found   pic x.
012700         88  WS-Blank-Chk-Non-Blank  value "Y".
012800     03  filler               pic x(03).
012900*
013000 01  WS-Sub-Work.
013100     03  WS-Vol-Wrap-Ix       pic 9(5)  comp.
013200     03  WS-Zero-Vol          pic x.
013300         88  WS-Vol-Table-Empty   value "Y".
013400     03  filler               pic x(02).
013500*
013600 01  WS-Totals-Work.
013700     03  WS-Row-Count         pic 9(6)  comp-3 value zero.
013800     03  WS-Row-Count-Ed      pic zzzzz9.
013900     03  filler               pic x(02).
014000*
014100 procedure division.
014200*
014300 AA000-MAIN                       section.
014400*------------------------------------
014500*    One pass to seed the fixed five-role table for every loaded
014600*    precinct - this program exists purely to prime Precinct-Info
014700*    for a brand-new county or a brand-new election cycle where
014800*    the file does not exist yet.
014900*
015000     perform AA010-INITIALIZE.
015100     perform BB000-LOAD-VOLMASTER.
015200     perform CC000-LOAD-PRECINCTS.
015300     perform DD000-SEED-INFO.
015400     close PINFO-FILE.
015500     display "VS060 - PRECINCT-INFO ROWS WRITTEN " WS-Row-Count-Ed.
015600     goback.
015700*
015800 AA000-EXIT.
015900*    Section exit, no logic.
016000*
016100     exit section.
016200*
016300 AA010-INITIALIZE.
016400*------------------------------------
016500*    The five role names are literal here, not carried in from a
016600*    copybook - Wspirole.cob's table in Vs030 must be kept in
016700*    step with this list by hand if a role is ever added.
016800*
016900     move "Captain"           to WS-Role-Text (1).
017000     move "Equipment_Drop"    to WS-Role-Text (2).
017100     move "Equipment_Pickup"  to WS-Role-Text (3).
017200     move "Opener"            to WS-Role-Text (4).
017300     move "Closer"            to WS-Role-Text (5).
017400     open output PINFO-FILE.
017500*
017600 BB000-LOAD-VOLMASTER              section.
017700*------------------------------------
017800*    Key list only, file order - Vs060 does not need the name,
017900*    email or phone fields Vs050 joins, just the key to hand out.
018000*
018100*    Key list only, file order - Vs060 does not need the name,
018200*    email or phone fields Vs050 joins, just the key to hand
018300*    out.
018400*
018500     open input VOLMASTER-FILE.
018600     perform BB010-READ-VOLMASTER.
018700     perform BB020-STORE-VOLMASTER
018800         until VM-Volmaster-Status not = "00".
018900     close VOLMASTER-FILE.
019000*
019100 BB000-EXIT.
019200*    Section exit, no logic.
019300*
019400     exit section.
019500*
019600 BB010-READ-VOLMASTER.
019700*    Single read, status tested by the caller's PERFORM UNTIL.
019800*
019900     read VOLMASTER-FILE
020000         at end move "10" to VM-Volmaster-Status
020100     end-read.
020200*
020300 BB020-STORE-VOLMASTER.
020400*    Table is capped at WS-Max-Vol entries, same size assumption
020500*    as the rest of this suite.
020600*
020700     if WS-Vol-Count < WS-Max-Vol
020800         add 1 to WS-Vol-Count
020900         set WS-Vol-Ix to WS-Vol-Count
021000         move VM-Key to WS-V-Key (WS-Vol-Ix)
021100         move VM-Key to WS-Blank-Chk-Text
021200         perform BB030-CHECK-NOT-BLANK
021300         if not WS-Blank-Chk-Non-Blank
021400             display "VS060 - BLANK VOLUNTEER KEY ON VOLMASTER - ROW "
021500                     WS-Vol-Count
021600         end-if
021700     else
021800         display "VS060 - VOLMASTER TABLE FULL - RECORD SKIPPED"
021900     end-if.
022000     perform BB010-READ-VOLMASTER.
022100*
022200 BB030-CHECK-NOT-BLANK.
022300*    Small shared utility, same shape as the one in Vs050 - each
022400*    of these small programs keeps its own copy rather than
022500*    calling a common subprogram for a three-line check.
022600*
022700     move "N" to WS-Blank-Chk-Found.
022800     perform BB040-CHECK-ONE-CHAR
022900         varying WS-Blank-Chk-Ix from 1 by 1
023000         until WS-Blank-Chk-Ix > 60
023100             or WS-Blank-Chk-Non-Blank.
023200*
023300 BB040-CHECK-ONE-CHAR.
023400*    One character tested per call against space.
023500*
023600     if WS-Blank-Chk-Char (WS-Blank-Chk-Ix) not = space
023700         move "Y" to WS-Blank-Chk-Found
023800     end-if.
023900*
024000 CC000-LOAD-PRECINCTS              section.
024100*------------------------------------
024200*    Same precinct load as the rest of the suite, kept local
024300*    rather than shared since this program runs as its own job
024400*    step.
024500*
024600     open input PRECINCTS-FILE.
024700     perform CC010-READ-PREC.
024800     perform CC020-STORE-PREC
024900         until PR-Precincts-Status not = "00".
025000     close PRECINCTS-FILE.
025100*
025200 CC000-EXIT.
025300*    Section exit, no logic.
025400*
025500     exit section.
025600*
025700 CC010-READ-PREC.
025800*    Single read, status tested by the caller's PERFORM UNTIL.
025900*
026000     read PRECINCTS-FILE
026100         at end move "10" to PR-Precincts-Status
026200     end-read.
026300*
026400 CC020-STORE-PREC.
026500*    A zero or blank precinct number is logged but the row is
026600*    still loaded, same handling as Vs030 and Vs040.
026700*
026800     if WS-Prec-Count < WS-Max-Prec
026900         add 1 to WS-Prec-Count
027000         set WS-Prec-Ix to WS-Prec-Count
027100         move PR-District     to WS-P-District (WS-Prec-Ix)
027200         move PR-Number       to WS-P-Number   (WS-Prec-Ix)
027300         if WS-P-Number-N (WS-Prec-Ix) = zero
027400             display "VS060 - PRECINCT NUMBER BLANK OR ZERO - "
027500                     PR-Name
027600         end-if
027700         move PR-Name          to WS-Trim-In
027800         perform CC030-TRIM-NAME
027900         string PR-Number delimited by size
028000                " - "          delimited by size
028100                WS-Trim-Out (1:WS-Trim-Len) delimited by size
028200                into PR-Display
028300         move PR-Display       to WS-P-Display (WS-Prec-Ix)
028400     else
028500         display "VS060 - PRECINCT TABLE FULL - RECORD SKIPPED"
028600     end-if.
028700     perform CC010-READ-PREC.
028800*
028900 CC030-TRIM-NAME.
029000*    Old-style trim - no intrinsic FUNCTION TRIM in this shop's
029100*    compiler generation. Scan back from the end of the field
029200*    until a non-space is found.
029300*
029400     move 30 to WS-Trim-Len.
029500     perform CC040-BACK-SCAN
029600         until WS-Trim-Len = 0
029700             or WS-Trim-In (WS-Trim-Len:1) not = space.
029800     move spaces to WS-Trim-Out.
029900     if WS-Trim-Len > 0
030000         move WS-Trim-In (1:WS-Trim-Len) to WS-Trim-Out
030100     else
030200         move 1 to WS-Trim-Len
030300     end-if.
030400*
030500 CC040-BACK-SCAN.
030600*    One character tested per call, working back from the end of
030700*    the field.
030800*
030900     subtract 1 from WS-Trim-Len.
031000*
031100 DD000-SEED-INFO                   section.
031200*------------------------------------
031300*    One row per (precinct, role), five roles per precinct in the
031400*    fixed order above, the volunteer key round-robining across
031500*    the whole run rather than restarting at each new precinct -
031600*    the same continuous hand-out the '88 card job used, just no
031700*    longer stopping cold when the deck runs out.
031800*
031900*    One row per (precinct, role), five roles per precinct in
032000*    the fixed order above, the volunteer key round-robining
032100*    across the whole run rather than restarting at each new
032200*    precinct - the same continuous hand-out the '88 card job
032300*    used, just no longer stopping cold when the deck runs out.
032400*
032500     set WS-Vol-Ix to 1.
032600     move "N" to WS-Zero-Vol.
032700     if WS-Vol-Count = 0
032800         move "Y" to WS-Zero-Vol
032900         display "VS060 - VOLMASTER EMPTY - PRECINCT-INFO NOT SEEDED"
033000     end-if.
033100     if WS-Prec-Count > 0
033200     and not WS-Vol-Table-Empty
033300         perform DD100-SEED-ONE-PRECINCT
033400             varying WS-Prec-Ix from 1 by 1
033500             until WS-Prec-Ix > WS-Prec-Count
033600     end-if.
033700*
033800 DD000-EXIT.
033900*    Section exit, no logic.
034000*
034100     exit section.
034200*
034300 DD100-SEED-ONE-PRECINCT.
034400*    Called once per precinct from the caller's perform-varying,
034500*    writes all five role rows before moving to the next
034600*    precinct.
034700*
034800     perform DD110-SEED-ONE-ROLE
034900         varying WS-Role-Ix from 1 by 1
035000         until WS-Role-Ix > WS-Max-Roles.
035100*
035200 DD110-SEED-ONE-ROLE.
035300*    The wrap-around at the bottom is deliberate - once every
035400*    volunteer has been handed a seed row the list starts over
035500*    from the first, so a short roster still covers every
035600*    precinct rather than running out partway through.
035700*
035800     move WS-P-District (WS-Prec-Ix) to PI-District.
035900     move WS-P-Display  (WS-Prec-Ix) to PI-Precinct.
036000     move WS-Role-Text  (WS-Role-Ix) to PI-Role.
036100     move WS-V-Key      (WS-Vol-Ix)  to PI-Vol-Key.
036200     write PI-Info-Record.
036300     add 1 to WS-Row-Count.
036400     move WS-Row-Count to WS-Row-Count-Ed.
036500     add 1 to WS-Vol-Ix.
036600     if WS-Vol-Ix > WS-Vol-Count
036700         set WS-Vol-Ix to 1
036800     end-if.
036900*
037000
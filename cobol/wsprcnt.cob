000100*******************************************
000200*                                          *
000300*  Record Definition For Precincts File   *
000400*     Drives the assignment grid order    *
000500*                                          *
000600*******************************************
000700*  File size 164 bytes fixed fields.
000800*
000900* 04/02/26 vbc - Created for VS suite.
001000* 09/02/26 vbc - Added PR-Display working
001100*                field, built on load, not
001200*                stored on the input file.
001300*
001400 01  PR-Precinct-Record.
001500     03  PR-Number           pic x(4).
001600*                            3-4 digit precinct number, text
001700     03  PR-Name             pic x(30).
001800*                            upper case
001900     03  PR-District         pic x(20).
002000*                            electoral district, upper case
002100     03  PR-Polling-Place    pic x(50).
002200     03  PR-Address          pic x(60).
002300     03  filler              pic x(10).
002400*                            reserve for late field growth
002500*

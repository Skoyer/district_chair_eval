000100*******************************************
000200*                                          *
000300*  Record Definition For Signups File     *
000400*     No key - read sequentially          *
000500*                                          *
000600*******************************************
000700*  File size 357 bytes fixed fields, plus
000800*  a reserve pad for late field growth.
000900*
001000* 04/02/26 vbc - Created for VS suite.
001100* 11/02/26 vbc - Added reserve pad, matches
001200*                the pattern used on Emp
001300*                and Chk records.
001400*
001500 01  SU-Signup-Record.
001600     03  SU-Sign-Up          pic x(60).
001700*                            title of the signup sheet - the
001800*                            leading words up to the first
001900*                            4-digit token form the district
002000     03  SU-Start-Ts         pic x(19).
002100*                            yyyy-mm-dd hh:mm:ss, spaces = bad
002200     03  SU-End-Ts           pic x(19).
002300     03  SU-Location         pic x(80).
002400*                            free text polling location
002500     03  SU-Item             pic x(40).
002600*                            slot/item text, may embed a time
002700*                            range such as 11am-1pm
002800     03  SU-First-Name       pic x(25).
002900     03  SU-Last-Name        pic x(25).
003000     03  SU-Email            pic x(50).
003100     03  SU-Phone            pic x(20).
003200*                            free format, digits extracted
003300     03  SU-Signup-Ts        pic x(19).
003400*                            when volunteer signed up, spaces ok
003500     03  filler              pic x(15).
003600*                            reserve for late field growth
003700*

000100*
000200 FD  VOLMASTER-FILE
000300     LABEL RECORDS ARE STANDARD
000400     RECORD CONTAINS 205 CHARACTERS.
000500     COPY "wsvlmas.cob".
000600*

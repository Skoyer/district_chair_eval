000100*****************************************************************
000200*                                                               *
000300*                 Precinct Location Matcher                    *
000400*        Called Sub-Module - Location Text To Precinct         *
000500*                                                               *
000600*****************************************************************
000700*
000800 identification          division.
000900*================================
001000*
001100     program-id.         VS020.
001200*
001300     author.             D. L. Hollaran.
001400*
001500     installation.       County Elections Board - Volunteer
001600                          Staffing Sub-System.
001700*
001800     date-written.       23/04/85.
001900*
002000     date-compiled.
002100*
002200     security.           County Elections Board internal use
002300                          only. Not for release outside the
002400                          Board's own systems staff.
002500*
002600*    Remarks.            Given a free-text polling location off
002700*                        a sign-up sheet, works out which
002800*                        official precinct it refers to. Tries,
002900*                        in order: the alias table, an exact
003000*                        name match, a substring match, a
003100*                        word-subset match, then two fuzzy
003200*                        passes against the polling place name
003300*                        and street address. First hit wins.
003400*
003500*    Linkage.            LM-Match-Params (WSMATLNK copybook) -
003600*                        caller loads the location and the
003700*                        precinct/alias tables, this module
003800*                        fills in Lm-Match-Precinct,
003900*                        Lm-Match-Type and Lm-Matched.
004000*
004100* Changes:
004200* 23/04/85 dlh -     Created, called from the nightly precinct
004300*                    tally run to resolve clipboard scrawl
004400*                    against the polling place list.
004500* 30/06/88 dlh - .01 Substring pass added - captains were
004600*                    writing "Cardinal Ridge Elem" instead of
004700*                    the full precinct name.
004800* 12/12/90 rjt - .02 Word-subset pass added for word order
004900*                    swaps ("Elem Cardinal Ridge").
005000* 05/05/94 rjt - .03 Fuzzy polling-place pass added, driven off
005100*                    a similarity score against the polling
005200*                    place name, not just the precinct name.
005300* 22/01/98 klm - .04 Y2K date field review - no changes needed,
005400*                    this module carries no dates.
005500* 14/09/01 klm - .05 Fuzzy address pass added as a last resort
005600*                    when the polling place text is missing.
005700* 25/02/09 tjw - .06 Ported to Open Cobol, no logic changes.
005800* 30/10/25 vbc - 1.00 Reworked as a CALLed module off the
005900*                    linkage block shared with Vs030, so the
006000*                    grid builder can try many locations
006100*                    without re-loading the tables each time.
006200* 15/11/25 vbc - 1.01 Fuzzy scoring simplified to the
006300*                    substring-precondition case per the
006400*                    Board's technical committee note - a
006500*                    windowed score is only ever computed once
006600*                    one string already contains the other, so
006700*                    the containment test alone decides it.
006800* 10/08/26 vbc - 1.02 Trailing period/comma stripped off the
006900*                    polling-place needle and the built potential
007000*                    address before the fuzzy passes run - stray
007100*                    punctuation off the sign-up sheet was
007200*                    defeating otherwise-good matches, ticket
007300*                    EB-651.
007400*
007500*****************************************************************
007600*
007700 environment              division.
007800*================================
007900*
008000 configuration            section.
008100*
008200 copy "envdiv.cob".
008300*
008400 data                     division.
008500*================================
008600*
008700 working-storage section.
008800*-----------------------
008900*
009000 77  PROG-NAME               pic X(15)    value "VS020 (1.02)".
009100*
009200 copy "wscnvrt.cob".
009300*
009400 01  WS-Norm-Work.
009500     03  WS-Norm-Loc         pic X(80)    value spaces.
009600     03  WS-Norm-Loc-Len     pic 9(2)     comp value zero.
009700     03  WS-Upper-Loc        pic X(80)    value spaces.
009800     03  WS-Upper-Loc-Len    pic 9(2)     comp value zero.
009900     03  filler              pic X(02).
010000*
010100*    Generic substring test - Host contains Needle.
010200*
010300 01  WS-Str-Work.
010400     03  WS-Host             pic X(80)    value spaces.
010500     03  WS-Host-R           redefines WS-Host.
010600         05  WS-Host-Char        occurs 80 times pic X.
010700     03  WS-Host-Len         pic 9(2)     comp value zero.
010800     03  WS-Needle           pic X(80)    value spaces.
010900     03  WS-Needle-R         redefines WS-Needle.
011000         05  WS-Needle-Char      occurs 80 times
011100                                 indexed by WS-Needle-Ix pic X.
011200     03  WS-Needle-Len       pic 9(2)     comp value zero.
011300     03  WS-Str-Found        pic X        value "N".
011400         88  Str-Found                value "Y".
011500     03  WS-Str-Pos          pic 9(2)     comp value zero.
011600     03  WS-Str-Max-Start    pic 9(2)     comp value zero.
011700     03  filler              pic X(02).
011800*
011900*    Word split work area - used for the word-subset pass and
012000*    to pull the last five words for the fuzzy-address pass.
012100*
012200 01  WS-Split-Work.
012300     03  WS-Spl-Str          pic X(80).
012400     03  WS-Spl-Len          pic 9(2)     comp.
012500     03  WS-Spl-Ptr          pic 9(2)     comp.
012600     03  WS-Spl-Word         pic X(30).
012700     03  WS-Spl-Word-Len     pic 9(2)     comp.
012800     03  filler              pic X(02).
012900*
013000 01  WS-Word-Tbl-Loc.
013100     03  WS-Loc-Word-Count   pic 9(2)     comp value zero.
013200     03  WS-Loc-Word occurs 20 times
013300                     indexed by WS-Loc-Word-Ix
013400                     pic X(30).
013500     03  filler              pic X(02).
013600*
013700 01  WS-Word-Tbl-Prec.
013800     03  WS-Prc-Word-Count   pic 9(2)     comp value zero.
013900     03  WS-Prc-Word occurs 10 times
014000                     indexed by WS-Prc-Word-Ix
014100                     pic X(30).
014200     03  filler              pic X(02).
014300*
014400 01  WS-Addr-Work.
014500     03  WS-Potential-Addr   pic X(80)    value spaces.
014600     03  WS-Potential-Addr-R redefines WS-Potential-Addr.
014700         05  WS-Potential-Char   occurs 80 times
014800                                 indexed by WS-Potential-Ix pic X.
014900     03  WS-Potential-Len    pic 9(2)     comp value zero.
015000     03  filler              pic X(02).
015100*
015200 01  WS-Switches.
015300     03  WS-All-Words-Found  pic X        value "N".
015400         88  All-Words-Found          value "Y".
015500     03  WS-One-Word-Found   pic X        value "N".
015600         88  One-Word-Found            value "Y".
015700     03  filler              pic X(04).
015800*
015900 linkage section.
016000*-----------------
016100*
016200 copy "wsmatlnk.cob".
016300*
016400 procedure                division using LM-Match-Params.
016500*================================
016600*
016700 AA000-MAIN                  section.
016800*----------------------------------
016900*
017000     move        "N" to LM-Matched.
017100     move        "0" to LM-Match-Type.
017200     move        spaces to LM-Match-Precinct.
017300     perform     AA100-NORMALIZE-LOCATION.
017400     perform     AA200-TRY-ALIAS.
017500     if          not LM-Was-Matched
017600                 perform AA300-TRY-EXACT
017700     end-if.
017800     if          not LM-Was-Matched
017900                 perform AA400-TRY-SUBSTRING
018000     end-if.
018100     if          not LM-Was-Matched
018200                 perform AA500-TRY-WORD-MATCH
018300     end-if.
018400     if          not LM-Was-Matched
018500                 perform AA600-TRY-FUZZY-POLLING
018600     end-if.
018700     if          not LM-Was-Matched
018800                 perform AA700-TRY-FUZZY-ADDRESS
018900     end-if.
019000     goback.
019100*
019200 AA000-EXIT.
019300     exit section.
019400*
019500 AA100-NORMALIZE-LOCATION      section.
019600*----------------------------------
019700*
019800*    Lower case, drop asterisk/comma, collapse blank runs, trim.
019900*    Also keep an upper-cased copy for the exact/substring/word
020000*    passes, which all compare in upper case.
020100*
020200     move        LM-Location to WS-Norm-Loc.
020300     inspect     WS-Norm-Loc converting WS-Upper-Alphabet
020400                              to WS-Lower-Alphabet.
020500     inspect     WS-Norm-Loc replacing all "*" by " "
020600                                        all "," by " ".
020700     perform     AA110-COLLAPSE-SPACES.
020800     move        LM-Location to WS-Upper-Loc.
020900     inspect     WS-Upper-Loc converting WS-Lower-Alphabet
021000                               to WS-Upper-Alphabet.
021100     move        WS-Upper-Loc to WS-Host.
021200     perform     CC-COMPUTE-HOST-LEN.
021300     move        WS-Host-Len to WS-Upper-Loc-Len.
021400*
021500 AA100-EXIT.
021600     exit section.
021700*
021800 AA110-COLLAPSE-SPACES.
021900*----------------------------------
022000*
022100*    Shift the field left, squeezing out any run of more than
022200*    one space, then trim the trailing spaces off the result.
022300*
022400     move        WS-Norm-Loc to WS-Spl-Str.
022500     move        spaces to WS-Norm-Loc.
022600     move        1 to WS-Str-Pos.
022700     move        0 to WS-Norm-Loc-Len.
022800     perform     AA111-COPY-ONE-CHAR
022900         until   WS-Str-Pos > 80.
023000*
023100 AA111-COPY-ONE-CHAR.
023200     if          WS-Spl-Str (WS-Str-Pos:1) not = space
023300             or (WS-Norm-Loc-Len > 0
023400             and WS-Norm-Loc (WS-Norm-Loc-Len:1) not = space)
023500                 add  1 to WS-Norm-Loc-Len
023600                 move WS-Spl-Str (WS-Str-Pos:1)
023700                      to WS-Norm-Loc (WS-Norm-Loc-Len:1)
023800     end-if.
023900     add         1 to WS-Str-Pos.
024000*
024100 AA200-TRY-ALIAS               section.
024200*----------------------------------
024300*
024400     if          LM-Alias-Count > 0
024500                 set  LM-Alias-Ix to 1
024600                 perform AA210-TEST-ONE-ALIAS
024700                     until LM-Alias-Ix > LM-Alias-Count
024800                        or LM-Was-Matched
024900     end-if.
025000*
025100 AA200-EXIT.
025200     exit section.
025300*
025400 AA210-TEST-ONE-ALIAS.
025500     if          LM-Alias-Loc (LM-Alias-Ix) = WS-Norm-Loc
025600                 move LM-Alias-Prec (LM-Alias-Ix)
025700                      to LM-Match-Precinct
025800                 move "1" to LM-Match-Type
025900                 move "Y" to LM-Matched
026000     else
026100                 set  LM-Alias-Ix up by 1
026200     end-if.
026300*
026400 AA300-TRY-EXACT               section.
026500*----------------------------------
026600*
026700     if          LM-Precinct-Count > 0
026800                 set  LM-Prec-Ix to 1
026900                 perform AA310-TEST-ONE-EXACT
027000                     until LM-Prec-Ix > LM-Precinct-Count
027100                        or LM-Was-Matched
027200     end-if.
027300*
027400 AA300-EXIT.
027500     exit section.
027600*
027700 AA310-TEST-ONE-EXACT.
027800     if          LM-Prec-Name (LM-Prec-Ix) = WS-Upper-Loc
027900                 move LM-Prec-Display (LM-Prec-Ix)
028000                      to LM-Match-Precinct
028100                 move "2" to LM-Match-Type
028200                 move "Y" to LM-Matched
028300     else
028400                 set  LM-Prec-Ix up by 1
028500     end-if.
028600*
028700 AA400-TRY-SUBSTRING            section.
028800*----------------------------------
028900*
029000     if          LM-Precinct-Count > 0
029100                 set  LM-Prec-Ix to 1
029200                 perform AA410-TEST-ONE-SUBSTR
029300                     until LM-Prec-Ix > LM-Precinct-Count
029400                        or LM-Was-Matched
029500     end-if.
029600*
029700 AA400-EXIT.
029800     exit section.
029900*
030000 AA410-TEST-ONE-SUBSTR.
030100     move        LM-Prec-Name (LM-Prec-Ix) to WS-Needle.
030200     perform     CC-COMPUTE-NEEDLE-LEN.
030300     move        WS-Upper-Loc to WS-Host.
030400     move        WS-Upper-Loc-Len to WS-Host-Len.
030500     perform     CC-SUBSTRING-SEARCH.
030600     if          Str-Found
030700                 move LM-Prec-Display (LM-Prec-Ix)
030800                      to LM-Match-Precinct
030900                 move "3" to LM-Match-Type
031000                 move "Y" to LM-Matched
031100     else
031200                 set  LM-Prec-Ix up by 1
031300     end-if.
031400*
031500 AA500-TRY-WORD-MATCH           section.
031600*----------------------------------
031700*
031800     move        WS-Upper-Loc  to WS-Spl-Str.
031900     move        WS-Upper-Loc-Len to WS-Spl-Len.
032000     perform     GG-SPLIT-LOCATION-WORDS.
032100     if          LM-Precinct-Count > 0
032200                 set  LM-Prec-Ix to 1
032300                 perform AA510-TEST-ONE-PRECINCT
032400                     until LM-Prec-Ix > LM-Precinct-Count
032500                        or LM-Was-Matched
032600     end-if.
032700*
032800 AA500-EXIT.
032900     exit section.
033000*
033100 AA510-TEST-ONE-PRECINCT.
033200     move        LM-Prec-Name (LM-Prec-Ix) to WS-Spl-Str.
033300     perform     CC-COMPUTE-SPL-LEN.
033400     perform     GG-SPLIT-PRECINCT-WORDS.
033500     perform     AA520-CHECK-WORD-SUBSET.
033600     if          All-Words-Found and WS-Prc-Word-Count > 0
033700                 move LM-Prec-Display (LM-Prec-Ix)
033800                      to LM-Match-Precinct
033900                 move "4" to LM-Match-Type
034000                 move "Y" to LM-Matched
034100     else
034200                 set  LM-Prec-Ix up by 1
034300     end-if.
034400*
034500 AA520-CHECK-WORD-SUBSET.
034600*----------------------------------
034700*
034800     move        "Y" to WS-All-Words-Found.
034900     if          WS-Prc-Word-Count > 0
035000                 set  WS-Prc-Word-Ix to 1
035100                 perform AA530-CHECK-ONE-PRC-WORD
035200                     until WS-Prc-Word-Ix > WS-Prc-Word-Count
035300                        or not All-Words-Found
035400     end-if.
035500*
035600 AA530-CHECK-ONE-PRC-WORD.
035700*----------------------------------
035800*
035900*    Only words longer than 2 characters are "significant" and
036000*    have to be present; short words are ignored either way.
036100*
036200     perform     CC-WORD-LENGTH-OF-PRC.
036300     if          WS-Spl-Word-Len > 2
036400                 perform AA540-SEARCH-LOC-WORDS
036500                 if  not One-Word-Found
036600                     move "N" to WS-All-Words-Found
036700                 end-if
036800     end-if.
036900     set         WS-Prc-Word-Ix up by 1.
037000*
037100 AA540-SEARCH-LOC-WORDS.
037200     move        "N" to WS-One-Word-Found.
037300     if          WS-Loc-Word-Count > 0
037400                 set  WS-Loc-Word-Ix to 1
037500                 perform AA550-COMPARE-ONE-LOC-WORD
037600                     until WS-Loc-Word-Ix > WS-Loc-Word-Count
037700                        or One-Word-Found
037800     end-if.
037900*
038000 AA550-COMPARE-ONE-LOC-WORD.
038100     if          WS-Loc-Word (WS-Loc-Word-Ix)
038200                     = WS-Prc-Word (WS-Prc-Word-Ix)
038300                 move "Y" to WS-One-Word-Found
038400     else
038500                 set  WS-Loc-Word-Ix up by 1
038600     end-if.
038700*
038800 AA600-TRY-FUZZY-POLLING        section.
038900*----------------------------------
039000*
039100*    A windowed similarity score is only ever non-trivial once
039200*    one string already contains the other - see the change
039300*    log note above - so the containment test decides the
039400*    match outright; anything that contains scores 100, well
039500*    past the threshold.
039600*
039700     if          LM-Precinct-Count > 0
039800                 set  LM-Prec-Ix to 1
039900                 perform AA610-TEST-ONE-POLLING
040000                     until LM-Prec-Ix > LM-Precinct-Count
040100                        or LM-Was-Matched
040200     end-if.
040300*
040400 AA600-EXIT.
040500     exit section.
040600*
040700 AA610-TEST-ONE-POLLING.
040800     move        LM-Prec-Polling (LM-Prec-Ix) to WS-Spl-Str.
040900     perform     CC-COMPUTE-SPL-LEN.
041000     move        spaces to WS-Needle.
041100     if          WS-Spl-Len > 0
041200                 move WS-Spl-Str (1:WS-Spl-Len) to WS-Needle
041300     end-if.
041400     inspect     WS-Needle converting WS-Lower-Alphabet
041500                            to WS-Upper-Alphabet.
041600     move        WS-Spl-Len to WS-Needle-Len.
041700     perform     CC-STRIP-NEEDLE-PUNCT.
041800     move        WS-Upper-Loc to WS-Host.
041900     move        WS-Upper-Loc-Len to WS-Host-Len.
042000     move        "N" to WS-Str-Found.
042100     if          WS-Needle-Len > 0 and WS-Host-Len > 0
042200                 if WS-Needle-Len <= WS-Host-Len
042300                     perform CC-SUBSTRING-SEARCH
042400                 else
042500                     move WS-Needle to WS-Host
042600                     move WS-Needle-Len to WS-Host-Len
042700                     move WS-Upper-Loc to WS-Needle
042800                     move WS-Upper-Loc-Len to WS-Needle-Len
042900                     perform CC-SUBSTRING-SEARCH
043000                 end-if
043100     end-if.
043200     if          Str-Found
043300                 move LM-Prec-Display (LM-Prec-Ix)
043400                      to LM-Match-Precinct
043500                 move "5" to LM-Match-Type
043600                 move "Y" to LM-Matched
043700     else
043800                 set  LM-Prec-Ix up by 1
043900     end-if.
044000*
044100 AA700-TRY-FUZZY-ADDRESS        section.
044200*----------------------------------
044300*
044400*    Last resort - only tried when the location has more than
044500*    five words. The last five words stand in for a street
044600*    address and are matched the same contains-wins way.
044700*
044800     move        WS-Upper-Loc  to WS-Spl-Str.
044900     move        WS-Upper-Loc-Len to WS-Spl-Len.
045000     perform     GG-SPLIT-LOCATION-WORDS.
045100     if          WS-Loc-Word-Count > 5
045200                 perform AA710-BUILD-POTENTIAL-ADDR
045300                 set  LM-Prec-Ix to 1
045400                 perform AA720-TEST-ONE-ADDRESS
045500                     until LM-Prec-Ix > LM-Precinct-Count
045600                        or LM-Was-Matched
045700     end-if.
045800*
045900 AA700-EXIT.
046000     exit section.
046100*
046200 AA710-BUILD-POTENTIAL-ADDR.
046300*----------------------------------
046400*
046500     move        spaces to WS-Potential-Addr.
046600     set         WS-Loc-Word-Ix to WS-Loc-Word-Count.
046700     set         WS-Loc-Word-Ix down by 4.
046800     string      WS-Loc-Word (WS-Loc-Word-Ix)     delimited by space
046900                 " "                              delimited by size
047000                 WS-Loc-Word (WS-Loc-Word-Ix + 1) delimited by space
047100                 " "                              delimited by size
047200                 WS-Loc-Word (WS-Loc-Word-Ix + 2) delimited by space
047300                 " "                              delimited by size
047400                 WS-Loc-Word (WS-Loc-Word-Ix + 3) delimited by space
047500                 " "                              delimited by size
047600                 WS-Loc-Word (WS-Loc-Word-Ix + 4) delimited by space
047700            into WS-Potential-Addr.
047800     move        WS-Potential-Addr to WS-Spl-Str.
047900     perform     CC-COMPUTE-SPL-LEN.
048000     move        WS-Spl-Len to WS-Potential-Len.
048100     perform     CC-STRIP-ADDR-PUNCT.
048200*
048300 AA720-TEST-ONE-ADDRESS.
048400     move        LM-Prec-Address (LM-Prec-Ix) to WS-Spl-Str.
048500     perform     CC-COMPUTE-SPL-LEN.
048600     move        spaces to WS-Needle.
048700     if          WS-Spl-Len > 0
048800                 move WS-Spl-Str (1:WS-Spl-Len) to WS-Needle
048900     end-if.
049000     inspect     WS-Needle converting WS-Lower-Alphabet
049100                            to WS-Upper-Alphabet.
049200     move        WS-Spl-Len to WS-Needle-Len.
049300     move        "N" to WS-Str-Found.
049400     if          WS-Needle-Len > 0 and WS-Potential-Len > 0
049500                 if WS-Needle-Len <= WS-Upper-Loc-Len
049600                     move WS-Upper-Loc to WS-Host
049700                     move WS-Upper-Loc-Len to WS-Host-Len
049800                     perform CC-SUBSTRING-SEARCH
049900                 end-if
050000                 if not Str-Found
050100                 and WS-Potential-Len <= WS-Needle-Len
050200                     move WS-Needle to WS-Host
050300                     move WS-Needle-Len to WS-Host-Len
050400                     move WS-Potential-Addr to WS-Needle
050500                     move WS-Potential-Len to WS-Needle-Len
050600                     perform CC-SUBSTRING-SEARCH
050700                 end-if
050800     end-if.
050900     if          Str-Found
051000                 move LM-Prec-Display (LM-Prec-Ix)
051100                      to LM-Match-Precinct
051200                 move "6" to LM-Match-Type
051300                 move "Y" to LM-Matched
051400     else
051500                 set  LM-Prec-Ix up by 1
051600     end-if.
051700*
051800 CC-COMPUTE-HOST-LEN            section.
051900*----------------------------------
052000*
052100     move        80 to WS-Host-Len.
052200     perform     CC-HOST-BACK-SCAN
052300         until   WS-Host-Len = 0
052400             or  WS-Host-Char (WS-Host-Len) not = space.
052500*
052600 CC-COMPUTE-HOST-LEN-EXIT.
052700     exit section.
052800*
052900 CC-HOST-BACK-SCAN.
053000     subtract    1 from WS-Host-Len.
053100*
053200 CC-COMPUTE-NEEDLE-LEN          section.
053300*----------------------------------
053400*
053500     move        80 to WS-Needle-Len.
053600     perform     CC-NEEDLE-BACK-SCAN
053700         until   WS-Needle-Len = 0
053800             or  WS-Needle (WS-Needle-Len:1) not = space.
053900*
054000 CC-COMPUTE-NEEDLE-LEN-EXIT.
054100     exit section.
054200*
054300 CC-NEEDLE-BACK-SCAN.
054400     subtract    1 from WS-Needle-Len.
054500*
054600*    Sign-up sheets hand-copy the polling place name off the
054700*    precinct list and the captains habitually tack on a
054800*    trailing period or comma ("... Elementary St.") that the
054900*    printed precinct list itself never carries - left alone
055000*    that stray mark loses an otherwise-good fuzzy match, so it
055100*    is stripped off the needle before the search runs.
055200*
055300 CC-STRIP-NEEDLE-PUNCT          section.
055400*----------------------------------
055500*
055600     perform     CC-STRIP-ONE-NEEDLE-CHAR
055700         until   WS-Needle-Len = 0
055800             or (WS-Needle-Char (WS-Needle-Len) not = "."
055900             and WS-Needle-Char (WS-Needle-Len) not = ",").
056000*
056100 CC-STRIP-NEEDLE-PUNCT-EXIT.
056200     exit section.
056300*
056400 CC-STRIP-ONE-NEEDLE-CHAR.
056500     subtract    1 from WS-Needle-Len.
056600*
056700 CC-COMPUTE-SPL-LEN             section.
056800*----------------------------------
056900*
057000     move        80 to WS-Spl-Len.
057100     perform     CC-SPL-BACK-SCAN
057200         until   WS-Spl-Len = 0
057300             or  WS-Spl-Str (WS-Spl-Len:1) not = space.
057400*
057500 CC-COMPUTE-SPL-LEN-EXIT.
057600     exit section.
057700*
057800 CC-SPL-BACK-SCAN.
057900     subtract    1 from WS-Spl-Len.
058000*
058100*    Same stray-punctuation trim as the polling-place needle
058200*    above, applied to the last-five-words potential address the
058300*    fuzzy address pass builds off the sign-up sheet text.
058400*
058500 CC-STRIP-ADDR-PUNCT            section.
058600*----------------------------------
058700*
058800     perform     CC-STRIP-ONE-ADDR-CHAR
058900         until   WS-Potential-Len = 0
059000             or (WS-Potential-Char (WS-Potential-Len) not = "."
059100             and WS-Potential-Char (WS-Potential-Len) not = ",").
059200*
059300 CC-STRIP-ADDR-PUNCT-EXIT.
059400     exit section.
059500*
059600 CC-STRIP-ONE-ADDR-CHAR.
059700     subtract    1 from WS-Potential-Len.
059800*
059900 CC-WORD-LENGTH-OF-PRC          section.
060000*----------------------------------
060100*
060200     move        WS-Prc-Word (WS-Prc-Word-Ix) to WS-Spl-Word.
060300     move        30 to WS-Spl-Word-Len.
060400     perform     CC-WORD-BACK-SCAN
060500         until   WS-Spl-Word-Len = 0
060600             or  WS-Spl-Word (WS-Spl-Word-Len:1) not = space.
060700*
060800 CC-WORD-LENGTH-OF-PRC-EXIT.
060900     exit section.
061000*
061100 CC-WORD-BACK-SCAN.
061200     subtract    1 from WS-Spl-Word-Len.
061300*
061400 CC-SUBSTRING-SEARCH            section.
061500*----------------------------------
061600*
061700     move        "N" to WS-Str-Found.
061800     if          WS-Needle-Len > 0
061900             and WS-Needle-Len <= WS-Host-Len
062000                 compute WS-Str-Max-Start =
062100                         WS-Host-Len - WS-Needle-Len + 1
062200                 move 1 to WS-Str-Pos
062300                 perform CC-TEST-ONE-POSITION
062400                     until WS-Str-Pos > WS-Str-Max-Start
062500                        or Str-Found
062600     end-if.
062700*
062800 CC-SUBSTRING-SEARCH-EXIT.
062900     exit section.
063000*
063100 CC-TEST-ONE-POSITION.
063200     if          WS-Host (WS-Str-Pos:WS-Needle-Len)
063300                     = WS-Needle (1:WS-Needle-Len)
063400                 move "Y" to WS-Str-Found
063500     else
063600                 add 1 to WS-Str-Pos
063700     end-if.
063800*
063900 GG-SPLIT-LOCATION-WORDS        section.
064000*----------------------------------
064100*
064200     move        1 to WS-Spl-Ptr.
064300     move        0 to WS-Loc-Word-Count.
064400     perform     GG-SPLIT-ONE-LOC-WORD
064500         until   WS-Spl-Ptr > WS-Spl-Len
064600             or  WS-Loc-Word-Count >= 20.
064700*
064800 GG-SPLIT-LOCATION-WORDS-EXIT.
064900     exit section.
065000*
065100 GG-SPLIT-ONE-LOC-WORD.
065200     unstring     WS-Spl-Str (1:WS-Spl-Len) delimited by space
065300                  into WS-Spl-Word
065400                  with pointer WS-Spl-Ptr
065500     end-unstring.
065600     if          WS-Spl-Word not = spaces
065700                 add  1 to WS-Loc-Word-Count
065800                 move WS-Spl-Word to WS-Loc-Word (WS-Loc-Word-Count)
065900     end-if.
066000*
066100 GG-SPLIT-PRECINCT-WORDS        section.
066200*----------------------------------
066300*
066400     move        1 to WS-Spl-Ptr.
066500     move        0 to WS-Prc-Word-Count.
066600     perform     GG-SPLIT-ONE-PRC-WORD
066700         until   WS-Spl-Ptr > WS-Spl-Len
066800             or  WS-Prc-Word-Count >= 10.
066900*
067000 GG-SPLIT-PRECINCT-WORDS-EXIT.
067100     exit section.
067200*
067300 GG-SPLIT-ONE-PRC-WORD.
067400     unstring     WS-Spl-Str (1:WS-Spl-Len) delimited by space
067500                  into WS-Spl-Word
067600                  with pointer WS-Spl-Ptr
067700     end-unstring.
067800     if          WS-Spl-Word not = spaces
067900                 add  1 to WS-Prc-Word-Count
068000                 move WS-Spl-Word to WS-Prc-Word (WS-Prc-Word-Count)
068100     end-if.
068200*

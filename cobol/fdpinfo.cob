000100*
000200 FD  PINFO-FILE
000300     LABEL RECORDS ARE STANDARD
000400     RECORD CONTAINS 137 CHARACTERS.
000500     COPY "wspinfo.cob".
000600*

000100*
000200*    ALIASES - operator-maintained location aliases. Optional,
000300*    may be absent or empty - not-found on open is not fatal.
000400*
000500     SELECT ALIASES-FILE   ASSIGN TO "ALIASES"
000600            ORGANIZATION IS LINE SEQUENTIAL
000700            FILE STATUS   IS AL-Aliases-Status.
000800*

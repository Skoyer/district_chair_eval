000100*******************************************
000200*                                          *
000300*  Record Definition For Affinity Files   *
000400*     Output of VS050 - Suggest & Review, *
000500*     same layout, split by threshold     *
000600*                                          *
000700*******************************************
000800*
000900* 10/02/26 vbc - Created for VS suite.
001000*
001100 01  AF-Affinity-Record.
001200     03  AF-Vol-Key          pic x(60).
001300     03  AF-Precinct         pic x(37).
001400     03  AF-Signup-Count     pic 9(5).
001500     03  AF-First-Name       pic x(25).
001600     03  AF-Last-Name        pic x(25).
001700     03  AF-Email            pic x(50).
001800     03  AF-Phone            pic x(20).
001900     03  AF-Total-Signups    pic 9(5).
002000     03  AF-Affinity-Pct     pic 9(3)v9.
002100     03  filler              pic x(10).
002200*                            reserve for late field growth
002300*

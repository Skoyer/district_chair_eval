000100*
000200 FD  PRECINCTS-FILE
000300     LABEL RECORDS ARE STANDARD
000400     RECORD CONTAINS 164 CHARACTERS.
000500     COPY "wsprcnt.cob".
000600*

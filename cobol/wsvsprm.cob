000100*******************************************
000200*                                          *
000300*  Working Storage - Vs Run Parameters    *
000400*     Compile-time defaults - no params   *
000500*     file - see the run book for how the *
000600*     board's IT contact changes these    *
000700*     between elections                   *
000800*                                          *
000900*******************************************
001000*
001100* 04/02/26 vbc - Created for VS suite,
001200*                pattern lifted from the
001300*                payroll Pr1 params rec
001400*                but no file behind it -
001500*                the launcher script that
001600*                used to pass these as
001700*                CLI flags is out of scope.
001800* 18/02/26 vbc - Added Fuzzy-Threshold and
001900*                Affin-Threshold as
002000*                separate editable fields
002100*                after the board asked for
002200*                a looser fuzzy match at
002300*                the primary.
002400*
002500 01  VS-Param-Record.
002600     03  VS-Prm-Backups-Used     pic x        value "Y".
002700*                            Y = emit backup rows, N = proposed
002800*                            rows only
002900     03  VS-Prm-Fuzzy-Threshold  pic 999      comp-3 value 85.
003000*                            must score strictly greater to match
003100     03  VS-Prm-Affin-Threshold  pic 9(5)     comp-3 value 5.
003200*                            suggest cutoff, count >= this value
003300     03  VS-Prm-Window-Start     pic 9(4)     comp-3 value 0530.
003400     03  VS-Prm-Window-End       pic 9(4)     comp-3 value 1900.
003500     03  VS-Prm-Greeter-Start    pic 9(4)     comp-3 value 0600.
003600     03  VS-Prm-Greeter-End      pic 9(4)     comp-3 value 1830.
003700     03  VS-Prm-Opener-Slot      pic x(8)     value "5:30 AM ".
003800     03  VS-Prm-Closer-Slot      pic x(8)     value "7:00 PM ".
003900     03  VS-Prm-Election-Date    pic x(10)    value "TBD".
004000*                            literal until the board sets an
004100*                            actual election date
004200     03  filler                  pic x(20).
004300*                            reserve for late field growth
004400*

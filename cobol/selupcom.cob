000100*
000200*    UPCOMING - the filled assignment grid, output of VS030,
000300*    re-read by VS040 and VS050.
000400*
000500     SELECT UPCOMING-FILE  ASSIGN TO "UPCOMING"
000600            ORGANIZATION IS LINE SEQUENTIAL
000700            FILE STATUS   IS UA-Upcoming-Status.
000800*

000100*
000200*    NEEDS - precinct health/needs report, sorted by need
000300*    score descending. Output of VS040.
000400*
000500     SELECT NEEDS-FILE     ASSIGN TO "NEEDS"
000600            ORGANIZATION IS LINE SEQUENTIAL
000700            FILE STATUS   IS NR-Needs-Status.
000800*

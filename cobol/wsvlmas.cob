000100*******************************************
000200*                                          *
000300*  Record Definition For Volmaster File   *
000400*     Cumulative Volunteer Roster         *
000500*     Uses Vm-Key as key                  *
000600*                                          *
000700*******************************************
000800*  File size 205 bytes fixed fields.
000900*
001000* 06/02/26 vbc - Created for VS suite.
001100*
001200 01  VM-Volunteer-Record.
001300     03  VM-Key              pic x(60).
001400*                            First_Last_phonedigits, upper case
001500     03  VM-First-Name       pic x(25).
001600     03  VM-Last-Name        pic x(25).
001700     03  VM-Email            pic x(50).
001800     03  VM-Phone            pic x(20).
001900*                            digits only
002000     03  VM-Past-Count       pic 9(5).
002100*                            signup rows ever seen for this key
002200     03  VM-First-Signup-Date pic x(10).
002300     03  VM-Last-Signup-Date pic x(10).
002400     03  filler              pic x(10).
002500*                            reserve for late field growth
002600*

000100*****************************************************************
000200*                                                               *
000300*                 Volunteer Signup Intake                      *
000400*         Normalize, De-Duplicate, Build/Merge Roster           *
000500*                                                               *
000600*****************************************************************
000700*
000800 identification          division.
000900*================================
001000*
001100     program-id.         VS010.
001200*
001300     author.             D. L. Hollaran.
001400*
001500     installation.       County Elections Board - Volunteer
001600                          Staffing Sub-System.
001700*
001800     date-written.       11/03/85.
001900*
002000     date-compiled.
002100*
002200     security.           County Elections Board internal use
002300                          only. Not for release outside the
002400                          Board's own systems staff.
002500*
002600*    Remarks.            Reads the combined precinct clipboard
002700*                        sign-up sheets, builds the volunteer
002800*                        key, drops duplicate sign-ups for the
002900*                        same volunteer keeping the latest, and
003000*                        rolls the survivors into the cumulative
003100*                        volunteer roster.
003200*
003300*    Files used.
003400*                        SIGNUPS   - raw sign-ups, input.
003500*                        SIGNUPD   - de-duped sign-ups, output,
003600*                                    re-read by VS030.
003700*                        VOLMASTER - roster, input (optional)
003800*                                    and output.
003900*
004000*    Called modules.     None.
004100*
004200* Changes:
004300* 11/03/85 dlh -     Created. Ran off the clipboard tally
004400*                    cards keyed by the precinct captains.
004500* 02/09/86 dlh - .01 Phone field widened, too many rejects on
004600*                    exchanges with letters in them.
004700* 14/04/89 dlh - .02 Key now drops punctuation from name parts,
004800*                    "O'Brien" was sorting apart from itself.
004900* 19/11/91 rjt - .03 Added FIRST-SIGNUP-DATE/LAST-SIGNUP-DATE
005000*                    to the roster per the Chairman's request
005100*                    for a "who's new" list.
005200* 08/06/93 rjt - .04 Merge with prior roster added - roster
005300*                    used to be rebuilt from scratch every
005400*                    election, board wants history kept.
005500* 22/01/98 klm - .05 Y2K: signup timestamp widened to full
005600*                    4-digit year, old 2-digit year field
005700*                    retired.
005800* 09/03/99 klm - .06 Y2K sign-off - date compares re-verified
005900*                    across the century boundary.
006000* 17/07/02 klm - .07 Dedup now keeps the LATEST sign-up per
006100*                    volunteer instead of the first seen -
006200*                    board wants the most recent phone/email.
006300* 25/02/09 tjw - .08 Ported to Open Cobol, no logic changes.
006400* 30/10/25 vbc - 1.00 Board switched from paper clipboards to
006500*                    an online sign-up sheet; SIGNUPS is now
006600*                    the combined export from that sheet
006700*                    instead of keyed clipboard tally entry.
006800*                    Layout widened to match the export
006900*                    columns (location, item, timestamps).
007000* 21/11/25 vbc - 1.01 Duplicate-key count now reported at
007100*                    EOJ for the run summary.
007200* 05/12/25 vbc - 1.02 Master merge tuple widened to include
007300*                    email/phone, not just name+key, per
007400*                    SY-ticket VS-114 (same phone, new email
007500*                    was wrongly treated as one volunteer).
007600*
007700*****************************************************************
007800*
007900 environment              division.
008000*================================
008100*
008200 configuration            section.
008300*
008400 copy "envdiv.cob".
008500*
008600 input-output             section.
008700 file-control.
008800*
008900 copy "selsgnup.cob".
009000 copy "selsgnpd.cob".
009100 copy "selvlmas.cob".
009200 copy "selvstat.cob".
009300*
009400 data                     division.
009500*================================
009600*
009700 file section.
009800*
009900 copy "fdsgnup.cob".
010000 copy "fdsgnpd.cob".
010100 copy "fdvlmas.cob".
010200 copy "fdvstat.cob".
010300*
010400 working-storage section.
010500*-----------------------
010600*
010700 77  PROG-NAME               pic X(15)    value "VS010 (1.02)".
010800*
010900 copy "wscnvrt.cob".
011000 copy "wsvsstat.cob".
011100 copy "wsfilst.cob".
011200*
011300*    Table sizes - increase and recompile if the county grows
011400*    past these counts.
011500*
011600 77  WS-MAX-SIGNUPS          pic 9(5)     comp value 02000.
011700 77  WS-MAX-KEYS             pic 9(5)     comp value 01000.
011800 77  WS-MAX-MASTER           pic 9(5)     comp value 01500.
011900*
012000 01  WS-Switches.
012100     03  WS-Signups-Eof      pic X        value "N".
012200         88  Signups-Eof             value "Y".
012300     03  WS-Volmaster-Eof    pic X        value "N".
012400         88  Volmaster-Eof            value "Y".
012500     03  WS-Volmaster-Present pic X       value "N".
012600         88  Volmaster-Was-Present    value "Y".
012700     03  WS-Key-Found        pic X        value "N".
012800         88  Key-Was-Found            value "Y".
012900     03  filler              pic X(04).
013000*
013100 01  WS-Subscripts.
013200     03  WS-Sub-1            pic 9(5)     comp.
013300     03  WS-Sub-2            pic 9(5)     comp.
013400     03  WS-Sgn-Count        pic 9(5)     comp value zero.
013500     03  WS-Key-Count        pic 9(5)     comp value zero.
013600     03  WS-Mst-Count        pic 9(5)     comp value zero.
013700     03  WS-Old-Count        pic 9(5)     comp value zero.
013800     03  WS-Key-Idx          pic 9(5)     comp value zero.
013900     03  WS-Old-Idx          pic 9(5)     comp value zero.
014000     03  filler              pic X(04).
014100*
014200*    One entry per input sign-up row, in original file order.
014300*    Kept-Flag is set to N when a later row for the same key
014400*    wins the dedup, Y for the surviving row.
014500*
014600 01  WS-Sgn-Table.
014700     03  WS-Sgn-Entry occurs 2000 times
014800                       depending on WS-Sgn-Count
014900                       indexed by WS-Sgn-Ix.
015000         05  WS-Sgn-Record       pic X(357).
015100         05  WS-Sgn-Record-V     redefines WS-Sgn-Record.
015200             07  WS-Sgv-Sign-Up     pic X(60).
015300             07  WS-Sgv-Start-Ts    pic X(19).
015400             07  WS-Sgv-End-Ts      pic X(19).
015500             07  WS-Sgv-Location    pic X(80).
015600             07  WS-Sgv-Item        pic X(40).
015700             07  WS-Sgv-First-Name  pic X(25).
015800             07  WS-Sgv-Last-Name   pic X(25).
015900             07  WS-Sgv-Email       pic X(50).
016000             07  WS-Sgv-Phone       pic X(20).
016100             07  WS-Sgv-Signup-Ts   pic X(19).
016200             07  filler             pic X(15).
016300         05  WS-Sgn-Key          pic X(60).
016400         05  WS-Sgn-First-Tr     pic X(25).
016500         05  WS-Sgn-Last-Tr      pic X(25).
016600         05  WS-Sgn-Keep         pic X.
016700             88  Sgn-Keep                value "Y".
016800         05  filler              pic X(02).
016900*
017000*    One entry per distinct dedup key seen this run.
017100*
017200 01  WS-Key-Table.
017300     03  WS-Key-Entry occurs 1000 times
017400                       depending on WS-Key-Count
017500                       indexed by WS-Key-Ix.
017600         05  WS-Key-Value        pic X(60).
017700         05  WS-Key-Best-Sub     pic 9(5)     comp.
017800         05  WS-Key-Best-Ts      pic X(19).
017900         05  WS-Key-Dup-Counted  pic X        value "N".
018000         05  filler              pic X(02).
018100*
018200*    Merged volunteer roster, built from this run's survivors
018300*    and any prior roster, sorted by key before it is written.
018400*
018500 01  WS-Mst-Table.
018600     03  WS-Mst-Entry occurs 1500 times
018700                       depending on WS-Mst-Count
018800                       indexed by WS-Mst-Ix.
018900         05  WS-Mst-Key          pic X(60).
019000         05  WS-Mst-First        pic X(25).
019100         05  WS-Mst-Last         pic X(25).
019200         05  WS-Mst-Email        pic X(50).
019300         05  WS-Mst-Phone        pic X(20).
019400         05  WS-Mst-Count-Fld    pic 9(5).
019500         05  WS-Mst-First-Dt     pic X(10).
019600         05  WS-Mst-Last-Dt      pic X(10).
019700         05  WS-Mst-Matched      pic X        value "N".
019800         05  filler              pic X(02).
019900*
020000*    Swap area used by the insertion sort in BB500 - shaped to
020100*    match one WS-Mst-Entry occurrence exactly.
020200*
020300 01  WS-Hold-Entry.
020400     03  WS-Hold-Key         pic X(60).
020500     03  WS-Hold-First       pic X(25).
020600     03  WS-Hold-Last        pic X(25).
020700     03  WS-Hold-Email       pic X(50).
020800     03  WS-Hold-Phone       pic X(20).
020900     03  WS-Hold-Count-Fld   pic 9(5).
021000     03  WS-Hold-First-Dt    pic X(10).
021100     03  WS-Hold-Last-Dt     pic X(10).
021200     03  WS-Hold-Matched     pic X.
021300     03  filler              pic X(02).
021400*
021500 01  WS-Phone-Work.
021600     03  WS-Phone-Digits     pic X(20)    value spaces.
021700     03  WS-Phone-Digits-R   redefines WS-Phone-Digits.
021800         05  WS-Phone-Dig-Char occurs 20 times pic X.
021900     03  WS-Phone-Len        pic 9(2)     comp value zero.
022000     03  WS-Phone-Sub        pic 9(2)     comp value zero.
022100     03  filler              pic X(02).
022200*
022300 01  WS-Trim-Work.
022400     03  WS-Trim-In          pic X(25).
022500     03  WS-Trim-In-R        redefines WS-Trim-In.
022600         05  WS-Trim-In-Char occurs 25 times pic X.
022700     03  WS-Trim-Out         pic X(25)    value spaces.
022800     03  WS-Trim-Len         pic 9(2)     comp value zero.
022900     03  filler              pic X(02).
023000*
023100 01  WS-Msg-Area.
023200     03  WS-Msg-Line         pic X(60).
023300     03  filler              pic X(02).
023400*
023500 linkage section.
023600*
023700 procedure                division.
023800*================================
023900*
024000 AA000-MAIN                  section.
024100*----------------------------------
024200*
024300     perform AA010-INITIALIZE.
024400     perform AA100-INTAKE-SIGNUPS.
024500     perform AA400-WRITE-DEDUP-FILE.
024600     perform BB100-LOAD-OLD-MASTER.
024700     perform BB200-BUILD-CANDIDATES.
024800     perform BB400-CARRY-OLD-LEFTOVERS.
024900     perform BB500-SORT-MASTER.
025000     perform BB600-WRITE-MASTER.
025100     perform AA900-RUN-SUMMARY.
025200     goback.
025300*
025400 AA000-EXIT.
025500     exit section.
025600*
025700 AA010-INITIALIZE.
025800*----------------------------------
025900*
026000     move zero to VS-Stat-Dup-Keys
026100                  VS-Stat-Vols-In-Master.
026200     open input  SIGNUPS-FILE.
026300     open output SIGNUPD-FILE.
026400*
026500 AA100-INTAKE-SIGNUPS         section.
026600*----------------------------------
026700*
026800     perform AA110-READ-SIGNUP.
026900     perform AA200-PROCESS-SIGNUP until Signups-Eof.
027000     close       SIGNUPS-FILE.
027100*
027200 AA100-EXIT.
027300     exit section.
027400*
027500 AA110-READ-SIGNUP.
027600*----------------------------------
027700*
027800     read        SIGNUPS-FILE
027900         at end  move "Y" to WS-Signups-Eof
028000     end-read.
028100*
028200 AA200-PROCESS-SIGNUP.
028300*----------------------------------
028400*
028500     add         1 to WS-Sgn-Count.
028600     set         WS-Sgn-Ix to WS-Sgn-Count.
028700     move        SU-Signup-Record to WS-Sgn-Record (WS-Sgn-Ix).
028800     move        "N" to WS-Sgn-Keep (WS-Sgn-Ix).
028900*
029000     move        SU-First-Name to WS-Trim-In.
029100     perform     AA210-TRIM-NAME.
029200     move        WS-Trim-Out to WS-Sgn-First-Tr (WS-Sgn-Ix).
029300*
029400     move        SU-Last-Name to WS-Trim-In.
029500     perform     AA210-TRIM-NAME.
029600     move        WS-Trim-Out to WS-Sgn-Last-Tr (WS-Sgn-Ix).
029700*
029800     perform     AA220-BUILD-PHONE-DIGITS.
029900     perform     AA230-BUILD-KEY.
030000     perform     AA300-DEDUP-CURRENT.
030100     perform     AA110-READ-SIGNUP.
030200*
030300 AA210-TRIM-NAME.
030400*----------------------------------
030500*
030600*    Old-style trim - no intrinsic FUNCTION TRIM in this
030700*    shop's compiler generation. Scan back from the end of
030800*    the field until a non-space is found.
030900*
031000     move        25 to WS-Trim-Len.
031100     perform     AA211-BACK-SCAN
031200         until   WS-Trim-Len = 0
031300             or  WS-Trim-In (WS-Trim-Len:1) not = space.
031400     move        spaces to WS-Trim-Out.
031500     if          WS-Trim-Len > 0
031600                 move WS-Trim-In (1:WS-Trim-Len) to WS-Trim-Out
031700     end-if.
031800*
031900 AA211-BACK-SCAN.
032000     subtract    1 from WS-Trim-Len.
032100*
032200 AA220-BUILD-PHONE-DIGITS.
032300*----------------------------------
032400*
032500*    Keep digit characters only, in order. Everything else
032600*    (dashes, parens, spaces, letters) is dropped.
032700*
032800     move        spaces to WS-Phone-Digits.
032900     move        zero   to WS-Phone-Len.
033000     move        1      to WS-Phone-Sub.
033100     perform     AA221-TEST-PHONE-CHAR
033200         until   WS-Phone-Sub > 20.
033300*
033400 AA221-TEST-PHONE-CHAR.
033500     if          SU-Phone (WS-Phone-Sub:1) is numeric
033600                 add  1 to WS-Phone-Len
033700                 move SU-Phone (WS-Phone-Sub:1)
033800                      to WS-Phone-Digits (WS-Phone-Len:1)
033900     end-if.
034000     add         1 to WS-Phone-Sub.
034100*
034200 AA230-BUILD-KEY.
034300*----------------------------------
034400*
034500*    Key = FIRST_LAST_PHONEDIGITS, folded to upper case, the
034600*    three parts joined by underscore. Storage key is upper.
034700*
034800     move        spaces to WS-Sgn-Key (WS-Sgn-Ix).
034900     string      WS-Sgn-First-Tr (WS-Sgn-Ix) delimited by space
035000                 "_"                         delimited by size
035100                 WS-Sgn-Last-Tr  (WS-Sgn-Ix) delimited by space
035200                 "_"                         delimited by size
035300                 WS-Phone-Digits             delimited by space
035400            into WS-Sgn-Key (WS-Sgn-Ix).
035500     inspect     WS-Sgn-Key (WS-Sgn-Ix)
035600                 converting WS-Lower-Alphabet to WS-Upper-Alphabet.
035700*
035800 AA300-DEDUP-CURRENT.
035900*----------------------------------
036000*
036100     move        "N" to WS-Key-Found.
036200     move        1   to WS-Key-Idx.
036300     perform     AA310-SEARCH-ONE-KEY
036400         until   WS-Key-Idx > WS-Key-Count
036500             or  Key-Was-Found.
036600     if          Key-Was-Found
036700                 perform AA320-COMPARE-EXISTING
036800     else
036900                 perform AA330-ADD-NEW-KEY
037000     end-if.
037100*
037200 AA310-SEARCH-ONE-KEY.
037300     set         WS-Key-Ix to WS-Key-Idx.
037400     if          WS-Key-Value (WS-Key-Ix) = WS-Sgn-Key (WS-Sgn-Ix)
037500                 move "Y" to WS-Key-Found
037600     else
037700                 add 1 to WS-Key-Idx
037800     end-if.
037900*
038000 AA320-COMPARE-EXISTING.
038100*----------------------------------
038200*
038300*    Blank signup timestamp always loses to a timestamped one.
038400*    Otherwise the later (greater) timestamp string wins - the
038500*    YYYY-MM-DD HH:MM:SS layout sorts correctly as text.
038600*
038700     set         WS-Key-Ix to WS-Key-Idx.
038800     if          WS-Key-Dup-Counted (WS-Key-Ix) = "N"
038900                 add 1 to VS-Stat-Dup-Keys
039000                 move "Y" to WS-Key-Dup-Counted (WS-Key-Ix)
039100     end-if.
039200     if          SU-Signup-Ts not = spaces
039300             and (WS-Key-Best-Ts (WS-Key-Ix) = spaces
039400              or  SU-Signup-Ts > WS-Key-Best-Ts (WS-Key-Ix))
039500                 move  WS-Key-Best-Sub (WS-Key-Ix) to WS-Sub-1
039600                 move  "N" to WS-Sgn-Keep (WS-Sub-1)
039700                 move  "Y" to WS-Sgn-Keep (WS-Sgn-Ix)
039800                 move  SU-Signup-Ts to WS-Key-Best-Ts (WS-Key-Ix)
039900                 move  WS-Sgn-Count to WS-Key-Best-Sub (WS-Key-Ix)
040000     end-if.
040100*
040200 AA330-ADD-NEW-KEY.
040300*----------------------------------
040400*
040500     add         1 to WS-Key-Count.
040600     set         WS-Key-Ix to WS-Key-Count.
040700     move        WS-Sgn-Key (WS-Sgn-Ix) to WS-Key-Value (WS-Key-Ix).
040800     move        WS-Sgn-Count to WS-Key-Best-Sub (WS-Key-Ix).
040900     move        SU-Signup-Ts to WS-Key-Best-Ts (WS-Key-Ix).
041000     move        "N" to WS-Key-Dup-Counted (WS-Key-Ix).
041100     move        "Y" to WS-Sgn-Keep (WS-Sgn-Ix).
041200*
041300 AA400-WRITE-DEDUP-FILE       section.
041400*----------------------------------
041500*
041600*    Write the survivors back out in original input order.
041700*
041800     move        1 to WS-Sub-1.
041900     perform     AA410-WRITE-ONE-DEDUP
042000         until   WS-Sub-1 > WS-Sgn-Count.
042100     close       SIGNUPD-FILE.
042200*
042300 AA400-EXIT.
042400     exit section.
042500*
042600 AA410-WRITE-ONE-DEDUP.
042700     set         WS-Sgn-Ix to WS-Sub-1.
042800     if          Sgn-Keep (WS-Sgn-Ix)
042900                 move WS-Sgn-Record (WS-Sgn-Ix)
043000                      to SD-Signupd-Record
043100                 write SD-Signupd-Record
043200     end-if.
043300     add         1 to WS-Sub-1.
043400*
043500 BB100-LOAD-OLD-MASTER        section.
043600*----------------------------------
043700*
043800*    The roster file may not exist yet on the very first run.
043900*
044000     move        "N" to WS-Volmaster-Present.
044100     open        input VOLMASTER-FILE.
044200     if          VM-Volmaster-Status = "35"
044300                 continue
044400     else
044500                 move "Y" to WS-Volmaster-Present
044600                 perform BB110-READ-OLD-MASTER
044700                 perform BB120-STORE-OLD-MASTER
044800                     until Volmaster-Eof
044900                 close VOLMASTER-FILE
045000     end-if.
045100*
045200 BB100-EXIT.
045300     exit section.
045400*
045500 BB110-READ-OLD-MASTER.
045600     read        VOLMASTER-FILE
045700         at end  move "Y" to WS-Volmaster-Eof
045800     end-read.
045900*
046000 BB120-STORE-OLD-MASTER.
046100     add         1 to WS-Mst-Count.
046200     set         WS-Mst-Ix to WS-Mst-Count.
046300     move        VM-Key            to WS-Mst-Key   (WS-Mst-Ix).
046400     move        VM-First-Name     to WS-Mst-First  (WS-Mst-Ix).
046500     move        VM-Last-Name      to WS-Mst-Last   (WS-Mst-Ix).
046600     move        VM-Email          to WS-Mst-Email  (WS-Mst-Ix).
046700     move        VM-Phone          to WS-Mst-Phone  (WS-Mst-Ix).
046800     move        VM-Past-Count     to WS-Mst-Count-Fld (WS-Mst-Ix).
046900     move        VM-First-Signup-Date to WS-Mst-First-Dt (WS-Mst-Ix).
047000     move        VM-Last-Signup-Date  to WS-Mst-Last-Dt  (WS-Mst-Ix).
047100     move        "N"               to WS-Mst-Matched (WS-Mst-Ix).
047200     perform     BB110-READ-OLD-MASTER.
047300*
047400 BB200-BUILD-CANDIDATES       section.
047500*----------------------------------
047600*
047700*    One candidate per surviving sign-up (each carries an
047800*    implicit count of 1). Merge each into the roster table
047900*    already primed with the prior roster (if any).
048000*
048100     move        1 to WS-Sub-1.
048200     perform     BB210-BUILD-ONE-CANDIDATE
048300         until   WS-Sub-1 > WS-Sgn-Count.
048400*
048500 BB200-EXIT.
048600     exit section.
048700*
048800 BB210-BUILD-ONE-CANDIDATE.
048900     set         WS-Sgn-Ix to WS-Sub-1.
049000     if          Sgn-Keep (WS-Sgn-Ix)
049100                 perform BB220-MERGE-ONE-CANDIDATE
049200     end-if.
049300     add         1 to WS-Sub-1.
049400*
049500 BB220-MERGE-ONE-CANDIDATE.
049600*----------------------------------
049700*
049800     move        "N" to WS-Key-Found.
049900     move        1   to WS-Old-Idx.
050000     perform     BB230-SEARCH-OLD-TUPLE
050100         until   WS-Old-Idx > WS-Mst-Count
050200             or  Key-Was-Found.
050300     if          Key-Was-Found
050400                 perform BB240-MERGE-INTO-EXISTING
050500     else
050600                 perform BB250-ADD-NEW-CANDIDATE
050700     end-if.
050800*
050900 BB230-SEARCH-OLD-TUPLE.
051000     set         WS-Mst-Ix to WS-Old-Idx.
051100     if          WS-Mst-Key   (WS-Mst-Ix) = WS-Sgn-Key       (WS-Sgn-Ix)
051200             and WS-Mst-First (WS-Mst-Ix) = WS-Sgn-First-Tr  (WS-Sgn-Ix)
051300             and WS-Mst-Last  (WS-Mst-Ix) = WS-Sgn-Last-Tr   (WS-Sgn-Ix)
051400             and WS-Mst-Email (WS-Mst-Ix) = SU-Email
051500             and WS-Mst-Phone (WS-Mst-Ix) = WS-Phone-Digits
051600                 move "Y" to WS-Key-Found
051700     else
051800                 add 1 to WS-Old-Idx
051900     end-if.
052000*
052100 BB240-MERGE-INTO-EXISTING.
052200*----------------------------------
052300*
052400     set         WS-Mst-Ix to WS-Old-Idx.
052500     move        "Y" to WS-Mst-Matched (WS-Mst-Ix).
052600     if          WS-Mst-Count-Fld (WS-Mst-Ix) < 1
052700                 move 1 to WS-Mst-Count-Fld (WS-Mst-Ix)
052800     end-if.
052900     if          SU-Signup-Ts (1:10) < WS-Mst-First-Dt (WS-Mst-Ix)
053000             or  WS-Mst-First-Dt (WS-Mst-Ix) = spaces
053100                 move SU-Signup-Ts (1:10)
053200                      to WS-Mst-First-Dt (WS-Mst-Ix)
053300     end-if.
053400     if          SU-Signup-Ts (1:10) > WS-Mst-Last-Dt (WS-Mst-Ix)
053500                 move SU-Signup-Ts (1:10)
053600                      to WS-Mst-Last-Dt (WS-Mst-Ix)
053700     end-if.
053800*
053900 BB250-ADD-NEW-CANDIDATE.
054000*----------------------------------
054100*
054200     add         1 to WS-Mst-Count.
054300     set         WS-Mst-Ix to WS-Mst-Count.
054400     move        WS-Sgn-Key      (WS-Sgn-Ix) to WS-Mst-Key   (WS-Mst-Ix).
054500     move        WS-Sgn-First-Tr (WS-Sgn-Ix) to WS-Mst-First (WS-Mst-Ix).
054600     move        WS-Sgn-Last-Tr  (WS-Sgn-Ix) to WS-Mst-Last  (WS-Mst-Ix).
054700     move        SU-Email                    to WS-Mst-Email (WS-Mst-Ix).
054800     move        WS-Phone-Digits             to WS-Mst-Phone (WS-Mst-Ix).
054900     move        1                    to WS-Mst-Count-Fld (WS-Mst-Ix).
055000     if          SU-Signup-Ts not = spaces
055100                 move SU-Signup-Ts (1:10) to WS-Mst-First-Dt (WS-Mst-Ix)
055200                 move SU-Signup-Ts (1:10) to WS-Mst-Last-Dt  (WS-Mst-Ix)
055300     else
055400                 move spaces to WS-Mst-First-Dt (WS-Mst-Ix)
055500                 move spaces to WS-Mst-Last-Dt  (WS-Mst-Ix)
055600     end-if.
055700     move        "Y" to WS-Mst-Matched (WS-Mst-Ix).
055800*
055900 BB400-CARRY-OLD-LEFTOVERS.
056000*----------------------------------
056100*
056200*    Old roster rows are already sitting in the table from
056300*    BB100 - anything still un-matched just carries forward
056400*    as-is, so there is nothing further to do here beyond
056500*    this note; the sort/write steps use WS-Mst-Table as is.
056600*
056700     continue.
056800*
056900 BB500-SORT-MASTER            section.
057000*----------------------------------
057100*
057200*    Straight insertion sort on Vm-Key - the roster is a few
057300*    hundred rows at most, this is plenty fast enough overnight.
057400*
057500     move        2 to WS-Sub-1.
057600     perform     BB510-INSERT-ONE
057700         until   WS-Sub-1 > WS-Mst-Count.
057800*
057900 BB500-EXIT.
058000     exit section.
058100*
058200 BB510-INSERT-ONE.
058300     move        WS-Sub-1 to WS-Sub-2.
058400     perform     BB520-BUBBLE-DOWN
058500         until   WS-Sub-2 < 2
058600             or  WS-Mst-Key (WS-Sub-2 - 1) <= WS-Mst-Key (WS-Sub-2).
058700     add         1 to WS-Sub-1.
058800*
058900 BB520-BUBBLE-DOWN.
059000     move        WS-Mst-Entry (WS-Sub-2)     to WS-Hold-Entry.
059100     move        WS-Mst-Entry (WS-Sub-2 - 1) to WS-Mst-Entry (WS-Sub-2).
059200     move        WS-Hold-Entry        to WS-Mst-Entry (WS-Sub-2 - 1).
059300     subtract    1 from WS-Sub-2.
059400*
059500 BB600-WRITE-MASTER           section.
059600*----------------------------------
059700*
059800     open        output VOLMASTER-FILE.
059900     move        1 to WS-Sub-1.
060000     perform     BB610-WRITE-ONE-MASTER
060100         until   WS-Sub-1 > WS-Mst-Count.
060200     close       VOLMASTER-FILE.
060300     move        WS-Mst-Count to VS-Stat-Vols-In-Master.
060400*
060500 BB600-EXIT.
060600     exit section.
060700*
060800 BB610-WRITE-ONE-MASTER.
060900     set         WS-Mst-Ix to WS-Sub-1.
061000     move        WS-Mst-Key       (WS-Mst-Ix) to VM-Key.
061100     move        WS-Mst-First     (WS-Mst-Ix) to VM-First-Name.
061200     move        WS-Mst-Last      (WS-Mst-Ix) to VM-Last-Name.
061300     move        WS-Mst-Email     (WS-Mst-Ix) to VM-Email.
061400     move        WS-Mst-Phone     (WS-Mst-Ix) to VM-Phone.
061500     move        WS-Mst-Count-Fld (WS-Mst-Ix) to VM-Past-Count.
061600     move        WS-Mst-First-Dt  (WS-Mst-Ix) to VM-First-Signup-Date.
061700     move        WS-Mst-Last-Dt   (WS-Mst-Ix) to VM-Last-Signup-Date.
061800     write       VM-Volunteer-Record.
061900     add         1 to WS-Sub-1.
062000*
062100 AA900-RUN-SUMMARY            section.
062200*----------------------------------
062300*
062400*    The duplicate-key count is not known again until Vs030 -
062500*    Vs030 does not re-run the intake pass, so it is carried
062600*    forward on the one-record Vs-Stat file.
062700*
062800     move        VS-Stat-Dup-Keys       to FS-Stat-Dup-Keys.
062900     move        zero                   to FS-Stat-Unmatched.
063000     move        VS-Stat-Vols-In-Master to FS-Stat-Vols-In-Master.
063100     move        zero                   to FS-Stat-Rows-Written.
063200     open        output VSSTAT-FILE.
063300     write       FS-Stat-Record.
063400     close       VSSTAT-FILE.
063500*
063600     display     "VS010 INTAKE COMPLETE - SIGN-UPS READ  "
063700                 WS-Sgn-Count.
063800     display     "VS010 DUPLICATE KEYS RESOLVED          "
063900                 VS-Stat-Dup-Keys.
064000     display     "VS010 VOLUNTEERS IN MASTER             "
064100                 VS-Stat-Vols-In-Master.
064200*
064300 AA900-EXIT.
064400     exit section.
064500*

000100*******************************************
000200*                                          *
000300*  Record Definition For Needs File       *
000400*     Output of VS040, sorted by need     *
000500*     score, most needy first             *
000600*                                          *
000700*******************************************
000800*
000900* 09/02/26 vbc - Created for VS suite.
001000*
001100 01  NR-Needs-Record.
001200     03  NR-District         pic x(20).
001300     03  NR-Precinct         pic x(37).
001400     03  NR-Health-Score     pic 9(4).
001500     03  NR-Max-Score        pic 9(4).
001600     03  NR-Health-Pct       pic 9(3)v9.
001700     03  NR-Need-Score       pic 9(3)v9.
001800     03  NR-Priority         pic x(16).
001900*                            CRITICAL, NEEDS ATTENTION, or GOOD
002000     03  NR-Captain          pic x(1).
002100     03  NR-Equip-Drop       pic x(1).
002200     03  NR-Equip-Pickup     pic x(1).
002300     03  NR-Opener           pic x(1).
002400     03  NR-Closer           pic x(1).
002500     03  NR-Slot-Coverage    pic 9(3)v9.
002600     03  filler              pic x(10).
002700*                            reserve for late field growth
002800*

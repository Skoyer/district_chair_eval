000100*
000200 FD  UPCOMING-FILE
000300     LABEL RECORDS ARE STANDARD
000400     RECORD CONTAINS 349 CHARACTERS.
000500     COPY "wsupcom.cob".
000600*

000100*******************************************
000200*                                          *
000300*  Record Definition For Vs Stat File     *
000400*     Run-control record - carries VS010  *
000500*     tallies forward into the VS030      *
000600*     run summary                         *
000700*                                          *
000800*******************************************
000900*
001000* 12/02/26 vbc - Created for VS suite -
001100*                needed once the run
001200*                summary moved to VS030
001300*                but the duplicate count
001400*                is only known in VS010.
001500*
001600 01  VS-Stat-Record.
001700     03  VS-Stat-Dup-Keys        pic 9(5)     comp-3.
001800     03  VS-Stat-Unmatched       pic 9(5)     comp-3.
001900     03  VS-Stat-Vols-In-Master  pic 9(5)     comp-3.
002000     03  VS-Stat-Rows-Written    pic 9(6)     comp-3.
002100     03  filler                  pic x(20).
002200*                            reserve for late field growth
002300*

000100*******************************************
000200*                                          *
000300*  Working Field For Precinct Display     *
000400*     Number + " - " + Name, built once   *
000500*     per precinct on table load - never  *
000600*     read from or written to a file      *
000700*                                          *
000800*******************************************
000900*
001000* 09/02/26 vbc - Created for VS suite.
001100*
001200 01  PR-Display-Work.
001300     03  PR-Display          pic x(37).
001400     03  filler              pic x(03).
001500*

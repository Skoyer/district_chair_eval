000100*****************************************************************
000200*                                                                *
000300*             Shared Environment Division Entries               *
000400*                Volunteer Staffing Sub-System                  *
000500*                                                                *
000600*****************************************************************
000700*
000800* 09/03/26 vbc - Created for VS suite, split off common
000900*                special-names so every VS0nn program
001000*                COPYs the one paragraph.
001100* 22/03/26 vbc - Added SW-BACKUPS-OFF for county boards that
001200*                run the grid without backup coverage.
001300*
001400 SPECIAL-NAMES.
001500     C01                     IS TOP-OF-FORM
001600     CLASS VS-ALPHA          IS "A" THRU "Z"
001700     UPSI 0                  IS SW-BACKUP-SWITCH
001800         ON STATUS IS        SW-BACKUPS-OFF
001900         OFF STATUS IS       SW-BACKUPS-ON.
002000*

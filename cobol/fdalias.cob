000100*
000200 FD  ALIASES-FILE
000300     LABEL RECORDS ARE STANDARD
000400     RECORD CONTAINS 117 CHARACTERS.
000500     COPY "wsalias.cob".
000600*

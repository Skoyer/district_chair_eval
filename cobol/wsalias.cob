000100*******************************************
000200*                                          *
000300*  Record Definition For Aliases File     *
000400*     Optional - may be absent or empty   *
000500*                                          *
000600*******************************************
000700*  File size 117 bytes fixed fields.
000800*
000900* 05/02/26 vbc - Created for VS suite.
001000*
001100 01  AL-Alias-Record.
001200     03  AL-Location         pic x(80).
001300*                            normalized location, lower case,
001400*                            punctuation stripped
001500     03  AL-Precinct         pic x(37).
001600*                            precinct display it maps to
001700     03  filler              pic x(05).
001800*                            reserve for late field growth
001900*

000100*
000200*    SIGNUPS - raw signup export, combined by the launcher
000300*    before this run - one physical file, no keys.
000400*
000500     SELECT SIGNUPS-FILE   ASSIGN TO "SIGNUPS"
000600            ORGANIZATION IS LINE SEQUENTIAL
000700            FILE STATUS   IS SU-Signups-Status.
000800*

000100*
000200 FD  SIGNUPD-FILE
000300     LABEL RECORDS ARE STANDARD
000400     RECORD CONTAINS 357 CHARACTERS.
000500     COPY "wssgnup.cob" REPLACING SU-Signup-Record BY SD-Signupd-Record.
000600*

000100*******************************************
000200*                                          *
000300*  Working Storage - Location Match       *
000400*     Linkage Layout                      *
000500*     Shared by Vs030 (caller) and        *
000600*     Vs020 (called sub-module) so both   *
000700*     sides describe the same parameter   *
000800*     block.                              *
000900*                                          *
001000*******************************************
001100*
001200* 07/02/26 vbc - Created for VS suite.
001300* 12/02/26 vbc - Table sizes bumped to 500
001400*                precincts / 300 aliases
001500*                after the state added the
001600*                two new outer districts.
001700*
001800 01  LM-Match-Params.
001900     03  LM-Location             pic x(80).
002000     03  LM-Fuzzy-Threshold      pic 999      comp-3.
002100     03  LM-Precinct-Count       pic 9(4)     comp.
002200     03  LM-Precinct-Tbl OCCURS 500 TIMES
002300                     INDEXED BY LM-Prec-Ix.
002400         05  LM-Prec-Number      pic x(4).
002500         05  LM-Prec-Name        pic x(30).
002600         05  LM-Prec-District    pic x(20).
002700         05  LM-Prec-Polling     pic x(50).
002800         05  LM-Prec-Address     pic x(60).
002900         05  LM-Prec-Display     pic x(37).
003000     03  LM-Alias-Count          pic 9(4)     comp.
003100     03  LM-Alias-Tbl OCCURS 300 TIMES
003200                     INDEXED BY LM-Alias-Ix.
003300         05  LM-Alias-Loc        pic x(80).
003400         05  LM-Alias-Prec       pic x(37).
003500     03  LM-Match-Precinct       pic x(37).
003600     03  LM-Match-Type           pic x.
003700         88  LM-Match-None                VALUE "0".
003800         88  LM-Match-Alias               VALUE "1".
003900         88  LM-Match-Exact               VALUE "2".
004000         88  LM-Match-Substr              VALUE "3".
004100         88  LM-Match-Word                VALUE "4".
004200         88  LM-Match-Fuzzy-Poll          VALUE "5".
004300         88  LM-Match-Fuzzy-Addr          VALUE "6".
004400     03  LM-Matched              pic x.
004500         88  LM-Was-Matched              VALUE "Y".
004600     03  filler                  pic x(10).
004700*

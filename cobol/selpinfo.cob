000100*
000200*    PRECINCT-INFO - existing special-role assignments.
000300*    Optional on input to VS030; written fresh by VS060.
000400*
000500     SELECT PINFO-FILE     ASSIGN TO "PRECINCT-INFO"
000600            ORGANIZATION IS LINE SEQUENTIAL
000700            FILE STATUS   IS PI-Pinfo-Status.
000800*

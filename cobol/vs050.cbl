000100 identification division.
000200 program-id.    VS050.
000300 author.        R. G. Mason.
000400 installation.  County Elections Board - Data Processing.
000500 date-written.  02/09/87.
000600 date-compiled.
000700 security.      County use only - not for release.
000800*
000900*****************************************************************
001000*                                                               *
001100*                Volunteer Affinity Analyzer                      *
001200*                                                               *
001300*      Tallies how often each volunteer turns up at each       *
001400*      precinct across the Upcoming Assignments file, works    *
001500*      out an affinity percentage against that volunteer's     *
001600*      total assignments, and splits the roster into a         *
001700*      Suggest list (repeat regulars worth a direct call)       *
001800*      and a Review list (everybody else) for the recruiting    *
001900*      committee.                                               *
002000*                                                               *
002100*****************************************************************
002200*
002300* Changes:
002400*
002500*    02/09/87 rgm - Original repeat-volunteer tally, run against
002600*                   the punched sign-up deck once a week during
002700*                   the recruiting push.
002800*    14/05/90 rgm - Added the review list so the committee had
002900*                   a second pass at volunteers below the call
003000*                   threshold instead of just dropping them.
003100*    22/01/98 klm - Y2K review: no stored dates in this program,
003200*                   no change needed.
003300*    19/06/02 klm - Converted to read the tape sign-up extract
003400*                   in place of the punched deck.
003500*    07/11/14 tjw - Affinity percentage added alongside the raw
003600*                   count per Board resolution 14-09, ticket
003700*                   EB-802.
003800*    16/03/26 vbc - Rewrite for the Vs0nn suite - reads Vs030's
003900*                   Upcoming file and Vs010's Volmaster file,
004000*                   writes the Suggest/Review pair instead of
004100*                   the old single roster punch.
004200*
004300 environment division.
004400 configuration section.
004500     copy "envdiv.cob".
004600 input-output section.
004700 file-control.
004800     copy "selupcom.cob".
004900     copy "selvlmas.cob".
005000     copy "selsugg.cob".
005100     copy "selrevw.cob".
005200*
005300 data division.
005400 file section.
005500*
005600     copy "fdupcom.cob".
005700     copy "fdvlmas.cob".
005800     copy "fdsugg.cob".
005900     copy "fdrevw.cob".
006000*
006100 working-storage section.
006200*
006300     copy "wsfilst.cob".
006400     copy "wsvsprm.cob".
006500*
006600*    Table sizes - matches Vs030's volunteer limit, this county
006700*    board.  Raise and recompile if the Board's roster count
006800*    ever exceeds this.
006900*
007000 77  WS-Max-Vol               pic 9(5)  comp value 2000.
007100 77  WS-Max-Pair              pic 9(5)  comp value 2000.
007200*
007300*    One entry per distinct volunteer key seen on Upcoming,
007400*    holding that volunteer's total assignment count across
007500*    every precinct.
007600*
007700 01  WS-Vol-Table.
007800     03  WS-Vol-Count         pic 9(5)  comp value zero.
007900     03  WS-Vol-Entry occurs 2000 times
008000                       depending on WS-Vol-Count
008100                       indexed by WS-Vol-Ix.
008200         05  WS-V-Key         pic x(60).
008300         05  WS-V-Total       pic 9(5)  comp-3.
008400         05  filler           pic x(06).
008500*
008600*    One entry per distinct (volunteer key, precinct) pair,
008700*    holding the count of assignment rows for that pair - this
008800*    is the table both output files sort and split from.
008900*
009000 01  WS-Pair-Table.
009100     03  WS-Pair-Count        pic 9(5)  comp value zero.
009200     03  WS-Pair-Entry occurs 2000 times
009300                        depending on WS-Pair-Count
009400                        indexed by WS-Pair-Ix.
009500         05  WS-P-Key         pic x(60).
009600         05  WS-P-Precinct    pic x(37).
009700         05  WS-P-Count       pic 9(5)  comp-3.
009800         05  WS-P-Total       pic 9(5)  comp-3.
009900         05  WS-P-First-Name  pic x(25).
010000         05  WS-P-Last-Name   pic x(25).
010100         05  WS-P-Email       pic x(50).
010200         05  WS-P-Phone       pic x(20).
010300         05  WS-P-Affin-Pct   pic 9(3)v9.
010400         05  filler           pic x(08).
010500*
010600 01  WS-Pair-Hold.
010700     03  WS-PH-Key            pic x(60).
010800     03  WS-PH-Precinct       pic x(37).
010900     03  WS-PH-Count          pic 9(5)  comp-3.
011000     03  WS-PH-Total          pic 9(5)  comp-3.
011100     03  WS-PH-First-Name     pic x(25).
011200     03  WS-PH-Last-Name      pic x(25).
011300     03  WS-PH-Email          pic x(50).
011400     03  WS-PH-Phone          pic x(20).
011500     03  WS-PH-Affin-Pct      pic 9(3)v9.
011600     03  filler               pic x(08).
011700*
011800*    Volmaster lookup table - a bare copy of the file's own key
011900*    plus the four join fields, in file order, searched linear
012000*    the same as Vs030 searches its precinct/alias tables.
012100*
012200 01  WS-Vm-Table.
012300     03  WS-Vm-Count          pic 9(5)  comp value zero.
012400     03  WS-Vm-Entry occurs 2000 times
012500                      depending on WS-Vm-Count
012600                      indexed by WS-Vm-Ix.
012700         05  WS-VM-Key        pic x(60).
012800         05  WS-VM-First      pic x(25).
012900         05  WS-VM-Last       pic x(25).
013000         05  WS-VM-Email      pic x(50).
013100         05  WS-VM-Phone      pic x(20).
013200         05  filler           pic x(06).
013300*
013400*    Scratch area for the blank-key guard - one 60-byte scan
013500*    buffer reused for every key the two build passes add to
013600*    the pair table and the volunteer-total table, same idiom
013700*    Vs040 uses for its blank-district guard.
013800*
013900 01  WS-Blank-Chk-Work.
014000     03  WS-Blank-Chk-Text    pic x(60).
014100     03  WS-Blank-Chk-R       redefines WS-Blank-Chk-Text.
014200         05  WS-Blank-Chk-Char occurs 60 times
014300                               indexed by WS-Blank-Chk-Ix pic x.
014400     03  WS-Blank-Chk-Found   pic x.
014500         88  WS-Blank-Chk-Non-Blank  value "Y".
014600     03  filler               pic x(03).
014700*
014800*    Guard against a Volmaster phone field that slipped past
014900*    Vs010's digit-only normalization - same character-class
015000*    scan idiom, run here on read instead of on write.
015100*
015200 01  WS-Phone-Chk-Work.
015300     03  WS-Phone-Chk-Text    pic x(20).
015400     03  WS-Phone-Chk-R       redefines WS-Phone-Chk-Text.
015500         05  WS-Phone-Chk-Char occurs 20 times
015600                               indexed by WS-Phone-Chk-Ix pic x.
015700     03  WS-Phone-Chk-Bad     pic x.
015800         88  WS-Phone-Chk-Non-Digit  value "Y".
015900     03  filler               pic x(03).
016000*
016100*    Alternate numeric view of the affinity percentage, used to
016200*    catch a rounding overflow (100.1 or higher) before the row
016300*    goes to either output file - the field is only ever set by
016400*    Ee100's Compute above, so this is a belt-and-suspenders
016500*    check, not a normal path.
016600*
016700 01  WS-Pct-Chk-Work.
016800     03  WS-Pct-Chk-Value     pic 9(3)v9.
016900     03  WS-Pct-Chk-R         redefines WS-Pct-Chk-Value pic 9(4).
017000     03  filler               pic x(02).
017100*
017200 01  WS-Sub-Work.
017300     03  WS-Sub-1             pic 9(5)  comp.
017400     03  WS-Sub-2             pic 9(5)  comp.
017500     03  WS-Pair-Found        pic x.
017600         88  WS-Pair-Was-Found    value "Y".
017700     03  WS-Vol-Found         pic x.
017800         88  WS-Vol-Was-Found     value "Y".
017900     03  WS-Vm-Found          pic x.
018000         88  WS-Vm-Was-Found      value "Y".
018100     03  WS-Gt-Flag           pic x.
018200         88  WS-Is-Gt             value "Y".
018300     03  filler               pic x(02).
018400*
018500 01  WS-Totals-Work.
018600     03  WS-Suggest-Count     pic 9(5)  comp-3 value zero.
018700     03  WS-Review-Count      pic 9(5)  comp-3 value zero.
018800     03  WS-Suggest-Count-Ed  pic zzzz9.
018900     03  WS-Review-Count-Ed   pic zzzz9.
019000     03  filler               pic x(02).
019100*
019200 procedure division.
019300*
019400 AA000-MAIN                       section.
019500*------------------------------------
019600*    Four passes over working storage - tally pairs, roll up
019700*    volunteer totals, apply the totals back onto each pair, join
019800*    Volmaster - then one sort and one write pass. Each pass is
019900*    kept separate so a future rule change only touches one
020000*    section.
020100*
020200     perform AA010-INITIALIZE.
020300     perform BB000-LOAD-VOLMASTER.
020400     perform CC000-BUILD-PAIR-TABLE.
020500     perform DD000-BUILD-VOL-TOTALS.
020600     perform EE000-APPLY-TOTALS.
020700     perform FF000-JOIN-VOLMASTER.
020800     perform GG000-SORT-PAIRS.
020900     perform HH000-WRITE-OUTPUTS.
021000     goback.
021100*
021200 AA000-EXIT.
021300*    Section exit, no logic.
021400*
021500     exit section.
021600*
021700 AA010-INITIALIZE.
021800*------------------------------------
021900*    Both output files are opened here, before either is ever
022000*    written to, same convention as Vs030 and Vs040.
022100*
022200     open output SUGGEST-FILE.
022300     open output REVIEW-FILE.
022400*
022500 BB000-LOAD-VOLMASTER              section.
022600*------------------------------------
022700*    Same roster Vs030 reads - this program needs it only for the
022800*    name, email, and phone join, not for history.
022900*
023000*    Volmaster read once, in file order, into a lookup table -
023100*    same approach Vs030 uses for its precinct/alias reference
023200*    tables.
023300*
023400     open input VOLMASTER-FILE.
023500     perform BB010-READ-VOLMASTER.
023600     perform BB020-STORE-VOLMASTER
023700         until VM-Volmaster-Status not = "00".
023800     close VOLMASTER-FILE.
023900*
024000 BB000-EXIT.
024100*    Section exit, no logic.
024200*
024300     exit section.
024400*
024500 BB010-READ-VOLMASTER.
024600*    Single read, status tested by the caller's PERFORM UNTIL.
024700*
024800     read VOLMASTER-FILE
024900         at end move "10" to VM-Volmaster-Status
025000     end-read.
025100*
025200 BB020-STORE-VOLMASTER.
025300*    A key with no digits left after BB030's scan is logged and
025400*    still loaded - the join in FF100 below will simply never
025500*    match it.
025600*
025700     if WS-Vm-Count < WS-Max-Vol
025800         add 1 to WS-Vm-Count
025900         set WS-Vm-Ix to WS-Vm-Count
026000         move VM-Key         to WS-VM-Key   (WS-Vm-Ix)
026100         move VM-First-Name  to WS-VM-First (WS-Vm-Ix)
026200         move VM-Last-Name   to WS-VM-Last  (WS-Vm-Ix)
026300         move VM-Email       to WS-VM-Email (WS-Vm-Ix)
026400         move VM-Phone       to WS-VM-Phone (WS-Vm-Ix)
026500         move VM-Phone       to WS-Phone-Chk-Text
026600         perform BB030-CHECK-PHONE-DIGITS
026700         if WS-Phone-Chk-Non-Digit
026800             display "VS050 - VOLMASTER PHONE NOT DIGIT-ONLY - "
026900                     VM-Key
027000         end-if
027100     else
027200         display "VS050 - VOLMASTER TABLE FULL - RECORD SKIPPED"
027300     end-if.
027400     perform BB010-READ-VOLMASTER.
027500*
027600 BB030-CHECK-PHONE-DIGITS.
027700*    Sanity check only - this program does not rebuild the
027800*    volunteer key itself, it trusts the key Vs010 already wrote
027900*    onto both Volmaster and the Upcoming Assignments grid.
028000*
028100*    Digit or blank both pass - the field pads with spaces after
028200*    the last dialed digit, same as Vs010 leaves it.
028300     move "N" to WS-Phone-Chk-Bad.
028400     perform BB040-CHECK-ONE-PHONE-CHAR
028500         varying WS-Phone-Chk-Ix from 1 by 1
028600         until WS-Phone-Chk-Ix > 20
028700             or WS-Phone-Chk-Non-Digit.
028800*
028900 BB040-CHECK-ONE-PHONE-CHAR.
029000*    One character tested per call against numeric.
029100*
029200     if WS-Phone-Chk-Char (WS-Phone-Chk-Ix) not numeric
029300    and WS-Phone-Chk-Char (WS-Phone-Chk-Ix) not = space
029400         move "Y" to WS-Phone-Chk-Bad
029500     end-if.
029600*
029700 CC000-BUILD-PAIR-TABLE            section.
029800*------------------------------------
029900*    One pass over Upcoming, tallying assignment rows into the
030000*    (key,precinct) pair table - unassigned rows (Vol-Key of
030100*    double-underscore) never make the table at all.
030200*
030300*    One pass over Upcoming, tallying assignment rows into the
030400*    (key,precinct) pair table - unassigned rows (Vol-Key of
030500*    "__") never make the table at all.
030600*
030700     open input UPCOMING-FILE.
030800     perform CC010-READ-UPCOMING.
030900     perform CC100-TALLY-ONE-ROW
031000         until UA-Upcoming-Status not = "00".
031100     close UPCOMING-FILE.
031200*
031300 CC000-EXIT.
031400*    Section exit, no logic.
031500*
031600     exit section.
031700*
031800 CC010-READ-UPCOMING.
031900*    Single read, status tested by the caller's PERFORM UNTIL.
032000*
032100     read UPCOMING-FILE
032200         at end move "10" to UA-Upcoming-Status
032300     end-read.
032400*
032500 CC100-TALLY-ONE-ROW.
032600*    Every filled role and greeter slot for a volunteer counts as
032700*    one sign-up toward that precinct's pair count - a volunteer
032800*    working both Proposed and Backup in the same slot still only
032900*    ever appears once per grid row.
033000*
033100     if UA-Vol-Key not = "__"
033200         perform CC200-FIND-PAIR-ENTRY
033300         if WS-Pair-Was-Found
033400             add 1 to WS-P-Count (WS-Pair-Ix)
033500         else
033600             perform CC300-ADD-PAIR-ENTRY
033700         end-if
033800     end-if.
033900     perform CC010-READ-UPCOMING.
034000*
034100 CC200-FIND-PAIR-ENTRY.
034200*    Straight sequential search of the pair table, capped at
034300*    WS-Max-Pair entries.
034400*
034500     move "N" to WS-Pair-Found.
034600     if WS-Pair-Count > 0
034700         perform CC210-CHECK-ONE-PAIR
034800             varying WS-Pair-Ix from 1 by 1
034900             until WS-Pair-Ix > WS-Pair-Count
035000                 or WS-Pair-Was-Found
035100     end-if.
035200*
035300 CC210-CHECK-ONE-PAIR.
035400*    Key and precinct must both match - the same volunteer
035500*    working two different precincts gets two separate pair rows.
035600*
035700     if WS-P-Key       (WS-Pair-Ix) = UA-Vol-Key
035800    and WS-P-Precinct  (WS-Pair-Ix) = UA-Precinct
035900         move "Y" to WS-Pair-Found
036000     end-if.
036100*
036200 CC300-ADD-PAIR-ENTRY.
036300*    A blank key reaching this far would mean Vs030 wrote an
036400*    assigned row with no volunteer on it - logged to the console
036500*    as a data problem, not expected in practice.
036600*
036700     if WS-Pair-Count < WS-Max-Pair
036800         add 1 to WS-Pair-Count
036900         set WS-Pair-Ix to WS-Pair-Count
037000         move UA-Vol-Key    to WS-P-Key      (WS-Pair-Ix)
037100         move UA-Precinct   to WS-P-Precinct (WS-Pair-Ix)
037200         move 1             to WS-P-Count    (WS-Pair-Ix)
037300         move UA-Vol-Key    to WS-Blank-Chk-Text
037400         perform XX000-CHECK-NOT-BLANK
037500         if not WS-Blank-Chk-Non-Blank
037600             display "VS050 - BLANK VOLUNTEER KEY ON UPCOMING - "
037700                     UA-Precinct
037800         end-if
037900     else
038000         display "VS050 - PAIR TABLE FULL - ROW DROPPED"
038100     end-if.
038200*
038300 DD000-BUILD-VOL-TOTALS            section.
038400*------------------------------------
038500*    Rolls the pair table up to one total-sign-ups figure per
038600*    volunteer, across every precinct they worked - needed before
038700*    EE000 can compute any one pair's share of that volunteer's
038800*    total.
038900*
039000*    A second small table, one entry per distinct volunteer key,
039100*    summing that key's count across every precinct pair - kept
039200*    apart from the pair table since a key's total spans several
039300*    pair rows.
039400*
039500     if WS-Pair-Count > 0
039600         perform DD100-ROLL-ONE-PAIR
039700             varying WS-Pair-Ix from 1 by 1
039800             until WS-Pair-Ix > WS-Pair-Count
039900     end-if.
040000*
040100 DD000-EXIT.
040200*    Section exit, no logic.
040300*
040400     exit section.
040500*
040600 DD100-ROLL-ONE-PAIR.
040700*    Called once per pair-table row from the caller's
040800*    perform-varying.
040900*
041000     perform DD200-FIND-VOL-ENTRY.
041100     if WS-Vol-Was-Found
041200         add WS-P-Count (WS-Pair-Ix) to WS-V-Total (WS-Vol-Ix)
041300     else
041400         perform DD300-ADD-VOL-ENTRY
041500     end-if.
041600*
041700 DD200-FIND-VOL-ENTRY.
041800*    Straight sequential search of the volunteer-total table,
041900*    capped at WS-Max-Vol entries.
042000*
042100     move "N" to WS-Vol-Found.
042200     if WS-Vol-Count > 0
042300         perform DD210-CHECK-ONE-VOL
042400             varying WS-Vol-Ix from 1 by 1
042500             until WS-Vol-Ix > WS-Vol-Count
042600                 or WS-Vol-Was-Found
042700     end-if.
042800*
042900 DD210-CHECK-ONE-VOL.
043000*    One table compare per call, stops on first match.
043100*
043200     if WS-V-Key (WS-Vol-Ix) = WS-P-Key (WS-Pair-Ix)
043300         move "Y" to WS-Vol-Found
043400     end-if.
043500*
043600 DD300-ADD-VOL-ENTRY.
043700*    First pair row seen for a given key creates this table's one
043800*    entry for that volunteer.
043900*
044000     if WS-Vol-Count < WS-Max-Vol
044100         add 1 to WS-Vol-Count
044200         set WS-Vol-Ix to WS-Vol-Count
044300         move WS-P-Key   (WS-Pair-Ix) to WS-V-Key   (WS-Vol-Ix)
044400         move WS-P-Count (WS-Pair-Ix) to WS-V-Total (WS-Vol-Ix)
044500     else
044600         display "VS050 - VOLUNTEER TOTAL TABLE FULL - ROW DROPPED"
044700     end-if.
044800*
044900 XX000-CHECK-NOT-BLANK             section.
045000*------------------------------------
045100*    Small shared utility, called from CC300 above to flag a
045200*    blank key - kept as its own section since more than one
045300*    paragraph in this program will need a blank check before
045400*    this suite is done.
045500*
045600*    Scans the redefined key text a byte at a time, set as soon
045700*    as one non-blank character turns up - shared by the pair
045800*    build and the volunteer-total build so a blank key never
045900*    slips into either table quietly.
046000     move "N" to WS-Blank-Chk-Found.
046100     perform XX010-CHECK-ONE-CHAR
046200         varying WS-Blank-Chk-Ix from 1 by 1
046300         until WS-Blank-Chk-Ix > 60
046400             or WS-Blank-Chk-Non-Blank.
046500*
046600 XX000-EXIT.
046700*    Section exit, no logic.
046800*
046900     exit section.
047000*
047100 XX010-CHECK-ONE-CHAR.
047200*    One character tested per call against space.
047300*
047400     if WS-Blank-Chk-Char (WS-Blank-Chk-Ix) not = space
047500         move "Y" to WS-Blank-Chk-Found
047600     end-if.
047700*
047800 EE000-APPLY-TOTALS                section.
047900*------------------------------------
048000*    Second pass over the pair table, posting each row's own
048100*    volunteer's total and affinity percentage now that every
048200*    key's total is known.
048300*
048400*    Second pass over the pair table, posting each row's own
048500*    volunteer's total and affinity percentage now that every
048600*    key's total is known.
048700*
048800     if WS-Pair-Count > 0
048900         perform EE100-APPLY-ONE-PAIR
049000             varying WS-Pair-Ix from 1 by 1
049100             until WS-Pair-Ix > WS-Pair-Count
049200     end-if.
049300*
049400 EE000-EXIT.
049500*    Section exit, no logic.
049600*
049700     exit section.
049800*
049900 EE100-APPLY-ONE-PAIR.
050000*    Affinity percentage over 100 should be mathematically
050100*    impossible since the pair count can never exceed the
050200*    volunteer's own total - the console check here is a
050300*    belt-and-braces catch, not an expected path.
050400*
050500     perform EE200-FIND-VOL-FOR-PAIR.
050600     if WS-Vol-Was-Found
050700         move WS-V-Total (WS-Vol-Ix) to WS-P-Total (WS-Pair-Ix)
050800     end-if.
050900     move zero to WS-P-Affin-Pct (WS-Pair-Ix).
051000     if WS-P-Total (WS-Pair-Ix) > 0
051100         compute WS-P-Affin-Pct (WS-Pair-Ix) rounded =
051200                 WS-P-Count (WS-Pair-Ix) / WS-P-Total (WS-Pair-Ix)
051300* 100
051400     end-if.
051500     move WS-P-Affin-Pct (WS-Pair-Ix) to WS-Pct-Chk-Value.
051600     if WS-Pct-Chk-R > 1000
051700         display "VS050 - AFFINITY PCT OVER 100 - "
051800                 WS-P-Key (WS-Pair-Ix)
051900         move 100.0 to WS-P-Affin-Pct (WS-Pair-Ix)
052000     end-if.
052100*
052200 EE200-FIND-VOL-FOR-PAIR.
052300*    Straight sequential search of the volunteer-total table
052400*    built in DD000.
052500*
052600     move "N" to WS-Vol-Found.
052700     if WS-Vol-Count > 0
052800         perform EE210-CHECK-ONE-VOL-FOR-PAIR
052900             varying WS-Vol-Ix from 1 by 1
053000             until WS-Vol-Ix > WS-Vol-Count
053100                 or WS-Vol-Was-Found
053200     end-if.
053300*
053400 EE210-CHECK-ONE-VOL-FOR-PAIR.
053500*    One table compare per call, stops on first match.
053600*
053700     if WS-V-Key (WS-Vol-Ix) = WS-P-Key (WS-Pair-Ix)
053800         move "Y" to WS-Vol-Found
053900     end-if.
054000*
054100 FF000-JOIN-VOLMASTER              section.
054200*------------------------------------
054300*    Third pass over the pair table, pulling name, email, and
054400*    phone off the Volmaster lookup table. A key with no match on
054500*    file is left blank rather than dropped from Suggest/Review -
054600*    the Board would rather chase down a name by phone from the
054700*    sign-up sheet itself than lose the row altogether.
054800*
054900     if WS-Pair-Count > 0
055000         perform FF100-JOIN-ONE-PAIR
055100             varying WS-Pair-Ix from 1 by 1
055200             until WS-Pair-Ix > WS-Pair-Count
055300     end-if.
055400*
055500 FF000-EXIT.
055600*    Section exit, no logic.
055700*
055800     exit section.
055900*
056000 FF100-JOIN-ONE-PAIR.
056100*    Fields are cleared to spaces before the lookup runs, so a
056200*    volunteer dropped from Volmaster between runs leaves a blank
056300*    name rather than a stale one from a prior pair row.
056400*
056500     move spaces to WS-P-First-Name (WS-Pair-Ix)
056600                    WS-P-Last-Name  (WS-Pair-Ix)
056700                    WS-P-Email      (WS-Pair-Ix)
056800                    WS-P-Phone      (WS-Pair-Ix).
056900     perform FF200-FIND-VM-ENTRY.
057000     if WS-Vm-Was-Found
057100         move WS-VM-First (WS-Vm-Ix) to WS-P-First-Name (WS-Pair-Ix)
057200         move WS-VM-Last  (WS-Vm-Ix) to WS-P-Last-Name  (WS-Pair-Ix)
057300         move WS-VM-Email (WS-Vm-Ix) to WS-P-Email      (WS-Pair-Ix)
057400         move WS-VM-Phone (WS-Vm-Ix) to WS-P-Phone      (WS-Pair-Ix)
057500     end-if.
057600*
057700 FF200-FIND-VM-ENTRY.
057800*    Straight sequential search of the Volmaster table loaded in
057900*    BB000.
058000*
058100     move "N" to WS-Vm-Found.
058200     if WS-Vm-Count > 0
058300         perform FF210-CHECK-ONE-VM
058400             varying WS-Vm-Ix from 1 by 1
058500             until WS-Vm-Ix > WS-Vm-Count
058600                 or WS-Vm-Was-Found
058700     end-if.
058800*
058900 FF210-CHECK-ONE-VM.
059000*    One table compare per call, stops on first match.
059100*
059200     if WS-VM-Key (WS-Vm-Ix) = WS-P-Key (WS-Pair-Ix)
059300         move "Y" to WS-Vm-Found
059400     end-if.
059500*
059600 GG000-SORT-PAIRS                  section.
059700*------------------------------------
059800*    In-memory insertion sort, count descending then key
059900*    ascending - the same hold-and-bubble idiom Vs030 uses on the
060000*    assignment grid and Vs040 uses on the needs list.
060100*
060200*    In-memory insertion sort, count descending then key
060300*    ascending - the same hold-and-bubble idiom Vs030 uses on
060400*    the assignment grid and Vs040 uses on the needs list.
060500*
060600     if WS-Pair-Count > 1
060700         perform GG100-INSERT-ONE
060800             varying WS-Sub-1 from 2 by 1
060900             until WS-Sub-1 > WS-Pair-Count
061000     end-if.
061100*
061200 GG000-EXIT.
061300*    Section exit, no logic.
061400*
061500     exit section.
061600*
061700 GG100-INSERT-ONE.
061800*    Called once per table entry from the perform-varying above.
061900*
062000     move WS-Sub-1 to WS-Sub-2.
062100     perform GG110-BUBBLE-DOWN
062200         until WS-Sub-2 <= 1.
062300*
062400 GG110-BUBBLE-DOWN.
062500*    Shift-and-insert, same technique used throughout this
062600*    suite's sorts.
062700*
062800     perform GG120-COMPARE-PAIR.
062900     if WS-Is-Gt
063000         perform GG130-SWAP-DOWN
063100         subtract 1 from WS-Sub-2
063200     else
063300         move 1 to WS-Sub-2
063400     end-if.
063500*
063600 GG120-COMPARE-PAIR.
063700*    Count descending is the primary key - a volunteer's busiest
063800*    precinct always sorts to the top of their own group of pair
063900*    rows.
064000*
064100     move "N" to WS-Gt-Flag.
064200     if WS-P-Count (WS-Sub-2) > WS-P-Count (WS-Sub-2 - 1)
064300         move "Y" to WS-Gt-Flag
064400     else
064500         if WS-P-Count (WS-Sub-2) = WS-P-Count (WS-Sub-2 - 1)
064600        and WS-P-Key   (WS-Sub-2) < WS-P-Key   (WS-Sub-2 - 1)
064700             move "Y" to WS-Gt-Flag
064800         end-if
064900     end-if.
065000*
065100 GG130-SWAP-DOWN.
065200*    One table move per shift.
065300*
065400     move WS-Pair-Entry (WS-Sub-2)     to WS-Pair-Hold.
065500     move WS-Pair-Entry (WS-Sub-2 - 1) to WS-Pair-Entry (WS-Sub-2).
065600     move WS-Pair-Hold                 to WS-Pair-Entry (WS-Sub-2 - 1).
065700*
065800 HH000-WRITE-OUTPUTS                section.
065900*------------------------------------
066000*    Writes the sorted pair table to one of two output files
066100*    depending on the affinity threshold - Suggest for the ones
066200*    the Board's coordinators should actively recruit toward,
066300*    Review for the rest.
066400*
066500     if WS-Pair-Count > 0
066600         perform HH100-WRITE-ONE-PAIR
066700             varying WS-Pair-Ix from 1 by 1
066800             until WS-Pair-Ix > WS-Pair-Count
066900     end-if.
067000     close SUGGEST-FILE.
067100     close REVIEW-FILE.
067200     display "VS050 - SUGGEST ROWS WRITTEN " WS-Suggest-Count-Ed.
067300     display "VS050 - REVIEW ROWS WRITTEN  " WS-Review-Count-Ed.
067400*
067500 HH000-EXIT.
067600*    Section exit, no logic.
067700*
067800     exit section.
067900*
068000 HH100-WRITE-ONE-PAIR.
068100*    VS-Prm-Affin-Threshold is carried in from the run
068200*    parameters, not hard-coded here - the Board has changed this
068300*    figure before between elections.
068400*
068500     if WS-P-Count (WS-Pair-Ix) >= VS-Prm-Affin-Threshold
068600         perform HH200-WRITE-SUGGEST
068700     else
068800         perform HH300-WRITE-REVIEW
068900     end-if.
069000*
069100 HH200-WRITE-SUGGEST.
069200*    Wsaffin's layout is shared between Suggest and Review,
069300*    renamed through a Replacing copy - see HH300's note on the
069400*    qualified moves this requires.
069500*
069600     move WS-P-Key        (WS-Pair-Ix)
069700                         to AF-Vol-Key       OF AF-Affinity-Record.
069800     move WS-P-Precinct   (WS-Pair-Ix)
069900                         to AF-Precinct      OF AF-Affinity-Record.
070000     move WS-P-Count      (WS-Pair-Ix)
070100                         to AF-Signup-Count  OF AF-Affinity-Record.
070200     move WS-P-First-Name (WS-Pair-Ix)
070300                         to AF-First-Name    OF AF-Affinity-Record.
070400     move WS-P-Last-Name  (WS-Pair-Ix)
070500                         to AF-Last-Name     OF AF-Affinity-Record.
070600     move WS-P-Email      (WS-Pair-Ix)
070700                         to AF-Email         OF AF-Affinity-Record.
070800     move WS-P-Phone      (WS-Pair-Ix)
070900                         to AF-Phone         OF AF-Affinity-Record.
071000     move WS-P-Total      (WS-Pair-Ix)
071100                         to AF-Total-Signups OF AF-Affinity-Record.
071200     move WS-P-Affin-Pct  (WS-Pair-Ix)
071300                         to AF-Affinity-Pct  OF AF-Affinity-Record.
071400     write AF-Affinity-Record.
071500     add 1 to WS-Suggest-Count.
071600     move WS-Suggest-Count to WS-Suggest-Count-Ed.
071700*
071800 HH300-WRITE-REVIEW.
071900*    Wsaffin's field names carry straight through the Replacing
072000*    copy - only the 01 level was renamed - so every elementary
072100*    move below has to be qualified against the record it means.
072200*
072300*    Wsaffin's field names carry straight through the Replacing
072400*    copy - only the 01 level was renamed - so every elementary
072500*    move below has to be qualified against the record it means.
072600     move WS-P-Key        (WS-Pair-Ix)
072700                         to AF-Vol-Key       OF AF-Review-Record.
072800     move WS-P-Precinct   (WS-Pair-Ix)
072900                         to AF-Precinct      OF AF-Review-Record.
073000     move WS-P-Count      (WS-Pair-Ix)
073100                         to AF-Signup-Count  OF AF-Review-Record.
073200     move WS-P-First-Name (WS-Pair-Ix)
073300                         to AF-First-Name    OF AF-Review-Record.
073400     move WS-P-Last-Name  (WS-Pair-Ix)
073500                         to AF-Last-Name     OF AF-Review-Record.
073600     move WS-P-Email      (WS-Pair-Ix)
073700                         to AF-Email         OF AF-Review-Record.
073800     move WS-P-Phone      (WS-Pair-Ix)
073900                         to AF-Phone         OF AF-Review-Record.
074000     move WS-P-Total      (WS-Pair-Ix)
074100                         to AF-Total-Signups OF AF-Review-Record.
074200     move WS-P-Affin-Pct  (WS-Pair-Ix)
074300                         to AF-Affinity-Pct  OF AF-Review-Record.
074400     write AF-Review-Record.
074500     add 1 to WS-Review-Count.
074600     move WS-Review-Count to WS-Review-Count-Ed.
074700*
074800
000100*
000200*    SIGNUPD - deduplicated signups, output of VS010,
000300*    re-read by VS030 in original input order.
000400*
000500     SELECT SIGNUPD-FILE   ASSIGN TO "SIGNUPD"
000600            ORGANIZATION IS LINE SEQUENTIAL
000700            FILE STATUS   IS SU-Signupd-Status.
000800*

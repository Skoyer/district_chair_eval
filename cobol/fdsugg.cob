000100*
000200 FD  SUGGEST-FILE
000300     LABEL RECORDS ARE STANDARD
000400     RECORD CONTAINS 241 CHARACTERS.
000500     COPY "wsaffin.cob".
000600*

000100*
000200 FD  SIGNUPS-FILE
000300     LABEL RECORDS ARE STANDARD
000400     RECORD CONTAINS 357 CHARACTERS.
000500     COPY "wssgnup.cob".
000600*

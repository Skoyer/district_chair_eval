000100*******************************************
000200*                                          *
000300*  Record Definition For Upcoming File    *
000400*     Output of VS030, re-read by VS040   *
000500*     and VS050                           *
000600*                                          *
000700*******************************************
000800*  File size 349 bytes fixed fields.
000900*
001000* 08/02/26 vbc - Created for VS suite.
001100* 20/02/26 vbc - Dropped Maps-Url and the
001200*                duplicate Precinct-Number
001300*                -Name column carried in
001400*                the source spreadsheet -
001500*                presentation sugar only,
001600*                see the run book.
001700*
001800 01  UA-Upcoming-Record.
001900     03  UA-Election-Date    pic x(10).
002000*                            literal TBD
002100     03  UA-Assign-Type      pic x(8).
002200*                            Proposed or Backup
002300     03  UA-District         pic x(20).
002400     03  UA-Precinct         pic x(37).
002500     03  UA-Polling-Place    pic x(50).
002600     03  UA-Address          pic x(60).
002700     03  UA-Slot-Time        pic x(8).
002800*                            H:MM AM/PM display, spaces for the
002900*                            three non-slot special roles
003000     03  UA-Role             pic x(20).
003100     03  UA-Vol-Key          pic x(60).
003200     03  UA-Vol-Name         pic x(51).
003300*                            First Last, or __ if unassigned
003400     03  UA-Past-Count       pic 9(5).
003500     03  UA-Last-Signup-Date pic x(10).
003600     03  filler              pic x(10).
003700*                            reserve for late field growth
003800*

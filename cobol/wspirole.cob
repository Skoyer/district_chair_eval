000100*******************************************
000200*                                          *
000300*  Working Table - Role Code To Display   *
000400*     Role, five special roles, order     *
000500*     matches the PRECINCT-INFO role      *
000600*     code list. Working storage only.    *
000700*                                          *
000800*******************************************
000900*
001000* 15/02/26 vbc - Created for VS suite, used
001100*                by VS030 to map Pi-Role
001200*                onto the row it pre-loads.
001300*
001400 01  PI-Role-Table-Literal.
001500    03  filler pic x(40) value "Captain             Precinct Captain    ".
001600    03  filler pic x(40) value "Equipment_Drop      Equipment Drop Off  ".
001700    03  filler pic x(40) value "Equipment_Pickup    Equipment Pick Up   ".
001800    03  filler pic x(40) value "Opener              Opener              ".
001900    03  filler pic x(40) value "Closer              Closer              ".
002000*
002100 01  PI-Role-Table-Work redefines PI-Role-Table-Literal.
002200     03  PI-Role-Entry occurs 5 times.
002300         05  PI-Role-Code    pic x(20).
002400         05  PI-Role-Display pic x(20).
002500*

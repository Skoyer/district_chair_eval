000100*
000200*    REVIEW - volunteer/precinct affinity, count below the
000300*    suggestion threshold. Output of VS050.
000400*
000500     SELECT REVIEW-FILE    ASSIGN TO "REVIEW"
000600            ORGANIZATION IS LINE SEQUENTIAL
000700            FILE STATUS   IS AF-Review-Status.
000800*
